000100******************************************************************        
000200* FECHA       : 18/02/1991                                      *         
000300* PROGRAMADOR : JOSE LOVATO (JLOV)                               *        
000400* APLICACION  : VENTAS (ANALITICA DE VENTAS POR LOTE)           *         
000500* PROGRAMA    : VTAAPIH                                         *         
000600* TIPO        : BATCH (SUBPROGRAMA, INVOCADO POR VTAMAIN)       *         
000700* DESCRIPCION : CARGA EL MAESTRO DE REFERENCIA DE PRODUCTOS      *        
000800*             : (PRODREF) EN MEMORIA, RELEE SALVALD Y ENRIQUECE *         
000900*             : CADA TRANSACCION CON CATEGORIA/MARCA/CALIFICA-   *        
001000*             : CION CUANDO LA LLAVE DERIVADA DEL PRODUCTID      *        
001100*             : COINCIDE CON EL MAESTRO. ESCRIBE EL ARCHIVO      *        
001200*             : ENRIQUECIDO SALENR, LLAMA A VTADPROC EN MODO     *        
001300*             : SILENCIOSO PARA LAS SIETE ANALITICAS Y EMITE EL *         
001400*             : REPORTE FINAL SALRPT DE NUEVE SECCIONES.         *        
001500* ARCHIVOS    : PRODREF=E, SALVALD=E, SALENR=A, SALRPT=A         *        
001600* ACCION (ES) : C=CARGAR, E=ENRIQUECER, R=REPORTAR               *        
001700* BPM/RATIONAL: SIS-VTA-140                                      *        
001800* NOMBRE      : ENRIQUECEDOR Y REPORTEADOR DE VENTAS             *        
001900******************************************************************        
002000  IDENTIFICATION DIVISION.                                                
002100  PROGRAM-ID.                    VTAAPIH.                                 
002200  AUTHOR.                        JOSE LOVATO.                             
002300  INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.                
002400  DATE-WRITTEN.                  18/02/1991.                              
002500  DATE-COMPILED.                 18/02/1991.                              
002600  SECURITY.                      USO INTERNO - APLICACION VENTAS.         
002700*    AMENDMENT HISTORY                                                    
002800*                                                                         
002900*     DATE       AUTHOR    TICKET      DESCRIPTION                        
003000*    ---------- --------- ----------- ------------------------            
003100                                                                          
003200*    1991-02-18  JLOV     SIS-VTA-140 PROGRAMA ORIGINAL. CARGA    JLOV9102
003300*                         DE PRODREF Y ENRIQUECIMIENTO POR LLAVE          
003400*    1994-06-21  EEDR     SIS-VTA-115 SE AGREGA EL REPORTE DE     EEDR9406
003500*                         NUEVE SECCIONES (ANTES SOLO ENRIQUECIA)         
003600*    1996-03-20  RQCH     SIS-VTA-121 SE CORRIGE 4000, LA LLAVE   RQCH9603
003700*                         NO DESCARTABA EL PRIMER DIGITO                  
003800*    1999-11-09  PEDR     SIS-VTA-Y2K REVISION Y2K: SE CAMBIA LA  PEDR99Y2
003900*                         VENTANA DE SIGLO EN 6100 PARA EL                
004000*                         ENCABEZADO DEL REPORTE (ACCEPT FROM             
004100*                         DATE)                                           
004200*    2004-08-17  MVAS     SIS-VTA-122 SE AMPLIA LA TABLA DE       MVAS0408
004300*                         PRODUCTOS DE REFERENCIA A 2000                  
004400*                         POSICIONES                                      
004500*    2008-05-09  CNAV     SIS-VTA-143 SE CORRIGE 6700, LOS 5      CNAV0806
004600*                         PRODUCTOS DE BAJO DESEMPENO SALIAN DE           
004700*                         MAYOR A MENOR CANTIDAD (LOS 5 DE MAYOR          
004800*                         CANTIDAD < 10). AHORA SE RECORRE LA             
004900*                         TABLA AL REVES Y QUEDAN DE MENOR A              
005000*                         MAYOR CANTIDAD, COMO PIDE EL ANALISIS           
005100*    2008-05-20  CNAV     SIS-VTA-145 SE PASAN A NIVEL 77 LOS     CNAV0808
005200*                         CODIGOS DE ESTADO DE ARCHIVO Y LOS              
005300*                         CAMPOS SUELTOS DE ORDENAMIENTO/SIGLO/           
005400*                         TIMESTAMP DEL ENCABEZADO, SON ESCALARES         
005500*                         SIN GRUPO                                       
005600******************************************************************        
005700  ENVIRONMENT DIVISION.                                                   
005800  CONFIGURATION SECTION.                                                  
005900  SPECIAL-NAMES.                                                          
006000      C01 IS TOP-OF-FORM                                                  
006100      CLASS NUM-CLASE IS "0" THRU "9".                                    
006200  INPUT-OUTPUT SECTION.                                                   
006300  FILE-CONTROL.                                                           
006400*              A R C H I V O S   D E   E N T R A D A                      
006500      SELECT PRODREF ASSIGN  TO PRODREF                                   
006600             ORGANIZATION    IS LINE SEQUENTIAL                           
006700             FILE STATUS     IS FS-PRODREF.                               
006800      SELECT SALVALD ASSIGN  TO SALVALD                                   
006900             ORGANIZATION    IS LINE SEQUENTIAL                           
007000             FILE STATUS     IS FS-SALVALD.                               
007100*              A R C H I V O S   D E   S A L I D A                        
007200      SELECT SALENR  ASSIGN  TO SALENR                                    
007300             ORGANIZATION    IS LINE SEQUENTIAL                           
007400             FILE STATUS     IS FS-SALENR.                                
007500      SELECT SALRPT  ASSIGN  TO SALRPT                                    
007600             ORGANIZATION    IS LINE SEQUENTIAL                           
007700             FILE STATUS     IS FS-SALRPT.                                
007800  DATA DIVISION.                                                          
007900  FILE SECTION.                                                           
008000*1 -->MAESTRO DE REFERENCIA DE PRODUCTOS, LAYOUT FIJO VTAPROD             
008100  FD  PRODREF.                                                            
008200  01  PRF-REGISTRO-ENTRADA               PIC X(97).                       
008300*2 -->ARCHIVO DE TRABAJO, TRANSACCIONES VALIDAS Y FILTRADAS               
008400  FD  SALVALD.                                                            
008500  01  SVD-REGISTRO-ENTRADA               PIC X(125).                      
008600*3 -->ARCHIVO DE VENTAS ENRIQUECIDO, TEXTO DELIMITADO POR '|'             
008700  FD  SALENR.                                                             
008800  01  SEN-LINEA-SALIDA                   PIC X(200).                      
008900*4 -->REPORTE FINAL DE ANALITICA DE VENTAS, ESTILO IMPRESION              
009000  FD  SALRPT.                                                             
009100  01  RPT-LINEA-SALIDA                   PIC X(80).                       
009200  WORKING-STORAGE SECTION.                                                
009300*    -------------------------------------------------------------        
009400*    CODIGOS DE ESTADO DE ARCHIVO                                         
009500*    -------------------------------------------------------------        
009600  77  FS-PRODREF                         PIC 9(02)  VALUE ZEROS.          
009700  77  FS-SALVALD                         PIC 9(02)  VALUE ZEROS.          
009800  77  FS-SALENR                          PIC 9(02)  VALUE ZEROS.          
009900  77  FS-SALRPT                          PIC 9(02)  VALUE ZEROS.          
010000*    -------------------------------------------------------------        
010100*    COPY DEL REGISTRO MAESTRO DE REFERENCIA (RENGLON DE TRABAJO)         
010200*    -------------------------------------------------------------        
010300  COPY VTAPROD.                                                           
010400*    -------------------------------------------------------------        
010500*    COPY DEL LAYOUT DE TRANSACCION VALIDADA (SALVALD)                    
010600*    -------------------------------------------------------------        
010700  COPY VTATRAN.                                                           
010800*    -------------------------------------------------------------        
010900*    TABLAS RESULTADO DEL PROCESADOR DE DATOS, MODO SILENCIOSO            
011000*    -------------------------------------------------------------        
011100  COPY VTADTAB.                                                           
011200*    -------------------------------------------------------------        
011300*    SWITCHES DE FIN DE ARCHIVO Y DE CONTROL DE ENRIQUECIMIENTO           
011400*    -------------------------------------------------------------        
011500  01  WKS-SWITCHES.                                                       
011600      05  WKS-FIN-PRODREF                PIC X(1)  VALUE 'N'.             
011700          88  FIN-PRODREF                        VALUE 'S'.               
011800      05  WKS-FIN-SALVALD                PIC X(1)  VALUE 'N'.             
011900          88  FIN-SALVALD                        VALUE 'S'.               
012000      05  WKS-ENCONTRADO-SW              PIC X(1)  VALUE 'N'.             
012100          88  SE-ENCONTRO                        VALUE 'S'.               
012200      05  WKS-HAY-LLAVE-SW               PIC X(1)  VALUE 'N'.             
012300          88  HAY-LLAVE                          VALUE 'S'.               
012400      05  FILLER                         PIC X(1).                        
012500*    -------------------------------------------------------------        
012600*    TABLA DE PRODUCTOS DE REFERENCIA CARGADA EN MEMORIA (2000)           
012700*    -------------------------------------------------------------        
012800  01  WKS-REF-COUNT                      PIC 9(4)  COMP.                  
012900  01  WKS-REF-TABLE OCCURS 2000 TIMES                                     
013000                           INDEXED BY WKS-REF-IDX.                        
013100      05  WKS-REF-ID                     PIC 9(5).                        
013200      05  WKS-REF-TITLE                  PIC X(30).                       
013300      05  WKS-REF-CATEGORY               PIC X(20).                       
013400      05  WKS-REF-BRAND                  PIC X(20).                       
013500      05  WKS-REF-RATING                 PIC 9V99.                        
013600*    -------------------------------------------------------------        
013700*    SUBINDICES DE BUSQUEDA, TODOS COMP                                   
013800*    -------------------------------------------------------------        
013900  01  WKS-SUBINDICES.                                                     
014000      05  WKS-IDX                        PIC 9(4)  COMP.                  
014100      05  WKS-BUSCAR-IDX                 PIC 9(4)  COMP.                  
014200      05  FILLER                         PIC X(1).                        
014300*    -------------------------------------------------------------        
014400*    AREA DE DERIVACION DE LA LLAVE DE BUSQUEDA DEL PRODUCTID             
014500*    (RQCH, SIS-VTA-121: EL DIGITO EN LA POSICION 1 SE DESCARTA)          
014600*    -------------------------------------------------------------        
014700  01  WKS-LLAVE-AREA.                                                     
014800      05  WKS-LLAVE-POS                  PIC 9(2)  COMP.                  
014900      05  WKS-DIGITOS                    PIC X(9)  VALUE SPACES.          
015000      05  WKS-DIGITOS-CONT               PIC 9(2)  COMP.                  
015100      05  WKS-LLAVE-TEXTO                PIC X(8)  VALUE SPACES.          
015200      05  WKS-LLAVE-LONGITUD             PIC 9(2)  COMP.                  
015300      05  WKS-LLAVE-INICIO               PIC 9(2)  COMP.                  
015400      05  WKS-LLAVE-NUM                  PIC 9(8)  VALUE ZEROS.           
015500      05  FILLER                         PIC X(1).                        
015600*    -------------------------------------------------------------        
015700*    CAMPOS DE TRABAJO PARA ARMAR LA LINEA ENRIQUECIDA                    
015800*    -------------------------------------------------------------        
015900  01  WKS-CAMPOS-ENRIQUECIDOS.                                            
016000      05  WKS-ENR-CATEGORIA              PIC X(20)  VALUE SPACES.         
016100      05  WKS-ENR-MARCA                  PIC X(20)  VALUE SPACES.         
016200      05  WKS-ENR-RATING-TXT             PIC X(4)   VALUE SPACES.         
016300      05  WKS-ENR-MATCH                  PIC X(5)   VALUE SPACES.         
016400      05  WKS-QTY-EDITADA                PIC Z(4)9.                       
016500      05  WKS-PRECIO-EDITADA             PIC Z(6)9.99.                    
016600      05  WKS-RATING-EDITADA             PIC 9.99.                        
016700      05  FILLER                         PIC X(1).                        
016800*    -------------------------------------------------------------        
016900*    ARMADO GENERICO DE LA LINEA ENRIQUECIDA POR STRING/POINTER           
017000*    -------------------------------------------------------------        
017100  01  WKS-ENR-LINEA                      PIC X(200) VALUE SPACES.         
017200  77  WKS-ENR-PTR                        PIC 9(4)  COMP.                  
017300  01  WKS-GEN-AREA.                                                       
017400      05  WKS-GEN-BUFFER                 PIC X(40)  VALUE SPACES.         
017500      05  WKS-GEN-START                  PIC 9(2)  COMP.                  
017600      05  WKS-GEN-LEN                    PIC 9(2)  COMP.                  
017700      05  WKS-GEN-INICIO                 PIC 9(2)  COMP.                  
017800      05  WKS-GEN-IDX                    PIC 9(2)  COMP.                  
017900      05  FILLER                         PIC X(1).                        
018000  01  WKS-GEN-BUFFER-R REDEFINES WKS-GEN-BUFFER.                          
018100      05  WKS-GEN-CARACTERES OCCURS 40 TIMES PIC X(1).                    
018200*    -------------------------------------------------------------        
018300*    ORDENAMIENTO DE LA LISTA DE PRODUCTOS SIN COINCIDENCIA               
018400*    -------------------------------------------------------------        
018500  77  WKS-ORDENAR-IDX                    PIC 9(4)  COMP.                  
018600  77  WKS-ORDENAR-J                      PIC 9(4)  COMP.                  
018700  01  WKS-TMP-NO-ENCONTRADO               PIC X(10).                      
018800*    -------------------------------------------------------------        
018900*    FECHA Y HORA DEL SISTEMA PARA EL ENCABEZADO DEL REPORTE              
019000*    -------------------------------------------------------------        
019100  01  WKS-FECHA-SISTEMA                  PIC 9(6)  VALUE ZEROS.           
019200  01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                    
019300      05  WKS-FS-ANO-CORTO                PIC 9(2).                       
019400      05  WKS-FS-MES                      PIC 9(2).                       
019500      05  WKS-FS-DIA                      PIC 9(2).                       
019600  01  WKS-HORA-SISTEMA                   PIC 9(8)  VALUE ZEROS.           
019700  01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.                      
019800      05  WKS-HS-HORA                     PIC 9(2).                       
019900      05  WKS-HS-MINUTO                   PIC 9(2).                       
020000      05  WKS-HS-SEGUNDO                  PIC 9(2).                       
020100      05  WKS-HS-CENTESIMA                PIC 9(2).                       
020200  77  WKS-FECHA-SIGLO                    PIC 9(4)  VALUE ZEROS.           
020300  77  WKS-TIMESTAMP-RPT                  PIC X(19) VALUE SPACES.          
020400*    -------------------------------------------------------------        
020500*    LINEAS Y CAMPOS EDITADOS DEL REPORTE                                 
020600*    -------------------------------------------------------------        
020700  01  WKS-REGLA-IGUAL                    PIC X(60) VALUE ALL '='.         
020800  01  WKS-REGLA-GUION                    PIC X(60) VALUE ALL '-'.         
020900  01  WKS-LINEA-RPT                      PIC X(80) VALUE SPACES.          
021000  01  WKS-MONTO-EDITADO                  PIC Z,ZZZ,ZZ9.99.                
021100  01  WKS-PCT-EDITADO                    PIC ZZ9.99.                      
021200  01  WKS-CONT-EDITADO                   PIC Z,ZZZ,ZZ9.                   
021300  01  WKS-RANK-RPT                       PIC 9(1).                        
021400  01  WKS-BAJOS-MOSTRADOS                PIC 9(2)  COMP.                  
021500  01  WKS-ENCONTRADOS-MOSTRADOS          PIC 9(2)  COMP.                  
021600  LINKAGE SECTION.                                                        
021700  COPY VTAAPRM.                                                           
021800  PROCEDURE DIVISION USING LKA-APIH-PARMS.                                
021900******************************************************************        
022000*    0000-MAIN. CONTROLA LA SECUENCIA COMPLETA DEL ENRIQUECEDOR:          
022100*    ABRIR, CARGAR EL MAESTRO, ENRIQUECER, ESTADISTICAS, LISTA DE         
022200*    NO ENCONTRADOS Y REPORTE FINAL.                                      
022300******************************************************************        
022400  0000-MAIN SECTION.                                                      
022500      PERFORM 1000-ABRIR-ARCHIVOS                                         
022600      IF LKA-RC-OK                                                        
022700         PERFORM 2000-CARGAR-TABLA-PRODUCTOS                              
022800         PERFORM 3000-ABRIR-Y-ENRIQUECER                                  
022900         PERFORM 5000-ESTADISTICAS-ENRIQUECIMIENTO                        
023000         PERFORM 5500-PRODUCTOS-NO-ENCONTRADOS                            
023100         PERFORM 6000-GENERAR-REPORTE                                     
023200      END-IF                                                              
023300      GOBACK.                                                             
023400******************************************************************        
023500*    1000-ABRIR-ARCHIVOS. ABRE EL MAESTRO DE REFERENCIA. SI NO            
023600*    EXISTE SE REGRESA EL CODIGO DE ERROR A VTAMAIN SIN TOCAR             
023700*    NINGUN OTRO ARCHIVO.                                                 
023800******************************************************************        
023900  1000-ABRIR-ARCHIVOS SECTION.                                            
024000      MOVE 0 TO LKA-RETURN-CODE                                           
024100      OPEN INPUT PRODREF                                                  
024200      IF FS-PRODREF NOT = ZERO                                            
024300         MOVE 1 TO LKA-RETURN-CODE                                        
024400      ELSE                                                                
024500         INITIALIZE LKA-TOTAL-TRANSACCIONES                               
024600                    LKA-TOTAL-COINCIDENCIAS                               
024700                    LKA-TOTAL-SIN-COINCIDENCIA                            
024800                    LKA-PORCENTAJE-EXITO                                  
024900                    LKA-TOTAL-NO-ENCONTRADOS                              
025000      END-IF.                                                             
025100  1000-ABRIR-ARCHIVOS-E. EXIT.                                            
025200******************************************************************        
025300*    2000-CARGAR-TABLA-PRODUCTOS. LEE PRODREF POR COMPLETO Y LO           
025400*    CARGA EN LA TABLA WKS-REF-TABLE. LOS RENGLONES SIN LLAVE             
025500*    NUMERICA VALIDA (SPR-PRODUCT-ID NO NUMERICO O CERO) SE               
025600*    DESCARTAN EN SILENCIO (MAESTRO IMPERFECTO, NO ES MOTIVO              
025700*    PARA DETENER EL LOTE).                                               
025800******************************************************************        
025900  2000-CARGAR-TABLA-PRODUCTOS SECTION.                                    
026000      MOVE ZERO TO WKS-REF-COUNT                                          
026100      PERFORM 2010-LEER-UN-PRODUCTO UNTIL FIN-PRODREF                     
026200      CLOSE PRODREF.                                                      
026300  2000-CARGAR-TABLA-PRODUCTOS-E. EXIT.                                    
026400******************************************************************        
026500*    2010-LEER-UN-PRODUCTO. CUERPO DEL PERFORM UNTIL DE 2000.             
026600******************************************************************        
026700  2010-LEER-UN-PRODUCTO SECTION.                                          
026800      READ PRODREF INTO SPR-PRODUCT-REFERENCE                             
026900          AT END MOVE 'S' TO WKS-FIN-PRODREF                              
027000      END-READ                                                            
027100      IF NOT FIN-PRODREF                                                  
027200         IF SPR-PRODUCT-ID IS NUMERIC AND SPR-PRODUCT-ID > 0              
027300            IF WKS-REF-COUNT < 2000                                       
027400               ADD 1 TO WKS-REF-COUNT                                     
027500               MOVE SPR-PRODUCT-ID                                        
027600                    TO WKS-REF-ID (WKS-REF-COUNT)                         
027700               MOVE SPR-TITLE                                             
027800                    TO WKS-REF-TITLE (WKS-REF-COUNT)                      
027900               MOVE SPR-CATEGORY                                          
028000                    TO WKS-REF-CATEGORY (WKS-REF-COUNT)                   
028100               MOVE SPR-BRAND                                             
028200                    TO WKS-REF-BRAND (WKS-REF-COUNT)                      
028300               MOVE SPR-RATING                                            
028400                    TO WKS-REF-RATING (WKS-REF-COUNT)                     
028500            END-IF                                                        
028600         END-IF                                                           
028700      END-IF.                                                             
028800  2010-LEER-UN-PRODUCTO-E. EXIT.                                          
028900******************************************************************        
029000*    3000-ABRIR-Y-ENRIQUECER. ABRE SALVALD Y SALENR, ESCRIBE EL           
029100*    ENCABEZADO DEL ENRIQUECIDO Y RECORRE SALVALD UNA SOLA VEZ.           
029200******************************************************************        
029300  3000-ABRIR-Y-ENRIQUECER SECTION.                                        
029400      OPEN INPUT  SALVALD                                                 
029500      OPEN OUTPUT SALENR                                                  
029600      MOVE 'TransactionID|Date|ProductID|ProductName|'                    
029700           TO WKS-ENR-LINEA                                               
029800      STRING 'Quantity|UnitPrice|CustomerID|Region|'                      
029900             'API_Category|API_Brand|API_Rating|API_Match'                
030000             DELIMITED BY SIZE                                            
030100             INTO WKS-ENR-LINEA                                           
030200             WITH POINTER WKS-ENR-PTR                                     
030300      END-STRING                                                          
030400      WRITE SEN-LINEA-SALIDA FROM WKS-ENR-LINEA                           
030500      PERFORM 3100-LEER-Y-ENRIQUECER UNTIL FIN-SALVALD                    
030600      CLOSE SALVALD                                                       
030700      CLOSE SALENR.                                                       
030800  3000-ABRIR-Y-ENRIQUECER-E. EXIT.                                        
030900******************************************************************        
031000*    3100-LEER-Y-ENRIQUECER. LEE UNA TRANSACCION VALIDADA, LA             
031100*    BUSCA EN EL MAESTRO DE REFERENCIA Y ESCRIBE EL RENGLON               
031200*    ENRIQUECIDO. CUALQUIER TRANSACCION SE ESCRIBE SIEMPRE, CON           
031300*    O SIN COINCIDENCIA (DEGRADACION A API_MATCH = FALSE).                
031400******************************************************************        
031500  3100-LEER-Y-ENRIQUECER SECTION.                                         
031600      READ SALVALD INTO STR-SALES-TRANS-RECORD                            
031700          AT END MOVE 'S' TO WKS-FIN-SALVALD                              
031800      END-READ                                                            
031900      IF NOT FIN-SALVALD                                                  
032000         ADD 1 TO LKA-TOTAL-TRANSACCIONES                                 
032100         PERFORM 4000-DERIVAR-LLAVE                                       
032200         IF HAY-LLAVE                                                     
032300            PERFORM 4100-BUSCAR-PRODUCTO                                  
032400         ELSE                                                             
032500            MOVE 'N' TO WKS-ENCONTRADO-SW                                 
032600         END-IF                                                           
032700         IF SE-ENCONTRO                                                   
032800            ADD 1 TO LKA-TOTAL-COINCIDENCIAS                              
032900            MOVE WKS-REF-CATEGORY (WKS-BUSCAR-IDX)                        
033000                 TO WKS-ENR-CATEGORIA                                     
033100            MOVE WKS-REF-BRAND (WKS-BUSCAR-IDX) TO WKS-ENR-MARCA          
033200            MOVE WKS-REF-RATING (WKS-BUSCAR-IDX)                          
033300                 TO WKS-RATING-EDITADA                                    
033400            MOVE WKS-RATING-EDITADA TO WKS-ENR-RATING-TXT                 
033500            MOVE 'True' TO WKS-ENR-MATCH                                  
033600         ELSE                                                             
033700            ADD 1 TO LKA-TOTAL-SIN-COINCIDENCIA                           
033800            MOVE SPACES TO WKS-ENR-CATEGORIA WKS-ENR-MARCA                
033900                            WKS-ENR-RATING-TXT                            
034000            MOVE 'False' TO WKS-ENR-MATCH                                 
034100            PERFORM 4250-REGISTRAR-NO-ENCONTRADO                          
034200         END-IF                                                           
034300         PERFORM 4200-ESCRIBIR-ENRIQUECIDO                                
034400      END-IF.                                                             
034500  3100-LEER-Y-ENRIQUECER-E. EXIT.                                         
034600******************************************************************        
034700*    4000-DERIVAR-LLAVE. QUITA LA 'P' INICIAL DEL PRODUCTID Y             
034800*    CONSERVA SOLO LOS DIGITOS DE LAS NUEVE POSICIONES RESTANTES.         
034900*    SE REQUIEREN AL MENOS DOS DIGITOS; LA LLAVE ES EL VALOR              
035000*    NUMERICO DE LOS DIGITOS A PARTIR DEL SEGUNDO (RQCH, SIS-             
035100*    VTA-121: ANTES SE USABAN TODOS, DABA LLAVES EQUIVOCADAS).            
035200******************************************************************        
035300  4000-DERIVAR-LLAVE SECTION.                                             
035400      MOVE 'N' TO WKS-HAY-LLAVE-SW                                        
035500      MOVE SPACES TO WKS-DIGITOS                                          
035600      MOVE ZERO   TO WKS-DIGITOS-CONT                                     
035700      PERFORM 4010-EXTRAER-DIGITOS                                        
035800              VARYING WKS-LLAVE-POS FROM 2 BY 1                           
035900              UNTIL WKS-LLAVE-POS > 10                                    
036000      IF WKS-DIGITOS-CONT < 2                                             
036100         MOVE ZERO TO WKS-LLAVE-NUM                                       
036200      ELSE                                                                
036300         MOVE 'S' TO WKS-HAY-LLAVE-SW                                     
036400         COMPUTE WKS-LLAVE-LONGITUD = WKS-DIGITOS-CONT - 1                
036500         MOVE SPACES TO WKS-LLAVE-TEXTO                                   
036600         MOVE ZERO   TO WKS-LLAVE-NUM                                     
036700         MOVE WKS-DIGITOS (2:WKS-LLAVE-LONGITUD)                          
036800              TO WKS-LLAVE-TEXTO                                          
036900         COMPUTE WKS-LLAVE-INICIO = 8 - WKS-LLAVE-LONGITUD + 1            
037000         MOVE WKS-LLAVE-TEXTO (1:WKS-LLAVE-LONGITUD)                      
037100              TO WKS-LLAVE-NUM                                            
037200                 (WKS-LLAVE-INICIO:WKS-LLAVE-LONGITUD)                    
037300      END-IF.                                                             
037400  4000-DERIVAR-LLAVE-E. EXIT.                                             
037500******************************************************************        
037600*    4010-EXTRAER-DIGITOS. CUERPO DEL PERFORM VARYING DE 4000.            
037700*    RECORRE LAS POSICIONES 2 A 10 DE STR-PRODUCT-ID (LA 'P' YA           
037800*    QUEDA EXCLUIDA) Y CONSERVA SOLO LOS CARACTERES NUMERICOS.            
037900******************************************************************        
038000  4010-EXTRAER-DIGITOS SECTION.                                           
038100      IF STR-PRODUCT-ID (WKS-LLAVE-POS:1) IS NUMERIC                      
038200         ADD 1 TO WKS-DIGITOS-CONT                                        
038300         MOVE STR-PRODUCT-ID (WKS-LLAVE-POS:1)                            
038400              TO WKS-DIGITOS (WKS-DIGITOS-CONT:1)                         
038500      END-IF.                                                             
038600  4010-EXTRAER-DIGITOS-E. EXIT.                                           
038700******************************************************************        
038800*    4100-BUSCAR-PRODUCTO. BUSQUEDA LINEAL DE LA LLAVE DERIVADA           
038900*    CONTRA LA TABLA DE REFERENCIA CARGADA EN MEMORIA.                    
039000******************************************************************        
039100  4100-BUSCAR-PRODUCTO SECTION.                                           
039200      MOVE 'N' TO WKS-ENCONTRADO-SW                                       
039300      PERFORM 4110-BUSCAR-PRODUCTO-PASO                                   
039400              VARYING WKS-IDX FROM 1 BY 1                                 
039500              UNTIL WKS-IDX > WKS-REF-COUNT                               
039600                 OR SE-ENCONTRO.                                          
039700  4100-BUSCAR-PRODUCTO-E. EXIT.                                           
039800******************************************************************        
039900*    4110-BUSCAR-PRODUCTO-PASO. CUERPO DEL PERFORM VARYING DE             
040000*    4100.                                                                
040100******************************************************************        
040200  4110-BUSCAR-PRODUCTO-PASO SECTION.                                      
040300      IF WKS-LLAVE-NUM = WKS-REF-ID (WKS-IDX)                             
040400         MOVE 'S' TO WKS-ENCONTRADO-SW                                    
040500         MOVE WKS-IDX TO WKS-BUSCAR-IDX                                   
040600      END-IF.                                                             
040700  4110-BUSCAR-PRODUCTO-PASO-E. EXIT.                                      
040800******************************************************************        
040900*    4200-ESCRIBIR-ENRIQUECIDO. ARMA LA LINEA DELIMITADA POR '|'          
041000*    DE LA TRANSACCION ACTUAL (YA ENRIQUECIDA O NO) Y LA ESCRIBE          
041100*    A SALENR. LOS CAMPOS VARIABLES SE RECORTAN ANTES DE UNIRLOS;         
041200*    LOS CAMPOS SIN COINCIDENCIA QUEDAN VACIOS ENTRE BARRAS.              
041300******************************************************************        
041400  4200-ESCRIBIR-ENRIQUECIDO SECTION.                                      
041500      MOVE 1 TO WKS-ENR-PTR                                               
041600      MOVE SPACES TO WKS-ENR-LINEA                                        
041700      MOVE STR-TRANSACTION-ID TO WKS-GEN-BUFFER                           
041800      PERFORM 4210-CALC-LONG-IZQUIERDA                                    
041900      PERFORM 4220-AGREGAR-CAMPO                                          
042000      MOVE STR-TRANS-DATE TO WKS-GEN-BUFFER                               
042100      PERFORM 4210-CALC-LONG-IZQUIERDA                                    
042200      PERFORM 4220-AGREGAR-CAMPO                                          
042300      MOVE STR-PRODUCT-ID TO WKS-GEN-BUFFER                               
042400      PERFORM 4210-CALC-LONG-IZQUIERDA                                    
042500      PERFORM 4220-AGREGAR-CAMPO                                          
042600      MOVE STR-PRODUCT-NAME TO WKS-GEN-BUFFER                             
042700      PERFORM 4210-CALC-LONG-IZQUIERDA                                    
042800      PERFORM 4220-AGREGAR-CAMPO                                          
042900      MOVE STR-QUANTITY TO WKS-QTY-EDITADA                                
043000      MOVE WKS-QTY-EDITADA TO WKS-GEN-BUFFER                              
043100      PERFORM 4230-CALC-LONG-DERECHA                                      
043200      PERFORM 4220-AGREGAR-CAMPO                                          
043300      MOVE STR-UNIT-PRICE TO WKS-PRECIO-EDITADA                           
043400      MOVE WKS-PRECIO-EDITADA TO WKS-GEN-BUFFER                           
043500      PERFORM 4230-CALC-LONG-DERECHA                                      
043600      PERFORM 4220-AGREGAR-CAMPO                                          
043700      MOVE STR-CUSTOMER-ID TO WKS-GEN-BUFFER                              
043800      PERFORM 4210-CALC-LONG-IZQUIERDA                                    
043900      PERFORM 4220-AGREGAR-CAMPO                                          
044000      MOVE STR-REGION TO WKS-GEN-BUFFER                                   
044100      PERFORM 4210-CALC-LONG-IZQUIERDA                                    
044200      PERFORM 4220-AGREGAR-CAMPO                                          
044300      MOVE WKS-ENR-CATEGORIA TO WKS-GEN-BUFFER                            
044400      PERFORM 4210-CALC-LONG-IZQUIERDA                                    
044500      PERFORM 4220-AGREGAR-CAMPO                                          
044600      MOVE WKS-ENR-MARCA TO WKS-GEN-BUFFER                                
044700      PERFORM 4210-CALC-LONG-IZQUIERDA                                    
044800      PERFORM 4220-AGREGAR-CAMPO                                          
044900      MOVE WKS-ENR-RATING-TXT TO WKS-GEN-BUFFER                           
045000      IF SE-ENCONTRO                                                      
045100         PERFORM 4210-CALC-LONG-IZQUIERDA                                 
045200      ELSE                                                                
045300         MOVE ZERO TO WKS-GEN-START WKS-GEN-LEN                           
045400      END-IF                                                              
045500      PERFORM 4220-AGREGAR-CAMPO                                          
045600      MOVE WKS-ENR-MATCH TO WKS-GEN-BUFFER                                
045700      PERFORM 4210-CALC-LONG-IZQUIERDA                                    
045800      PERFORM 4240-AGREGAR-ULTIMO-CAMPO                                   
045900      WRITE SEN-LINEA-SALIDA FROM WKS-ENR-LINEA.                          
046000  4200-ESCRIBIR-ENRIQUECIDO-E. EXIT.                                      
046100******************************************************************        
046200*    4210-CALC-LONG-IZQUIERDA. WKS-GEN-BUFFER VIENE JUSTIFICADO A         
046300*    LA IZQUIERDA (RELLENO DE ESPACIOS A LA DERECHA). REGRESA             
046400*    WKS-GEN-START = 1 Y WKS-GEN-LEN, LA LONGITUD SIGNIFICATIVA.          
046500******************************************************************        
046600  4210-CALC-LONG-IZQUIERDA SECTION.                                       
046700      MOVE 1 TO WKS-GEN-START                                             
046800      MOVE 1 TO WKS-GEN-IDX                                               
046900      PERFORM 4215-LONG-IZQUIERDA-PASO                                    
047000              UNTIL WKS-GEN-IDX > 40                                      
047100                 OR WKS-GEN-BUFFER (WKS-GEN-IDX:1) = SPACE                
047200      COMPUTE WKS-GEN-LEN = WKS-GEN-IDX - 1.                              
047300  4210-CALC-LONG-IZQUIERDA-E. EXIT.                                       
047400******************************************************************        
047500*    4215-LONG-IZQUIERDA-PASO. CUERPO DEL PERFORM UNTIL DE 4210.          
047600******************************************************************        
047700  4215-LONG-IZQUIERDA-PASO SECTION.                                       
047800      ADD 1 TO WKS-GEN-IDX.                                               
047900  4215-LONG-IZQUIERDA-PASO-E. EXIT.                                       
048000******************************************************************        
048100*    4230-CALC-LONG-DERECHA. WKS-GEN-BUFFER VIENE JUSTIFICADO A           
048200*    LA DERECHA (CAMPOS NUMERICOS EDITADOS CON Z). REGRESA EL             
048300*    PRIMER CARACTER SIGNIFICATIVO EN WKS-GEN-START Y SU                  
048400*    LONGITUD EN WKS-GEN-LEN.                                             
048500******************************************************************        
048600  4230-CALC-LONG-DERECHA SECTION.                                         
048700      MOVE 1 TO WKS-GEN-INICIO                                            
048800      PERFORM 4235-LONG-DERECHA-PASO                                      
048900              UNTIL WKS-GEN-INICIO > 40                                   
049000                 OR WKS-GEN-BUFFER (WKS-GEN-INICIO:1) NOT = SPACE         
049100      MOVE WKS-GEN-INICIO TO WKS-GEN-START                                
049200      COMPUTE WKS-GEN-LEN = 40 - WKS-GEN-INICIO + 1.                      
049300  4230-CALC-LONG-DERECHA-E. EXIT.                                         
049400******************************************************************        
049500*    4235-LONG-DERECHA-PASO. CUERPO DEL PERFORM UNTIL DE 4230.            
049600******************************************************************        
049700  4235-LONG-DERECHA-PASO SECTION.                                         
049800      ADD 1 TO WKS-GEN-INICIO.                                            
049900  4235-LONG-DERECHA-PASO-E. EXIT.                                         
050000******************************************************************        
050100*    4220-AGREGAR-CAMPO. AGREGA A WKS-ENR-LINEA EL CONTENIDO              
050200*    SIGNIFICATIVO DE WKS-GEN-BUFFER (SI LO HAY) SEGUIDO DE UNA           
050300*    BARRA SEPARADORA.                                                    
050400******************************************************************        
050500  4220-AGREGAR-CAMPO SECTION.                                             
050600      IF WKS-GEN-LEN > 0                                                  
050700         STRING WKS-GEN-BUFFER (WKS-GEN-START:WKS-GEN-LEN)                
050800                DELIMITED BY SIZE                                         
050900                INTO WKS-ENR-LINEA                                        
051000                WITH POINTER WKS-ENR-PTR                                  
051100         END-STRING                                                       
051200      END-IF                                                              
051300      STRING '|' DELIMITED BY SIZE                                        
051400             INTO WKS-ENR-LINEA                                           
051500             WITH POINTER WKS-ENR-PTR                                     
051600      END-STRING.                                                         
051700  4220-AGREGAR-CAMPO-E. EXIT.                                             
051800******************************************************************        
051900*    4240-AGREGAR-ULTIMO-CAMPO. AGREGA EL ULTIMO CAMPO DE LA              
052000*    LINEA (API_MATCH), SIN BARRA SEPARADORA DETRAS.                      
052100******************************************************************        
052200  4240-AGREGAR-ULTIMO-CAMPO SECTION.                                      
052300      IF WKS-GEN-LEN > 0                                                  
052400         STRING WKS-GEN-BUFFER (WKS-GEN-START:WKS-GEN-LEN)                
052500                DELIMITED BY SIZE                                         
052600                INTO WKS-ENR-LINEA                                        
052700                WITH POINTER WKS-ENR-PTR                                  
052800         END-STRING                                                       
052900      END-IF.                                                             
053000  4240-AGREGAR-ULTIMO-CAMPO-E. EXIT.                                      
053100******************************************************************        
053200*    4250-REGISTRAR-NO-ENCONTRADO. AGREGA EL PRODUCTID SIN                
053300*    COINCIDENCIA A LA LISTA DE DISTINTOS, SI TODAVIA NO ESTA.            
053400******************************************************************        
053500  4250-REGISTRAR-NO-ENCONTRADO SECTION.                                   
053600      MOVE 'N' TO WKS-ENCONTRADO-SW                                       
053700      PERFORM 4260-BUSCAR-NO-ENCONTRADO-PASO                              
053800              VARYING WKS-IDX FROM 1 BY 1                                 
053900              UNTIL WKS-IDX > LKA-TOTAL-NO-ENCONTRADOS                    
054000                 OR SE-ENCONTRO                                           
054100      IF NOT SE-ENCONTRO                                                  
054200         IF LKA-TOTAL-NO-ENCONTRADOS < 600                                
054300            ADD 1 TO LKA-TOTAL-NO-ENCONTRADOS                             
054400            MOVE STR-PRODUCT-ID                                           
054500                 TO LKA-LISTA-NO-ENCONTRADOS                              
054600                    (LKA-TOTAL-NO-ENCONTRADOS)                            
054700         END-IF                                                           
054800      END-IF.                                                             
054900  4250-REGISTRAR-NO-ENCONTRADO-E. EXIT.                                   
055000******************************************************************        
055100*    4260-BUSCAR-NO-ENCONTRADO-PASO. CUERPO DEL PERFORM VARYING           
055200*    DE 4250.                                                             
055300******************************************************************        
055400  4260-BUSCAR-NO-ENCONTRADO-PASO SECTION.                                 
055500      IF STR-PRODUCT-ID = LKA-LISTA-NO-ENCONTRADOS (WKS-IDX)              
055600         MOVE 'S' TO WKS-ENCONTRADO-SW                                    
055700      END-IF.                                                             
055800  4260-BUSCAR-NO-ENCONTRADO-PASO-E. EXIT.                                 
055900******************************************************************        
056000*    5000-ESTADISTICAS-ENRIQUECIMIENTO. CALCULA EL PORCENTAJE DE          
056100*    EXITO DEL ENRIQUECIMIENTO. CERO COINCIDENCIAS SOBRE CERO             
056200*    TRANSACCIONES REGRESA CERO, NO UN ERROR DE DIVISION.                 
056300******************************************************************        
056400  5000-ESTADISTICAS-ENRIQUECIMIENTO SECTION.                              
056500      IF LKA-TOTAL-TRANSACCIONES = ZERO                                   
056600         MOVE ZERO TO LKA-PORCENTAJE-EXITO                                
056700      ELSE                                                                
056800         COMPUTE LKA-PORCENTAJE-EXITO ROUNDED =                           
056900                 (LKA-TOTAL-COINCIDENCIAS /                               
057000                  LKA-TOTAL-TRANSACCIONES) * 100                          
057100      END-IF.                                                             
057200  5000-ESTADISTICAS-ENRIQUECIMIENTO-E. EXIT.                              
057300******************************************************************        
057400*    5500-PRODUCTOS-NO-ENCONTRADOS. ORDENA ASCENDENTE LA LISTA DE         
057500*    PRODUCTID DISTINTOS SIN COINCIDENCIA (BURBUJA, INTERCAMBIA           
057600*    SOLO CUANDO EL SIGUIENTE ES ESTRICTAMENTE MENOR).                    
057700******************************************************************        
057800  5500-PRODUCTOS-NO-ENCONTRADOS SECTION.                                  
057900      PERFORM 5510-ORDENAR-PASO-EXTERNO                                   
058000              VARYING WKS-ORDENAR-IDX FROM 1 BY 1                         
058100              UNTIL WKS-ORDENAR-IDX >= LKA-TOTAL-NO-ENCONTRADOS.          
058200  5500-PRODUCTOS-NO-ENCONTRADOS-E. EXIT.                                  
058300******************************************************************        
058400*    5510-ORDENAR-PASO-EXTERNO. CUERPO DEL PERFORM VARYING DE             
058500*    5500 (RECORRIDO EXTERNO DE LA BURBUJA).                              
058600******************************************************************        
058700  5510-ORDENAR-PASO-EXTERNO SECTION.                                      
058800      PERFORM 5520-ORDENAR-PASO-INTERNO                                   
058900              VARYING WKS-ORDENAR-J FROM 1 BY 1                           
059000              UNTIL WKS-ORDENAR-J >                                       
059100                    LKA-TOTAL-NO-ENCONTRADOS - WKS-ORDENAR-IDX.           
059200  5510-ORDENAR-PASO-EXTERNO-E. EXIT.                                      
059300******************************************************************        
059400*    5520-ORDENAR-PASO-INTERNO. COMPARA Y, SI HACE FALTA,                 
059500*    INTERCAMBIA DOS PRODUCTID CONSECUTIVOS DE LA LISTA.                  
059600******************************************************************        
059700  5520-ORDENAR-PASO-INTERNO SECTION.                                      
059800      IF LKA-LISTA-NO-ENCONTRADOS (WKS-ORDENAR-J + 1)                     
059900            < LKA-LISTA-NO-ENCONTRADOS (WKS-ORDENAR-J)                    
060000         MOVE LKA-LISTA-NO-ENCONTRADOS (WKS-ORDENAR-J)                    
060100              TO WKS-TMP-NO-ENCONTRADO                                    
060200         MOVE LKA-LISTA-NO-ENCONTRADOS (WKS-ORDENAR-J + 1)                
060300              TO LKA-LISTA-NO-ENCONTRADOS (WKS-ORDENAR-J)                 
060400         MOVE WKS-TMP-NO-ENCONTRADO                                       
060500              TO LKA-LISTA-NO-ENCONTRADOS (WKS-ORDENAR-J + 1)             
060600      END-IF.                                                             
060700  5520-ORDENAR-PASO-INTERNO-E. EXIT.                                      
060800******************************************************************        
060900*    6000-GENERAR-REPORTE. LLAMA AL PROCESADOR DE DATOS EN MODO           
061000*    SILENCIOSO PARA LLENAR DPR-RESULT-TABLES Y ESCRIBE LAS               
061100*    NUEVE SECCIONES DEL REPORTE FINAL.                                   
061200******************************************************************        
061300  6000-GENERAR-REPORTE SECTION.                                           
061400      MOVE 'S' TO DPR-MODE                                                
061500      CALL 'VTADPROC' USING DPR-RESULT-TABLES                             
061600      OPEN OUTPUT SALRPT                                                  
061700      PERFORM 6100-ENCABEZADO                                             
061800      PERFORM 6200-RESUMEN-GENERAL                                        
061900      PERFORM 6300-DESEMPENO-REGION                                       
062000      PERFORM 6400-TOP-PRODUCTOS                                          
062100      PERFORM 6500-TOP-CLIENTES                                           
062200      PERFORM 6600-TENDENCIA-DIARIA                                       
062300      PERFORM 6700-ANALISIS-PRODUCTO                                      
062400      PERFORM 6800-RESUMEN-ENRIQUECIMIENTO                                
062500      PERFORM 6900-PIE-REPORTE                                            
062600      CLOSE SALRPT.                                                       
062700  6000-GENERAR-REPORTE-E. EXIT.                                           
062800******************************************************************        
062900*    6100-ENCABEZADO. TITULO, MARCA DE TIEMPO Y TOTAL DE                  
063000*    TRANSACCIONES PROCESADAS. LA VENTANA DE SIGLO (PEDR, SIS-            
063100*    VTA-Y2K) ASUME 00-50 = 20XX Y 51-99 = 19XX.                          
063200******************************************************************        
063300  6100-ENCABEZADO SECTION.                                                
063400      ACCEPT WKS-FECHA-SISTEMA FROM DATE                                  
063500      ACCEPT WKS-HORA-SISTEMA  FROM TIME                                  
063600      IF WKS-FS-ANO-CORTO < 50                                            
063700         COMPUTE WKS-FECHA-SIGLO = 2000 + WKS-FS-ANO-CORTO                
063800      ELSE                                                                
063900         COMPUTE WKS-FECHA-SIGLO = 1900 + WKS-FS-ANO-CORTO                
064000      END-IF                                                              
064100      STRING WKS-FECHA-SIGLO   DELIMITED BY SIZE                          
064200             '-'               DELIMITED BY SIZE                          
064300             WKS-FS-MES        DELIMITED BY SIZE                          
064400             '-'               DELIMITED BY SIZE                          
064500             WKS-FS-DIA        DELIMITED BY SIZE                          
064600             ' '               DELIMITED BY SIZE                          
064700             WKS-HS-HORA       DELIMITED BY SIZE                          
064800             ':'               DELIMITED BY SIZE                          
064900             WKS-HS-MINUTO     DELIMITED BY SIZE                          
065000             ':'               DELIMITED BY SIZE                          
065100             WKS-HS-SEGUNDO    DELIMITED BY SIZE                          
065200             INTO WKS-TIMESTAMP-RPT                                       
065300      END-STRING                                                          
065400      MOVE SPACES TO WKS-LINEA-RPT                                        
065500      STRING '               SALES ANALYTICS REPORT'                      
065600             DELIMITED BY SIZE INTO WKS-LINEA-RPT                         
065700      END-STRING                                                          
065800      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
065900      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL                         
066000      MOVE SPACES TO WKS-LINEA-RPT                                        
066100      STRING 'Generated: ' DELIMITED BY SIZE                              
066200             WKS-TIMESTAMP-RPT DELIMITED BY SIZE                          
066300             INTO WKS-LINEA-RPT                                           
066400      END-STRING                                                          
066500      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
066600      MOVE DPR-TOTAL-TRANSACTIONS TO WKS-CONT-EDITADO                     
066700      MOVE SPACES TO WKS-LINEA-RPT                                        
066800      STRING 'Records Processed: ' DELIMITED BY SIZE                      
066900             WKS-CONT-EDITADO DELIMITED BY SIZE                           
067000             INTO WKS-LINEA-RPT                                           
067100      END-STRING                                                          
067200      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
067300      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL.                        
067400  6100-ENCABEZADO-E. EXIT.                                                
067500******************************************************************        
067600*    6200-RESUMEN-GENERAL. INGRESO TOTAL, TRANSACCIONES, VALOR            
067700*    PROMEDIO Y RANGO DE FECHAS (ANALITICA 1).                            
067800******************************************************************        
067900  6200-RESUMEN-GENERAL SECTION.                                           
068000      MOVE SPACES TO WKS-LINEA-RPT                                        
068100      STRING 'OVERALL SUMMARY' DELIMITED BY SIZE                          
068200             INTO WKS-LINEA-RPT                                           
068300      END-STRING                                                          
068400      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
068500      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-GUION                         
068600      MOVE DPR-TOTAL-REVENUE TO WKS-MONTO-EDITADO                         
068700      MOVE SPACES TO WKS-LINEA-RPT                                        
068800      STRING 'Total Revenue: Rs. ' DELIMITED BY SIZE                      
068900             WKS-MONTO-EDITADO    DELIMITED BY SIZE                       
069000             INTO WKS-LINEA-RPT                                           
069100      END-STRING                                                          
069200      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
069300      MOVE DPR-TOTAL-TRANSACTIONS TO WKS-CONT-EDITADO                     
069400      MOVE SPACES TO WKS-LINEA-RPT                                        
069500      STRING 'Total Transactions: ' DELIMITED BY SIZE                     
069600             WKS-CONT-EDITADO       DELIMITED BY SIZE                     
069700             INTO WKS-LINEA-RPT                                           
069800      END-STRING                                                          
069900      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
070000      MOVE DPR-AVG-ORDER-VALUE TO WKS-MONTO-EDITADO                       
070100      MOVE SPACES TO WKS-LINEA-RPT                                        
070200      STRING 'Average Order Value: Rs. ' DELIMITED BY SIZE                
070300             WKS-MONTO-EDITADO           DELIMITED BY SIZE                
070400             INTO WKS-LINEA-RPT                                           
070500      END-STRING                                                          
070600      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
070700      MOVE SPACES TO WKS-LINEA-RPT                                        
070800      IF DPR-TOTAL-TRANSACTIONS = ZERO                                    
070900         STRING 'Date Range: N/A' DELIMITED BY SIZE                       
071000                INTO WKS-LINEA-RPT                                        
071100         END-STRING                                                       
071200      ELSE                                                                
071300         STRING 'Date Range: ' DELIMITED BY SIZE                          
071400                DPR-MIN-DATE   DELIMITED BY SIZE                          
071500                ' to '         DELIMITED BY SIZE                          
071600                DPR-MAX-DATE   DELIMITED BY SIZE                          
071700                INTO WKS-LINEA-RPT                                        
071800         END-STRING                                                       
071900      END-IF                                                              
072000      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
072100      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL.                        
072200  6200-RESUMEN-GENERAL-E. EXIT.                                           
072300******************************************************************        
072400*    6300-DESEMPENO-REGION. UNA LINEA POR REGION, YA ORDENADA             
072500*    DESCENDENTE POR VENTA EN VTADPROC (ANALITICA 2).                     
072600******************************************************************        
072700  6300-DESEMPENO-REGION SECTION.                                          
072800      MOVE SPACES TO WKS-LINEA-RPT                                        
072900      STRING 'REGION-WISE PERFORMANCE' DELIMITED BY SIZE                  
073000             INTO WKS-LINEA-RPT                                           
073100      END-STRING                                                          
073200      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
073300      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-GUION                         
073400      PERFORM 6310-MOSTRAR-UNA-REGION                                     
073500              VARYING WKS-IDX FROM 1 BY 1                                 
073600              UNTIL WKS-IDX > DPR-REGION-COUNT                            
073700      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL.                        
073800  6300-DESEMPENO-REGION-E. EXIT.                                          
073900******************************************************************        
074000*    6310-MOSTRAR-UNA-REGION. CUERPO DEL PERFORM VARYING DE 6300.         
074100******************************************************************        
074200  6310-MOSTRAR-UNA-REGION SECTION.                                        
074300      MOVE DPR-REG-TOTAL (WKS-IDX) TO WKS-MONTO-EDITADO                   
074400      MOVE DPR-REG-PCT   (WKS-IDX) TO WKS-PCT-EDITADO                     
074500      MOVE DPR-REG-TXNS  (WKS-IDX) TO WKS-CONT-EDITADO                    
074600      MOVE SPACES TO WKS-LINEA-RPT                                        
074700      STRING DPR-REG-NAME (WKS-IDX) DELIMITED BY SIZE                     
074800             ' Rs.'                 DELIMITED BY SIZE                     
074900             WKS-MONTO-EDITADO      DELIMITED BY SIZE                     
075000             '  '                   DELIMITED BY SIZE                     
075100             WKS-PCT-EDITADO        DELIMITED BY SIZE                     
075200             '%  Txns:'             DELIMITED BY SIZE                     
075300             WKS-CONT-EDITADO       DELIMITED BY SIZE                     
075400             INTO WKS-LINEA-RPT                                           
075500      END-STRING                                                          
075600      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT.                          
075700  6310-MOSTRAR-UNA-REGION-E. EXIT.                                        
075800******************************************************************        
075900*    6400-TOP-PRODUCTOS. LOS PRIMEROS CINCO RENGLONES DE LA               
076000*    TABLA DE PRODUCTOS, YA ORDENADA DESC POR CANTIDAD.                   
076100******************************************************************        
076200  6400-TOP-PRODUCTOS SECTION.                                             
076300      MOVE SPACES TO WKS-LINEA-RPT                                        
076400      STRING 'TOP 5 PRODUCTS' DELIMITED BY SIZE                           
076500             INTO WKS-LINEA-RPT                                           
076600      END-STRING                                                          
076700      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
076800      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-GUION                         
076900      MOVE 1 TO WKS-RANK-RPT                                              
077000      PERFORM 6410-MOSTRAR-UN-PRODUCTO                                    
077100              VARYING WKS-IDX FROM 1 BY 1                                 
077200              UNTIL WKS-IDX > DPR-PRODUCT-COUNT OR WKS-IDX > 5            
077300      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL.                        
077400  6400-TOP-PRODUCTOS-E. EXIT.                                             
077500******************************************************************        
077600*    6410-MOSTRAR-UN-PRODUCTO. CUERPO DEL PERFORM VARYING DE              
077700*    6400.                                                                
077800******************************************************************        
077900  6410-MOSTRAR-UN-PRODUCTO SECTION.                                       
078000      MOVE DPR-PRD-QTY     (WKS-IDX) TO WKS-CONT-EDITADO                  
078100      MOVE DPR-PRD-REVENUE (WKS-IDX) TO WKS-MONTO-EDITADO                 
078200      MOVE SPACES TO WKS-LINEA-RPT                                        
078300      STRING WKS-RANK-RPT             DELIMITED BY SIZE                   
078400             '. '                     DELIMITED BY SIZE                   
078500             DPR-PRD-NAME (WKS-IDX)   DELIMITED BY SIZE                   
078600             ' Qty:'                  DELIMITED BY SIZE                   
078700             WKS-CONT-EDITADO         DELIMITED BY SIZE                   
078800             '  Rs.'                  DELIMITED BY SIZE                   
078900             WKS-MONTO-EDITADO        DELIMITED BY SIZE                   
079000             INTO WKS-LINEA-RPT                                           
079100      END-STRING                                                          
079200      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
079300      ADD 1 TO WKS-RANK-RPT.                                              
079400  6410-MOSTRAR-UN-PRODUCTO-E. EXIT.                                       
079500******************************************************************        
079600*    6500-TOP-CLIENTES. LOS PRIMEROS CINCO RENGLONES DE LA TABLA          
079700*    DE CLIENTES, YA ORDENADA DESC POR TOTAL GASTADO.                     
079800******************************************************************        
079900  6500-TOP-CLIENTES SECTION.                                              
080000      MOVE SPACES TO WKS-LINEA-RPT                                        
080100      STRING 'TOP 5 CUSTOMERS' DELIMITED BY SIZE                          
080200             INTO WKS-LINEA-RPT                                           
080300      END-STRING                                                          
080400      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
080500      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-GUION                         
080600      MOVE 1 TO WKS-RANK-RPT                                              
080700      PERFORM 6510-MOSTRAR-UN-CLIENTE                                     
080800              VARYING WKS-IDX FROM 1 BY 1                                 
080900              UNTIL WKS-IDX > DPR-CUSTOMER-COUNT OR WKS-IDX > 5           
081000      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL.                        
081100  6500-TOP-CLIENTES-E. EXIT.                                              
081200******************************************************************        
081300*    6510-MOSTRAR-UN-CLIENTE. CUERPO DEL PERFORM VARYING DE 6500.         
081400******************************************************************        
081500  6510-MOSTRAR-UN-CLIENTE SECTION.                                        
081600      MOVE DPR-CUS-TOTAL  (WKS-IDX) TO WKS-MONTO-EDITADO                  
081700      MOVE DPR-CUS-ORDERS (WKS-IDX) TO WKS-CONT-EDITADO                   
081800      MOVE SPACES TO WKS-LINEA-RPT                                        
081900      STRING WKS-RANK-RPT           DELIMITED BY SIZE                     
082000             '. '                   DELIMITED BY SIZE                     
082100             DPR-CUS-ID (WKS-IDX)   DELIMITED BY SIZE                     
082200             ' Spent: Rs.'          DELIMITED BY SIZE                     
082300             WKS-MONTO-EDITADO      DELIMITED BY SIZE                     
082400             '  Orders:'            DELIMITED BY SIZE                     
082500             WKS-CONT-EDITADO       DELIMITED BY SIZE                     
082600             INTO WKS-LINEA-RPT                                           
082700      END-STRING                                                          
082800      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
082900      ADD 1 TO WKS-RANK-RPT.                                              
083000  6510-MOSTRAR-UN-CLIENTE-E. EXIT.                                        
083100******************************************************************        
083200*    6600-TENDENCIA-DIARIA. LOS PRIMEROS DIEZ DIAS DE LA TABLA            
083300*    DIARIA, YA ORDENADA ASCENDENTE POR FECHA.                            
083400******************************************************************        
083500  6600-TENDENCIA-DIARIA SECTION.                                          
083600      MOVE SPACES TO WKS-LINEA-RPT                                        
083700      STRING 'DAILY SALES TREND' DELIMITED BY SIZE                        
083800             INTO WKS-LINEA-RPT                                           
083900      END-STRING                                                          
084000      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
084100      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-GUION                         
084200      PERFORM 6610-MOSTRAR-UN-DIA                                         
084300              VARYING WKS-IDX FROM 1 BY 1                                 
084400              UNTIL WKS-IDX > DPR-DAY-COUNT OR WKS-IDX > 10               
084500      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL.                        
084600  6600-TENDENCIA-DIARIA-E. EXIT.                                          
084700******************************************************************        
084800*    6610-MOSTRAR-UN-DIA. CUERPO DEL PERFORM VARYING DE 6600.             
084900******************************************************************        
085000  6610-MOSTRAR-UN-DIA SECTION.                                            
085100      MOVE DPR-DAY-REVENUE    (WKS-IDX) TO WKS-MONTO-EDITADO              
085200      MOVE DPR-DAY-TXNS       (WKS-IDX) TO WKS-CONT-EDITADO               
085300      MOVE SPACES TO WKS-LINEA-RPT                                        
085400      STRING DPR-DAY-DATE (WKS-IDX)      DELIMITED BY SIZE                
085500             ' Rs.'                      DELIMITED BY SIZE                
085600             WKS-MONTO-EDITADO           DELIMITED BY SIZE                
085700             '  Txns:'                   DELIMITED BY SIZE                
085800             WKS-CONT-EDITADO            DELIMITED BY SIZE                
085900             '  Customers:'              DELIMITED BY SIZE                
086000             DPR-DAY-CUST-COUNT (WKS-IDX) DELIMITED BY SIZE               
086100             INTO WKS-LINEA-RPT                                           
086200      END-STRING                                                          
086300      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT.                          
086400  6610-MOSTRAR-UN-DIA-E. EXIT.                                            
086500******************************************************************        
086600*    6700-ANALISIS-PRODUCTO. DIA PICO, PRODUCTOS DE BAJO                  
086700*    DESEMPENO (CANTIDAD MENOR A 10 UNIDADES, HASTA 5, DE MENOR A         
086800*    MAYOR CANTIDAD) Y EL PROMEDIO POR TRANSACCION DE CADA REGION.        
086900*    CNAV0806 - DPR-PRODUCT-TABLE YA VIENE ORDENADA DESCENDENTE           
087000*    (3210 DE VTADPROC, PARA EL TOP 5). SE RECORRE DE ATRAS PARA          
087100*    ADELANTE (DPR-PRODUCT-COUNT HACIA 1) PARA QUE LOS PRIMEROS           
087200*    5 QUE CUMPLEN < 10 SEAN LOS DE MENOR CANTIDAD Y QUEDEN               
087300*    IMPRESOS DE MENOR A MAYOR, TAL COMO LO PIDE EL ANALISIS 7.           
087400******************************************************************        
087500  6700-ANALISIS-PRODUCTO SECTION.                                         
087600      MOVE SPACES TO WKS-LINEA-RPT                                        
087700      STRING 'PRODUCT PERFORMANCE ANALYSIS' DELIMITED BY SIZE             
087800             INTO WKS-LINEA-RPT                                           
087900      END-STRING                                                          
088000      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
088100      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-GUION                         
088200      MOVE DPR-PEAK-REVENUE TO WKS-MONTO-EDITADO                          
088300      MOVE DPR-PEAK-TXNS    TO WKS-CONT-EDITADO                           
088400      MOVE SPACES TO WKS-LINEA-RPT                                        
088500      STRING 'Peak Day: '       DELIMITED BY SIZE                         
088600             DPR-PEAK-DATE      DELIMITED BY SIZE                         
088700             ' (Rs.'            DELIMITED BY SIZE                         
088800             WKS-MONTO-EDITADO  DELIMITED BY SIZE                         
088900             ', '               DELIMITED BY SIZE                         
089000             WKS-CONT-EDITADO   DELIMITED BY SIZE                         
089100             ' transactions)'   DELIMITED BY SIZE                         
089200             INTO WKS-LINEA-RPT                                           
089300      END-STRING                                                          
089400      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
089500      MOVE ZERO TO WKS-BAJOS-MOSTRADOS                                    
089600      PERFORM 6710-MOSTRAR-BAJO-DESEMPENO                                 
089700              VARYING WKS-IDX FROM DPR-PRODUCT-COUNT BY -1                
089800              UNTIL WKS-IDX < 1                                           
089900                 OR WKS-BAJOS-MOSTRADOS >= 5                              
090000      IF WKS-BAJOS-MOSTRADOS = ZERO                                       
090100         MOVE SPACES TO WKS-LINEA-RPT                                     
090200         STRING 'No low performing products found.'                       
090300                DELIMITED BY SIZE INTO WKS-LINEA-RPT                      
090400         END-STRING                                                       
090500         WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                        
090600      END-IF                                                              
090700      MOVE SPACES TO WKS-LINEA-RPT                                        
090800      STRING 'Average Transaction Value by Region:'                       
090900             DELIMITED BY SIZE INTO WKS-LINEA-RPT                         
091000      END-STRING                                                          
091100      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
091200      PERFORM 6720-MOSTRAR-PROMEDIO-REGION                                
091300              VARYING WKS-IDX FROM 1 BY 1                                 
091400              UNTIL WKS-IDX > DPR-REGION-COUNT                            
091500      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL.                        
091600  6700-ANALISIS-PRODUCTO-E. EXIT.                                         
091700******************************************************************        
091800*    6710-MOSTRAR-BAJO-DESEMPENO. CUERPO DEL PRIMER PERFORM               
091900*    VARYING DE 6700.                                                     
092000******************************************************************        
092100  6710-MOSTRAR-BAJO-DESEMPENO SECTION.                                    
092200      IF DPR-PRD-QTY (WKS-IDX) < 10                                       
092300         ADD 1 TO WKS-BAJOS-MOSTRADOS                                     
092400         MOVE DPR-PRD-QTY (WKS-IDX)     TO WKS-CONT-EDITADO               
092500         MOVE DPR-PRD-REVENUE (WKS-IDX) TO WKS-MONTO-EDITADO              
092600         MOVE SPACES TO WKS-LINEA-RPT                                     
092700         STRING '- '                    DELIMITED BY SIZE                 
092800                DPR-PRD-NAME (WKS-IDX)  DELIMITED BY SIZE                 
092900                ': '                    DELIMITED BY SIZE                 
093000                WKS-CONT-EDITADO        DELIMITED BY SIZE                 
093100                ' units, Rs.'           DELIMITED BY SIZE                 
093200                WKS-MONTO-EDITADO       DELIMITED BY SIZE                 
093300                INTO WKS-LINEA-RPT                                        
093400         END-STRING                                                       
093500         WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                        
093600      END-IF.                                                             
093700  6710-MOSTRAR-BAJO-DESEMPENO-E. EXIT.                                    
093800******************************************************************        
093900*    6720-MOSTRAR-PROMEDIO-REGION. CUERPO DEL SEGUNDO PERFORM             
094000*    VARYING DE 6700.                                                     
094100******************************************************************        
094200  6720-MOSTRAR-PROMEDIO-REGION SECTION.                                   
094300      MOVE DPR-REG-AVG (WKS-IDX) TO WKS-MONTO-EDITADO                     
094400      MOVE SPACES TO WKS-LINEA-RPT                                        
094500      STRING DPR-REG-NAME (WKS-IDX) DELIMITED BY SIZE                     
094600             ': Rs.'                DELIMITED BY SIZE                     
094700             WKS-MONTO-EDITADO      DELIMITED BY SIZE                     
094800             INTO WKS-LINEA-RPT                                           
094900      END-STRING                                                          
095000      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT.                          
095100  6720-MOSTRAR-PROMEDIO-REGION-E. EXIT.                                   
095200******************************************************************        
095300*    6800-RESUMEN-ENRIQUECIMIENTO. RESULTADO DEL ENRIQUECIMIENTO          
095400*    CON EL MAESTRO DE REFERENCIA DE PRODUCTOS.                           
095500******************************************************************        
095600  6800-RESUMEN-ENRIQUECIMIENTO SECTION.                                   
095700      MOVE SPACES TO WKS-LINEA-RPT                                        
095800      STRING 'API ENRICHMENT SUMMARY' DELIMITED BY SIZE                   
095900             INTO WKS-LINEA-RPT                                           
096000      END-STRING                                                          
096100      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
096200      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-GUION                         
096300      MOVE LKA-TOTAL-COINCIDENCIAS  TO WKS-CONT-EDITADO                   
096400      MOVE SPACES TO WKS-LINEA-RPT                                        
096500      STRING 'Total Products Enriched: ' DELIMITED BY SIZE                
096600             WKS-CONT-EDITADO            DELIMITED BY SIZE                
096700             '/'                         DELIMITED BY SIZE                
096800             INTO WKS-LINEA-RPT                                           
096900      END-STRING                                                          
097000      MOVE LKA-TOTAL-TRANSACCIONES TO WKS-CONT-EDITADO                    
097100      STRING WKS-CONT-EDITADO DELIMITED BY SIZE                           
097200             INTO WKS-LINEA-RPT                                           
097300             WITH POINTER WKS-ENR-PTR                                     
097400      END-STRING                                                          
097500      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
097600      MOVE LKA-PORCENTAJE-EXITO TO WKS-PCT-EDITADO                        
097700      MOVE SPACES TO WKS-LINEA-RPT                                        
097800      STRING 'Success Rate: '  DELIMITED BY SIZE                          
097900             WKS-PCT-EDITADO   DELIMITED BY SIZE                          
098000             '%'               DELIMITED BY SIZE                          
098100             INTO WKS-LINEA-RPT                                           
098200      END-STRING                                                          
098300      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
098400      IF LKA-TOTAL-NO-ENCONTRADOS = ZERO                                  
098500         MOVE SPACES TO WKS-LINEA-RPT                                     
098600         STRING 'All products successfully enriched!'                     
098700                DELIMITED BY SIZE INTO WKS-LINEA-RPT                      
098800         END-STRING                                                       
098900         WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                        
099000      ELSE                                                                
099100         PERFORM 6810-MOSTRAR-NO-ENCONTRADO                               
099200                 VARYING WKS-IDX FROM 1 BY 1                              
099300                 UNTIL WKS-IDX > LKA-TOTAL-NO-ENCONTRADOS                 
099400      END-IF                                                              
099500      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL.                        
099600  6800-RESUMEN-ENRIQUECIMIENTO-E. EXIT.                                   
099700******************************************************************        
099800*    6810-MOSTRAR-NO-ENCONTRADO. CUERPO DEL PERFORM VARYING DE            
099900*    6800.                                                                
100000******************************************************************        
100100  6810-MOSTRAR-NO-ENCONTRADO SECTION.                                     
100200      MOVE SPACES TO WKS-LINEA-RPT                                        
100300      STRING '- '                          DELIMITED BY SIZE              
100400             LKA-LISTA-NO-ENCONTRADOS (WKS-IDX)                           
100500                                            DELIMITED BY SIZE             
100600             INTO WKS-LINEA-RPT                                           
100700      END-STRING                                                          
100800      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT.                          
100900  6810-MOSTRAR-NO-ENCONTRADO-E. EXIT.                                     
101000******************************************************************        
101100*    6900-PIE-REPORTE. CIERRA EL REPORTE.                                 
101200******************************************************************        
101300  6900-PIE-REPORTE SECTION.                                               
101400      MOVE SPACES TO WKS-LINEA-RPT                                        
101500      STRING '                     END OF REPORT'                         
101600             DELIMITED BY SIZE                                            
101700             INTO WKS-LINEA-RPT                                           
101800      END-STRING                                                          
101900      WRITE RPT-LINEA-SALIDA FROM WKS-LINEA-RPT                           
102000      WRITE RPT-LINEA-SALIDA FROM WKS-REGLA-IGUAL.                        
102100  6900-PIE-REPORTE-E. EXIT.                                               
