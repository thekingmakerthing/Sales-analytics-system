000100*****************************************************************         
000200*                                                               *         
000300*   COPY       : VTADTAB                                       *          
000400*   APLICACION : VENTAS (ANALITICA DE VENTAS POR LOTE)         *          
000500*   DESCRIPCION: TABLAS RESULTADO DE LAS SIETE ANALITICAS DEL *           
000600*             :  PROCESADOR DE DATOS (VTADPROC). SE USA COMO  *           
000700*             :  LINKAGE SECTION EN VTADPROC Y SE DECLARA EN   *          
000800*             :  WORKING-STORAGE EN VTAMAIN Y VTAAPIH PARA     *          
000900*             :  PASARLA POR REFERENCIA EN EL CALL.            *          
001000*             :  VTADPROC SE INVOCA DOS VECES INDEPENDIENTES:  *          
001100*             :  UNA DESDE VTAMAIN (DPR-MODE = 'D', MUESTRA    *          
001200*             :  UNA LINEA POR ANALITICA) Y OTRA DESDE         *          
001300*             :  VTAAPIH (DPR-MODE = 'S', SOLO LLENA LAS       *          
001400*             :  TABLAS PARA EL REPORTE). CADA LLAMADA RELEE   *          
001500*             :  POR COMPLETO EL ARCHIVO SALVALD.               *         
001600*                                                               *         
001700*****************************************************************         
001800*    AMENDMENT HISTORY                                                    
001900*                                                                         
002000*     DATE       AUTHOR    TICKET      DESCRIPTION                        
002100*    ---------- --------- ----------- ------------------------            
002200                                                                          
002300*    1991-01-22  JLOV     SIS-VTA-025 ORIGINAL LAYOUT             JLOV9101
002400*    1994-05-30  EEDR     SIS-VTA-040 SE AGREGA TABLA DE TENDENCIAEEDR9405
002500*                         DIARIA Y EL DETALLE DE DIA PICO                 
002600*    1999-11-09  PEDR     SIS-VTA-Y2K REVISION Y2K: LAS FECHAS DE PEDR99Y2
002700*                         ESTE COPY SON TEXTO AAAA-MM-DD, NO              
002800*                         REQUIEREN CAMBIO                                
002900*    2004-08-17  MVAS     SIS-VTA-053 SE AMPLIAN OCCURS DE PRODUCTMVAS0408
003000*                         Y CLIENTE POR CRECIMIENTO DE VOLUMEN            
003100*****************************************************************         
003200  01  DPR-RESULT-TABLES.                                                  
003300*    -------------------------------------------------------------        
003400*    MODO DE OPERACION DE VTADPROC EN ESTA INVOCACION                     
003500*    -------------------------------------------------------------        
003600      05  DPR-MODE                      PIC X(1).                         
003700          88  DPR-MODE-DISPLAY                   VALUE 'D'.               
003800          88  DPR-MODE-SILENT                    VALUE 'S'.               
003900*    -------------------------------------------------------------        
004000*    TOTALES GENERALES (ANALITICA 1: INGRESO TOTAL)                       
004100*    -------------------------------------------------------------        
004200      05  DPR-TOTALS.                                                     
004300          10  DPR-TOTAL-REVENUE         PIC 9(9)V99.                      
004400          10  DPR-TOTAL-TRANSACTIONS    PIC 9(7) COMP.                    
004500          10  DPR-AVG-ORDER-VALUE       PIC 9(9)V99.                      
004600          10  DPR-MIN-DATE              PIC X(10).                        
004700          10  DPR-MAX-DATE              PIC X(10).                        
004800*    -------------------------------------------------------------        
004900*    ANALITICA 2: VENTAS POR REGION, ORDENADA DESC POR TOTAL              
005000*    -------------------------------------------------------------        
005100      05  DPR-REGION-COUNT              PIC 9(3) COMP.                    
005200      05  DPR-REGION-TABLE OCCURS 30 TIMES                                
005300                            INDEXED BY DPR-REGION-IDX.                    
005400          10  DPR-REG-NAME              PIC X(15).                        
005500          10  DPR-REG-TOTAL             PIC 9(9)V99.                      
005600          10  DPR-REG-TXNS              PIC 9(7) COMP.                    
005700          10  DPR-REG-PCT               PIC 9(3)V99.                      
005800          10  DPR-REG-AVG               PIC 9(9)V99.                      
005900*    -------------------------------------------------------------        
006000*    ANALITICA 3: PRODUCTOS TOP, ORDENADA DESC POR CANTIDAD               
006100*    (TAMBIEN ES LA BASE DE LA ANALITICA 7, BAJO DESEMPENO)               
006200*    -------------------------------------------------------------        
006300      05  DPR-PRODUCT-COUNT             PIC 9(4) COMP.                    
006400      05  DPR-PRODUCT-TABLE OCCURS 600 TIMES                              
006500                             INDEXED BY DPR-PROD-IDX.                     
006600          10  DPR-PRD-NAME              PIC X(25).                        
006700          10  DPR-PRD-QTY               PIC 9(7) COMP.                    
006800          10  DPR-PRD-REVENUE           PIC 9(9)V99.                      
006900*    -------------------------------------------------------------        
007000*    ANALITICA 4: CLIENTES, ORDENADA DESC POR TOTAL GASTADO               
007100*    -------------------------------------------------------------        
007200      05  DPR-CUSTOMER-COUNT            PIC 9(4) COMP.                    
007300      05  DPR-CUSTOMER-TABLE OCCURS 600 TIMES                             
007400                              INDEXED BY DPR-CUST-IDX.                    
007500          10  DPR-CUS-ID                PIC X(10).                        
007600          10  DPR-CUS-TOTAL             PIC 9(9)V99.                      
007700          10  DPR-CUS-ORDERS            PIC 9(5) COMP.                    
007800          10  DPR-CUS-AVG               PIC 9(9)V99.                      
007900*    -------------------------------------------------------------        
008000*    ANALITICA 5: TENDENCIA DIARIA, ORDENADA ASC POR FECHA.               
008100*    DPR-DAY-CUST-SEEN ES TABLA AUXILIAR PARA CONTAR CLIENTES             
008200*    UNICOS POR DIA (MAX 80 CLIENTES DISTINTOS POR DIA)                   
008300*    -------------------------------------------------------------        
008400      05  DPR-DAY-COUNT                 PIC 9(4) COMP.                    
008500      05  DPR-DAY-TABLE OCCURS 400 TIMES                                  
008600                         INDEXED BY DPR-DAY-IDX.                          
008700          10  DPR-DAY-DATE              PIC X(10).                        
008800          10  DPR-DAY-REVENUE           PIC 9(9)V99.                      
008900          10  DPR-DAY-TXNS              PIC 9(7) COMP.                    
009000          10  DPR-DAY-CUST-COUNT        PIC 9(5) COMP.                    
009100          10  DPR-DAY-CUST-SEEN OCCURS 80 TIMES                           
009200                                  INDEXED BY DPR-SEEN-IDX                 
009300                                        PIC X(10).                        
009400*    -------------------------------------------------------------        
009500*    ANALITICA 6: DIA PICO (MAYOR INGRESO DIARIO)                         
009600*    -------------------------------------------------------------        
009700      05  DPR-PEAK-DAY.                                                   
009800          10  DPR-PEAK-DATE             PIC X(10).                        
009900          10  DPR-PEAK-REVENUE          PIC 9(9)V99.                      
010000          10  DPR-PEAK-TXNS             PIC 9(7) COMP.                    
010100*    -------------------------------------------------------------        
010200*    EXPANSION PARA FUTURAS ANALITICAS SIN ROMPER EL LINKAGE              
010300*    -------------------------------------------------------------        
010400      05  FILLER                        PIC X(10).                        
