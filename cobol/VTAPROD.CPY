000100*****************************************************************         
000200*                                                               *         
000300*   COPY       : VTAPROD                                       *          
000400*   APLICACION : VENTAS (ANALITICA DE VENTAS POR LOTE)         *          
000500*   DESCRIPCION: LAYOUT DEL REGISTRO MAESTRO DE REFERENCIA DE  *          
000600*             :  PRODUCTOS (PRODREF). SUSTITUTO POR LOTE DEL  *           
000700*             :  SERVICIO EXTERNO DE CATALOGO DE PRODUCTOS.   *           
000800*             :  SE CARGA COMPLETO EN MEMORIA EN VTAAPIH       *          
000900*             :  (2000-CARGAR-TABLA-PRODUCTOS) Y SE BUSCA POR *           
001000*             :  SPR-PRODUCT-ID.                               *          
001100*                                                               *         
001200*****************************************************************         
001300*    AMENDMENT HISTORY                                                    
001400*                                                                         
001500*     DATE       AUTHOR    TICKET      DESCRIPTION                        
001600*    ---------- --------- ----------- ------------------------            
001700                                                                          
001800*    1986-02-11  PEDR     SIS-VTA-002 ORIGINAL LAYOUT             PEDR8602
001900*    1991-01-22  JLOV     SIS-VTA-023 SE AGREGA REDEFINES DE PRECIJLOV9101
002000*                         Y CALIFICACION PARA EDICION DE REPORTE          
002100*    1999-11-09  PEDR     SIS-VTA-Y2K REVISION Y2K: NO HAY CAMPOS PEDR99Y2
002200*                         FECHA EN ESTE MAESTRO, NO APLICA                
002300*    2004-08-17  MVAS     SIS-VTA-052 FILLER DE EXPANSION AL FINALMVAS0408
002400*****************************************************************         
002500  01  SPR-PRODUCT-REFERENCE.                                              
002600*    -------------------------------------------------------------        
002700*    LLAVE NUMERICA DE BUSQUEDA, CORRESPONDE AL ID QUE SE DERIVA          
002800*    DEL ProductID DE LA TRANSACCION (VER VTAAPIH 4000)                   
002900*    -------------------------------------------------------------        
003000      05  SPR-PRODUCT-ID                PIC 9(5).                         
003100      05  SPR-PRODUCT-ID-R REDEFINES SPR-PRODUCT-ID.                      
003200          10  SPR-ID-HUNDREDS           PIC 9(3).                         
003300          10  SPR-ID-UNITS              PIC 9(2).                         
003400*    -------------------------------------------------------------        
003500*    TITULO DEL PRODUCTO SEGUN EL CATALOGO                                
003600*    -------------------------------------------------------------        
003700      05  SPR-TITLE                     PIC X(30).                        
003800*    -------------------------------------------------------------        
003900*    CATEGORIA Y MARCA, SE TRASLADAN TAL CUAL AL ARCHIVO                  
004000*    ENRIQUECIDO CUANDO HAY COINCIDENCIA DE LLAVE                         
004100*    -------------------------------------------------------------        
004200      05  SPR-CATEGORY                  PIC X(20).                        
004300      05  SPR-BRAND                     PIC X(20).                        
004400*    -------------------------------------------------------------        
004500*    PRECIO DE REFERENCIA DEL CATALOGO. SE TRANSPORTA EN EL               
004600*    MAESTRO PERO NO PARTICIPA EN NINGUNA REGLA DE NEGOCIO                
004700*    -------------------------------------------------------------        
004800      05  SPR-PRICE                     PIC 9(7)V99.                      
004900      05  SPR-PRICE-R REDEFINES SPR-PRICE.                                
005000          10  SPR-PRICE-WHOLE           PIC 9(7).                         
005100          10  SPR-PRICE-CENTS           PIC 9(2).                         
005200*    -------------------------------------------------------------        
005300*    CALIFICACION PROMEDIO DEL PRODUCTO, 0.00 A 5.00                      
005400*    -------------------------------------------------------------        
005500      05  SPR-RATING                    PIC 9V99.                         
005600      05  SPR-RATING-R REDEFINES SPR-RATING.                              
005700          10  SPR-RATING-WHOLE          PIC 9(1).                         
005800          10  SPR-RATING-CENTS          PIC 9(2).                         
005900*    -------------------------------------------------------------        
006000*    EXPANSION (MVAS, SIS-VTA-052)                                        
006100*    -------------------------------------------------------------        
006200      05  FILLER                        PIC X(10).                        
