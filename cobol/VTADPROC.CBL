000100******************************************************************        
000200* FECHA       : 04/02/1991                                      *         
000300* PROGRAMADOR : JOSE LOVATO (JLOV)                               *        
000400* APLICACION  : VENTAS (ANALITICA DE VENTAS POR LOTE)            *        
000500* PROGRAMA    : VTADPROC                                         *        
000600* TIPO        : BATCH (SUBPROGRAMA, INVOCADO POR VTAMAIN/VTAAPIH)*        
000700* DESCRIPCION : RELEE POR COMPLETO EL ARCHIVO DE TRABAJO SALVALD *        
000800*             : Y ACUMULA LAS SIETE ANALITICAS DE VENTAS: INGRESO*        
000900*             : TOTAL, VENTAS POR REGION, PRODUCTOS TOP, ANALISIS*        
001000*             : DE CLIENTES, TENDENCIA DIARIA, DIA PICO Y        *        
001100*             : PRODUCTOS DE BAJO DESEMPENO (ESTA ULTIMA SE      *        
001200*             : DERIVA EN EL CONSUMIDOR A PARTIR DE LA TABLA DE  *        
001300*             : PRODUCTOS, YA ORDENADA). SE INVOCA EN MODO 'D'   *        
001400*             : (MUESTRA UNA LINEA POR ANALITICA) DESDE VTAMAIN, *        
001500*             : Y EN MODO 'S' (SILENCIOSO) DESDE VTAAPIH PARA    *        
001600*             : ALIMENTAR EL REPORTE.                            *        
001700* ARCHIVOS    : SALVALD=E                                        *        
001800* ACCION (ES) : A=ACUMULAR, O=ORDENAR                            *        
001900* BPM/RATIONAL: SIS-VTA-125                                      *        
002000* NOMBRE      : PROCESADOR DE DATOS DE VENTAS                    *        
002100******************************************************************        
002200  IDENTIFICATION DIVISION.                                                
002300  PROGRAM-ID.                    VTADPROC.                                
002400  AUTHOR.                        JOSE LOVATO.                             
002500  INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.                
002600  DATE-WRITTEN.                  04/02/1991.                              
002700  DATE-COMPILED.                 04/02/1991.                              
002800  SECURITY.                      USO INTERNO - APLICACION VENTAS.         
002900*    AMENDMENT HISTORY                                                    
003000*                                                                         
003100*     DATE       AUTHOR    TICKET      DESCRIPTION                        
003200*    ---------- --------- ----------- ------------------------            
003300                                                                          
003400*    1991-02-04  JLOV     SIS-VTA-125 PROGRAMA ORIGINAL. LAS      JLOV9102
003500*                         SIETE ANALITICAS SOBRE SALVALD                  
003600*    1994-06-10  EEDR     SIS-VTA-109 SE AGREGA EL MODO SILENCIOSOEEDR9406
003700*                         PARA LA LLAMADA DESDE VTAAPIH                   
003800*    1999-11-09  PEDR     SIS-VTA-Y2K REVISION Y2K: LAS FECHAS SE PEDR99Y2
003900*                         COMPARAN COMO TEXTO AAAA-MM-DD, NO              
004000*                         REQUIEREN CAMBIO                                
004100*    2004-08-17  MVAS     SIS-VTA-120 SE AMPLIAN LAS TABLAS DE    MVAS0408
004200*                         PRODUCTO Y CLIENTE A 600 POSICIONES             
004300*    2008-05-20  CNAV     SIS-VTA-145 SE PASA FS-SALVALD A NIVEL  CNAV0808
004400*                         77, ES EL CODIGO DE ESTADO DE ARCHIVO,          
004500*                         UN CAMPO SUELTO SIN GRUPO                       
004600******************************************************************        
004700  ENVIRONMENT DIVISION.                                                   
004800  CONFIGURATION SECTION.                                                  
004900  SPECIAL-NAMES.                                                          
005000      C01 IS TOP-OF-FORM                                                  
005100      CLASS NUM-CLASE IS "0" THRU "9".                                    
005200  INPUT-OUTPUT SECTION.                                                   
005300  FILE-CONTROL.                                                           
005400*              A R C H I V O S   D E   E N T R A D A                      
005500      SELECT SALVALD ASSIGN  TO SALVALD                                   
005600             ORGANIZATION    IS LINE SEQUENTIAL                           
005700             FILE STATUS     IS FS-SALVALD.                               
005800  DATA DIVISION.                                                          
005900  FILE SECTION.                                                           
006000*1 -->ARCHIVO DE TRABAJO, TRANSACCIONES VALIDAS Y FILTRADAS               
006100  FD  SALVALD.                                                            
006200  01  SVD-REGISTRO-ENTRADA               PIC X(125).                      
006300  WORKING-STORAGE SECTION.                                                
006400*    -------------------------------------------------------------        
006500*    CODIGO DE ESTADO DE ARCHIVO                                          
006600*    -------------------------------------------------------------        
006700  77  FS-SALVALD                        PIC 9(02)  VALUE ZEROS.           
006800*    -------------------------------------------------------------        
006900*    COPY DEL LAYOUT DE TRANSACCION VALIDADA (SALVALD)                    
007000*    -------------------------------------------------------------        
007100  COPY VTATRAN.                                                           
007200*    -------------------------------------------------------------        
007300*    SWITCHES DE FIN DE ARCHIVO Y DE CONTROL DE ACUMULACION               
007400*    -------------------------------------------------------------        
007500  01  WKS-SWITCHES.                                                       
007600      05  WKS-FIN-SALVALD               PIC X(1)  VALUE 'N'.              
007700          88  FIN-SALVALD                       VALUE 'S'.                
007800      05  WKS-ENCONTRADO-SW              PIC X(1)  VALUE 'N'.             
007900          88  SE-ENCONTRO                        VALUE 'S'.               
008000      05  WKS-PRIMERA-FECHA-SW           PIC X(1)  VALUE 'S'.             
008100          88  ES-LA-PRIMERA-FECHA                VALUE 'S'.               
008200      05  WKS-PRIMER-PICO-SW             PIC X(1)  VALUE 'S'.             
008300          88  ES-EL-PRIMER-DIA-PICO              VALUE 'S'.               
008400      05  WKS-CLIENTE-VISTO-SW           PIC X(1)  VALUE 'N'.             
008500          88  CLIENTE-YA-VISTO                   VALUE 'S'.               
008600      05  FILLER                         PIC X(1).                        
008700*    -------------------------------------------------------------        
008800*    SUBINDICES DE BUSQUEDA/ORDENAMIENTO, TODOS COMP                      
008900*    -------------------------------------------------------------        
009000  01  WKS-SUBINDICES.                                                     
009100      05  WKS-IDX                        PIC 9(4)  COMP.                  
009200      05  WKS-DIA-IDX                    PIC 9(4)  COMP.                  
009300      05  WKS-SEEN-IDX                   PIC 9(3)  COMP.                  
009400      05  WKS-SORT-I                     PIC 9(4)  COMP.                  
009500      05  WKS-SORT-J                     PIC 9(4)  COMP.                  
009600      05  WKS-SORT-J2                    PIC 9(4)  COMP.                  
009700      05  WKS-BAJOS-COMP                 PIC 9(4)  COMP.                  
009800      05  FILLER                         PIC X(1).                        
009900*    -------------------------------------------------------------        
010000*    AREAS DE INTERCAMBIO PARA EL ORDENAMIENTO DE TABLAS (BURBUJA)        
010100*    -------------------------------------------------------------        
010200  01  WKS-TEMP-REGION.                                                    
010300      05  WKS-TMP-REG-NAME               PIC X(15).                       
010400      05  WKS-TMP-REG-TOTAL               PIC 9(9)V99.                    
010500      05  WKS-TMP-REG-TXNS                PIC 9(7)  COMP.                 
010600      05  WKS-TMP-REG-PCT                 PIC 9(3)V99.                    
010700      05  WKS-TMP-REG-AVG                 PIC 9(9)V99.                    
010800  01  WKS-TEMP-REGION-R REDEFINES WKS-TEMP-REGION.                        
010900      05  WKS-TMP-REG-CARACTERES OCCURS 32 TIMES PIC X(1).                
011000  01  WKS-TEMP-PRODUCTO.                                                  
011100      05  WKS-TMP-PRD-NAME                PIC X(25).                      
011200      05  WKS-TMP-PRD-QTY                 PIC 9(7)  COMP.                 
011300      05  WKS-TMP-PRD-REVENUE             PIC 9(9)V99.                    
011400  01  WKS-TEMP-PRODUCTO-R REDEFINES WKS-TEMP-PRODUCTO.                    
011500      05  WKS-TMP-PRD-CARACTERES OCCURS 36 TIMES PIC X(1).                
011600  01  WKS-TEMP-CLIENTE.                                                   
011700      05  WKS-TMP-CUS-ID                  PIC X(10).                      
011800      05  WKS-TMP-CUS-TOTAL                PIC 9(9)V99.                   
011900      05  WKS-TMP-CUS-ORDERS               PIC 9(5)  COMP.                
012000      05  WKS-TMP-CUS-AVG                  PIC 9(9)V99.                   
012100  01  WKS-TEMP-CLIENTE-R REDEFINES WKS-TEMP-CLIENTE.                      
012200      05  WKS-TMP-CUS-CARACTERES OCCURS 26 TIMES PIC X(1).                
012300  01  WKS-TEMP-DIA.                                                       
012400      05  WKS-TMP-DIA-DATE                  PIC X(10).                    
012500      05  WKS-TMP-DIA-REVENUE               PIC 9(9)V99.                  
012600      05  WKS-TMP-DIA-TXNS                  PIC 9(7)  COMP.               
012700      05  WKS-TMP-DIA-CUST-COUNT            PIC 9(5)  COMP.               
012800      05  FILLER                            PIC X(1).                     
012900  PROCEDURE DIVISION USING DPR-RESULT-TABLES.                             
013000******************************************************************        
013100*    0000-MAIN. CONTROLA LA SECUENCIA: ACUMULAR SOBRE SALVALD,            
013200*    CALCULAR DERIVADOS (PROMEDIOS, PORCENTAJES, DIA PICO) Y              
013300*    ORDENAR LAS TABLAS. SI EL MODO ES 'D' MUESTRA EL RESUMEN.            
013400******************************************************************        
013500  0000-MAIN SECTION.                                                      
013600      PERFORM 1000-ABRIR-Y-ACUMULAR                                       
013700      PERFORM 2000-CALCULAR-DERIVADOS                                     
013800      PERFORM 3000-ORDENAR-TABLAS                                         
013900      IF DPR-MODE-DISPLAY                                                 
014000         PERFORM 4000-MOSTRAR-RESULTADOS                                  
014100      END-IF                                                              
014200      GOBACK.                                                             
014300******************************************************************        
014400*    1000-ABRIR-Y-ACUMULAR. INICIALIZA LAS TABLAS, ABRE SALVALD           
014500*    Y LO RECORRE POR COMPLETO UNA SOLA VEZ.                              
014600******************************************************************        
014700  1000-ABRIR-Y-ACUMULAR SECTION.                                          
014800      INITIALIZE DPR-TOTALS DPR-REGION-COUNT DPR-PRODUCT-COUNT            
014900                 DPR-CUSTOMER-COUNT DPR-DAY-COUNT DPR-PEAK-DAY            
015000      MOVE 'S' TO WKS-PRIMERA-FECHA-SW                                    
015100      MOVE 'S' TO WKS-PRIMER-PICO-SW                                      
015200      OPEN INPUT SALVALD                                                  
015300      PERFORM 1100-LEER-Y-ACUMULAR UNTIL FIN-SALVALD                      
015400      CLOSE SALVALD.                                                      
015500  1000-ABRIR-Y-ACUMULAR-E. EXIT.                                          
015600******************************************************************        
015700*    1100-LEER-Y-ACUMULAR. LEE UNA TRANSACCION VALIDA Y LA SUMA           
015800*    A CADA UNA DE LAS TABLAS DE ACUMULACION.                             
015900******************************************************************        
016000  1100-LEER-Y-ACUMULAR SECTION.                                           
016100      READ SALVALD INTO STR-SALES-TRANS-RECORD                            
016200          AT END MOVE 'S' TO WKS-FIN-SALVALD                              
016300      END-READ                                                            
016400      IF NOT FIN-SALVALD                                                  
016500         ADD 1 TO DPR-TOTAL-TRANSACTIONS                                  
016600         ADD STR-AMOUNT TO DPR-TOTAL-REVENUE                              
016700         PERFORM 1200-ACTUALIZAR-FECHAS                                   
016800         PERFORM 1300-ACUM-REGION                                         
016900         PERFORM 1400-ACUM-PRODUCTO                                       
017000         PERFORM 1500-ACUM-CLIENTE                                        
017100         PERFORM 1600-ACUM-DIA                                            
017200      END-IF.                                                             
017300  1100-LEER-Y-ACUMULAR-E. EXIT.                                           
017400******************************************************************        
017500*    1200-ACTUALIZAR-FECHAS. LLEVA LA FECHA MINIMA Y MAXIMA               
017600*    (COMPARACION DE TEXTO, AAAA-MM-DD ORDENA CRONOLOGICAMENTE).          
017700******************************************************************        
017800  1200-ACTUALIZAR-FECHAS SECTION.                                         
017900      IF ES-LA-PRIMERA-FECHA                                              
018000         MOVE STR-TRANS-DATE TO DPR-MIN-DATE DPR-MAX-DATE                 
018100         MOVE 'N' TO WKS-PRIMERA-FECHA-SW                                 
018200      ELSE                                                                
018300         IF STR-TRANS-DATE < DPR-MIN-DATE                                 
018400            MOVE STR-TRANS-DATE TO DPR-MIN-DATE                           
018500         END-IF                                                           
018600         IF STR-TRANS-DATE > DPR-MAX-DATE                                 
018700            MOVE STR-TRANS-DATE TO DPR-MAX-DATE                           
018800         END-IF                                                           
018900      END-IF.                                                             
019000  1200-ACTUALIZAR-FECHAS-E. EXIT.                                         
019100******************************************************************        
019200*    1300-ACUM-REGION. BUSCA LA REGION EN LA TABLA; SI NO EXISTE          
019300*    LA AGREGA (SI HAY ESPACIO). ACUMULA VENTA Y TRANSACCION.             
019400******************************************************************        
019500  1300-ACUM-REGION SECTION.                                               
019600      MOVE 'N' TO WKS-ENCONTRADO-SW                                       
019700      PERFORM 1310-BUSCAR-REGION-PASO                                     
019800              VARYING WKS-IDX FROM 1 BY 1                                 
019900              UNTIL WKS-IDX > DPR-REGION-COUNT                            
020000                 OR SE-ENCONTRO                                           
020100      IF NOT SE-ENCONTRO                                                  
020200         IF DPR-REGION-COUNT < 30                                         
020300            ADD 1 TO DPR-REGION-COUNT                                     
020400            MOVE STR-REGION TO DPR-REG-NAME (DPR-REGION-COUNT)            
020500            MOVE DPR-REGION-COUNT TO WKS-IDX                              
020600         END-IF                                                           
020700      END-IF                                                              
020800      IF WKS-IDX <= DPR-REGION-COUNT                                      
020900         ADD STR-AMOUNT TO DPR-REG-TOTAL (WKS-IDX)                        
021000         ADD 1          TO DPR-REG-TXNS  (WKS-IDX)                        
021100      END-IF.                                                             
021200  1300-ACUM-REGION-E. EXIT.                                               
021300******************************************************************        
021400*    1310-BUSCAR-REGION-PASO. CUERPO DEL PERFORM VARYING DE 1300.         
021500*    SI COINCIDE, WKS-IDX QUEDA EN LA POSICION HALLADA.                   
021600******************************************************************        
021700  1310-BUSCAR-REGION-PASO SECTION.                                        
021800      IF DPR-REG-NAME (WKS-IDX) = STR-REGION                              
021900         MOVE 'S' TO WKS-ENCONTRADO-SW                                    
022000      END-IF.                                                             
022100  1310-BUSCAR-REGION-PASO-E. EXIT.                                        
022200******************************************************************        
022300*    1400-ACUM-PRODUCTO. BUSCA EL PRODUCTO POR NOMBRE; SI NO              
022400*    EXISTE LO AGREGA (SI HAY ESPACIO). ACUMULA CANTIDAD/INGRESO.         
022500******************************************************************        
022600  1400-ACUM-PRODUCTO SECTION.                                             
022700      MOVE 'N' TO WKS-ENCONTRADO-SW                                       
022800      PERFORM 1410-BUSCAR-PRODUCTO-PASO                                   
022900              VARYING WKS-IDX FROM 1 BY 1                                 
023000              UNTIL WKS-IDX > DPR-PRODUCT-COUNT                           
023100                 OR SE-ENCONTRO                                           
023200      IF NOT SE-ENCONTRO                                                  
023300         IF DPR-PRODUCT-COUNT < 600                                       
023400            ADD 1 TO DPR-PRODUCT-COUNT                                    
023500            MOVE STR-PRODUCT-NAME                                         
023600                 TO DPR-PRD-NAME (DPR-PRODUCT-COUNT)                      
023700            MOVE DPR-PRODUCT-COUNT TO WKS-IDX                             
023800         END-IF                                                           
023900      END-IF                                                              
024000      IF WKS-IDX <= DPR-PRODUCT-COUNT                                     
024100         ADD STR-QUANTITY TO DPR-PRD-QTY     (WKS-IDX)                    
024200         ADD STR-AMOUNT   TO DPR-PRD-REVENUE (WKS-IDX)                    
024300      END-IF.                                                             
024400  1400-ACUM-PRODUCTO-E. EXIT.                                             
024500******************************************************************        
024600*    1410-BUSCAR-PRODUCTO-PASO. CUERPO DEL PERFORM VARYING DE 1400        
024700******************************************************************        
024800  1410-BUSCAR-PRODUCTO-PASO SECTION.                                      
024900      IF DPR-PRD-NAME (WKS-IDX) = STR-PRODUCT-NAME                        
025000         MOVE 'S' TO WKS-ENCONTRADO-SW                                    
025100      END-IF.                                                             
025200  1410-BUSCAR-PRODUCTO-PASO-E. EXIT.                                      
025300******************************************************************        
025400*    1500-ACUM-CLIENTE. SE OMITE SI EL CLIENTE VIENE VACIO. BUSCA         
025500*    EL CLIENTE; SI NO EXISTE LO AGREGA. ACUMULA GASTO Y ORDEN.           
025600******************************************************************        
025700  1500-ACUM-CLIENTE SECTION.                                              
025800      IF STR-CUSTOMER-ID NOT = SPACES                                     
025900         MOVE 'N' TO WKS-ENCONTRADO-SW                                    
026000         PERFORM 1510-BUSCAR-CLIENTE-PASO                                 
026100                 VARYING WKS-IDX FROM 1 BY 1                              
026200                 UNTIL WKS-IDX > DPR-CUSTOMER-COUNT                       
026300                    OR SE-ENCONTRO                                        
026400         IF NOT SE-ENCONTRO                                               
026500            IF DPR-CUSTOMER-COUNT < 600                                   
026600               ADD 1 TO DPR-CUSTOMER-COUNT                                
026700               MOVE STR-CUSTOMER-ID                                       
026800                    TO DPR-CUS-ID (DPR-CUSTOMER-COUNT)                    
026900               MOVE DPR-CUSTOMER-COUNT TO WKS-IDX                         
027000            END-IF                                                        
027100         END-IF                                                           
027200         IF WKS-IDX <= DPR-CUSTOMER-COUNT                                 
027300            ADD STR-AMOUNT TO DPR-CUS-TOTAL  (WKS-IDX)                    
027400            ADD 1          TO DPR-CUS-ORDERS (WKS-IDX)                    
027500         END-IF                                                           
027600      END-IF.                                                             
027700  1500-ACUM-CLIENTE-E. EXIT.                                              
027800******************************************************************        
027900*    1510-BUSCAR-CLIENTE-PASO. CUERPO DEL PERFORM VARYING DE 1500.        
028000******************************************************************        
028100  1510-BUSCAR-CLIENTE-PASO SECTION.                                       
028200      IF DPR-CUS-ID (WKS-IDX) = STR-CUSTOMER-ID                           
028300         MOVE 'S' TO WKS-ENCONTRADO-SW                                    
028400      END-IF.                                                             
028500  1510-BUSCAR-CLIENTE-PASO-E. EXIT.                                       
028600******************************************************************        
028700*    1600-ACUM-DIA. BUSCA LA FECHA EN LA TABLA DE TENDENCIA; SI NO        
028800*    EXISTE LA AGREGA. ACUMULA INGRESO, TRANSACCION Y CLIENTE             
028900*    DISTINTO DEL DIA (SI EL CLIENTE VIENE VACIO NO SE CUENTA).           
029000******************************************************************        
029100  1600-ACUM-DIA SECTION.                                                  
029200      MOVE 'N' TO WKS-ENCONTRADO-SW                                       
029300      PERFORM 1610-BUSCAR-DIA-PASO                                        
029400              VARYING WKS-DIA-IDX FROM 1 BY 1                             
029500              UNTIL WKS-DIA-IDX > DPR-DAY-COUNT                           
029600                 OR SE-ENCONTRO                                           
029700      IF NOT SE-ENCONTRO                                                  
029800         IF DPR-DAY-COUNT < 400                                           
029900            ADD 1 TO DPR-DAY-COUNT                                        
030000            MOVE STR-TRANS-DATE TO DPR-DAY-DATE (DPR-DAY-COUNT)           
030100            MOVE DPR-DAY-COUNT TO WKS-DIA-IDX                             
030200         END-IF                                                           
030300      END-IF                                                              
030400      IF WKS-DIA-IDX <= DPR-DAY-COUNT                                     
030500         ADD STR-AMOUNT TO DPR-DAY-REVENUE (WKS-DIA-IDX)                  
030600         ADD 1          TO DPR-DAY-TXNS    (WKS-DIA-IDX)                  
030700         IF STR-CUSTOMER-ID NOT = SPACES                                  
030800            PERFORM 1700-ACUM-CLIENTE-DEL-DIA                             
030900         END-IF                                                           
031000      END-IF.                                                             
031100  1600-ACUM-DIA-E. EXIT.                                                  
031200******************************************************************        
031300*    1610-BUSCAR-DIA-PASO. CUERPO DEL PERFORM VARYING DE 1600.            
031400******************************************************************        
031500  1610-BUSCAR-DIA-PASO SECTION.                                           
031600      IF DPR-DAY-DATE (WKS-DIA-IDX) = STR-TRANS-DATE                      
031700         MOVE 'S' TO WKS-ENCONTRADO-SW                                    
031800      END-IF.                                                             
031900  1610-BUSCAR-DIA-PASO-E. EXIT.                                           
032000******************************************************************        
032100*    1700-ACUM-CLIENTE-DEL-DIA. BUSCA AL CLIENTE EN LA LISTA DE           
032200*    CLIENTES VISTOS ESE DIA (MAXIMO 80); SI NO ESTA LO AGREGA Y          
032300*    SUMA UNO AL CONTADOR DE CLIENTES DISTINTOS DEL DIA.                  
032400******************************************************************        
032500  1700-ACUM-CLIENTE-DEL-DIA SECTION.                                      
032600      MOVE 'N' TO WKS-CLIENTE-VISTO-SW                                    
032700      PERFORM 1710-BUSCAR-CLIENTE-DIA-PASO                                
032800              VARYING WKS-SEEN-IDX FROM 1 BY 1                            
032900              UNTIL WKS-SEEN-IDX > DPR-DAY-CUST-COUNT(WKS-DIA-IDX)        
033000                 OR CLIENTE-YA-VISTO                                      
033100      IF NOT CLIENTE-YA-VISTO                                             
033200         IF DPR-DAY-CUST-COUNT (WKS-DIA-IDX) < 80                         
033300            ADD 1 TO DPR-DAY-CUST-COUNT (WKS-DIA-IDX)                     
033400            MOVE STR-CUSTOMER-ID                                          
033500                 TO DPR-DAY-CUST-SEEN (WKS-DIA-IDX WKS-SEEN-IDX)          
033600         END-IF                                                           
033700      END-IF.                                                             
033800  1700-ACUM-CLIENTE-DEL-DIA-E. EXIT.                                      
033900******************************************************************        
034000*    1710-BUSCAR-CLIENTE-DIA-PASO. CUERPO DEL PERFORM VARYING             
034100*    DE 1700, SOBRE LA LISTA DE CLIENTES VISTOS DE UN SOLO DIA.           
034200******************************************************************        
034300  1710-BUSCAR-CLIENTE-DIA-PASO SECTION.                                   
034400      IF DPR-DAY-CUST-SEEN (WKS-DIA-IDX WKS-SEEN-IDX)                     
034500         = STR-CUSTOMER-ID                                                
034600         MOVE 'S' TO WKS-CLIENTE-VISTO-SW                                 
034700      END-IF.                                                             
034800  1710-BUSCAR-CLIENTE-DIA-PASO-E. EXIT.                                   
034900******************************************************************        
035000*    2000-CALCULAR-DERIVADOS. PROMEDIOS, PORCENTAJES Y EL DIA             
035100*    PICO. EL DIA PICO SE DETERMINA ANTES DE ORDENAR LA TABLA DE          
035200*    TENDENCIA DIARIA, PARA QUE EL EMPATE LO GANE EL PRIMER DIA           
035300*    ENCONTRADO EN EL ARCHIVO (EEDR, SIS-VTA-109).                        
035400******************************************************************        
035500  2000-CALCULAR-DERIVADOS SECTION.                                        
035600      PERFORM 2100-CALC-PROMEDIO-GENERAL                                  
035700      PERFORM 2200-CALC-PORCENTAJE-REGIONES                               
035800              VARYING WKS-IDX FROM 1 BY 1                                 
035900              UNTIL WKS-IDX > DPR-REGION-COUNT                            
036000      PERFORM 2300-CALC-PROMEDIO-CLIENTE                                  
036100              VARYING WKS-IDX FROM 1 BY 1                                 
036200              UNTIL WKS-IDX > DPR-CUSTOMER-COUNT                          
036300      PERFORM 2400-EVALUAR-DIA-PICO                                       
036400              VARYING WKS-IDX FROM 1 BY 1                                 
036500              UNTIL WKS-IDX > DPR-DAY-COUNT.                              
036600  2000-CALCULAR-DERIVADOS-E. EXIT.                                        
036700******************************************************************        
036800*    2100-CALC-PROMEDIO-GENERAL. VALOR PROMEDIO DE ORDEN = INGRESO        
036900*    TOTAL / TRANSACCIONES, CERO SI NO HAY TRANSACCIONES.                 
037000******************************************************************        
037100  2100-CALC-PROMEDIO-GENERAL SECTION.                                     
037200      IF DPR-TOTAL-TRANSACTIONS = ZERO                                    
037300         MOVE ZERO TO DPR-AVG-ORDER-VALUE                                 
037400      ELSE                                                                
037500         COMPUTE DPR-AVG-ORDER-VALUE ROUNDED =                            
037600                 DPR-TOTAL-REVENUE / DPR-TOTAL-TRANSACTIONS               
037700      END-IF.                                                             
037800  2100-CALC-PROMEDIO-GENERAL-E. EXIT.                                     
037900******************************************************************        
038000*    2200-CALC-PORCENTAJE-REGIONES. PORCENTAJE DEL TOTAL Y                
038100*    PROMEDIO POR TRANSACCION DE CADA REGION.                             
038200******************************************************************        
038300  2200-CALC-PORCENTAJE-REGIONES SECTION.                                  
038400      IF DPR-TOTAL-REVENUE = ZERO                                         
038500         MOVE ZERO TO DPR-REG-PCT (WKS-IDX)                               
038600      ELSE                                                                
038700         COMPUTE DPR-REG-PCT (WKS-IDX) ROUNDED =                          
038800                 DPR-REG-TOTAL (WKS-IDX) / DPR-TOTAL-REVENUE * 100        
038900      END-IF                                                              
039000      IF DPR-REG-TXNS (WKS-IDX) = ZERO                                    
039100         MOVE ZERO TO DPR-REG-AVG (WKS-IDX)                               
039200      ELSE                                                                
039300         COMPUTE DPR-REG-AVG (WKS-IDX) ROUNDED =                          
039400                 DPR-REG-TOTAL (WKS-IDX) / DPR-REG-TXNS (WKS-IDX)         
039500      END-IF.                                                             
039600  2200-CALC-PORCENTAJE-REGIONES-E. EXIT.                                  
039700******************************************************************        
039800*    2300-CALC-PROMEDIO-CLIENTE. VALOR PROMEDIO DE ORDEN POR              
039900*    CLIENTE = GASTO TOTAL / NUMERO DE ORDENES.                           
040000******************************************************************        
040100  2300-CALC-PROMEDIO-CLIENTE SECTION.                                     
040200      IF DPR-CUS-ORDERS (WKS-IDX) = ZERO                                  
040300         MOVE ZERO TO DPR-CUS-AVG (WKS-IDX)                               
040400      ELSE                                                                
040500         COMPUTE DPR-CUS-AVG (WKS-IDX) ROUNDED =                          
040600                 DPR-CUS-TOTAL(WKS-IDX) / DPR-CUS-ORDERS(WKS-IDX)         
040700      END-IF.                                                             
040800  2300-CALC-PROMEDIO-CLIENTE-E. EXIT.                                     
040900******************************************************************        
041000*    2400-EVALUAR-DIA-PICO. RECORRE LA TABLA DE TENDENCIA DIARIA          
041100*    SIN ORDENAR (ORDEN DE APARICION EN EL ARCHIVO) Y SE QUEDA CON        
041200*    EL PRIMER DIA DE MAYOR INGRESO; LOS EMPATES LOS GANA EL DIA          
041300*    QUE YA TENIA EL MAYOR INGRESO (NO SE REEMPLAZA EN IGUALDAD).         
041400******************************************************************        
041500  2400-EVALUAR-DIA-PICO SECTION.                                          
041600      IF ES-EL-PRIMER-DIA-PICO                                            
041700         MOVE DPR-DAY-DATE    (WKS-IDX) TO DPR-PEAK-DATE                  
041800         MOVE DPR-DAY-REVENUE (WKS-IDX) TO DPR-PEAK-REVENUE               
041900         MOVE DPR-DAY-TXNS    (WKS-IDX) TO DPR-PEAK-TXNS                  
042000         MOVE 'N' TO WKS-PRIMER-PICO-SW                                   
042100      ELSE                                                                
042200         IF DPR-DAY-REVENUE (WKS-IDX) > DPR-PEAK-REVENUE                  
042300            MOVE DPR-DAY-DATE    (WKS-IDX) TO DPR-PEAK-DATE               
042400            MOVE DPR-DAY-REVENUE (WKS-IDX) TO DPR-PEAK-REVENUE            
042500            MOVE DPR-DAY-TXNS    (WKS-IDX) TO DPR-PEAK-TXNS               
042600         END-IF                                                           
042700      END-IF.                                                             
042800  2400-EVALUAR-DIA-PICO-E. EXIT.                                          
042900******************************************************************        
043000*    3000-ORDENAR-TABLAS. ORDENA LAS CUATRO TABLAS POR BURBUJA:           
043100*    REGION Y CLIENTE DESCENDENTE POR TOTAL, PRODUCTO DESCENDENTE         
043200*    POR CANTIDAD (SOLO SE INTERCAMBIA SI ES MENOR, LO QUE DEJA           
043300*    LOS EMPATES EN SU ORDEN ORIGINAL DE APARICION) Y TENDENCIA           
043400*    DIARIA ASCENDENTE POR FECHA DE TEXTO.                                
043500******************************************************************        
043600  3000-ORDENAR-TABLAS SECTION.                                            
043700      PERFORM 3100-PASADA-REGIONES                                        
043800              VARYING WKS-SORT-I FROM 1 BY 1                              
043900              UNTIL WKS-SORT-I >= DPR-REGION-COUNT                        
044000      PERFORM 3200-PASADA-PRODUCTOS                                       
044100              VARYING WKS-SORT-I FROM 1 BY 1                              
044200              UNTIL WKS-SORT-I >= DPR-PRODUCT-COUNT                       
044300      PERFORM 3300-PASADA-CLIENTES                                        
044400              VARYING WKS-SORT-I FROM 1 BY 1                              
044500              UNTIL WKS-SORT-I >= DPR-CUSTOMER-COUNT                      
044600      PERFORM 3400-PASADA-DIAS                                            
044700              VARYING WKS-SORT-I FROM 1 BY 1                              
044800              UNTIL WKS-SORT-I >= DPR-DAY-COUNT.                          
044900  3000-ORDENAR-TABLAS-E. EXIT.                                            
045000******************************************************************        
045100*    3100-PASADA-REGIONES. UNA PASADA DE LA BURBUJA DE REGIONES.          
045200******************************************************************        
045300  3100-PASADA-REGIONES SECTION.                                           
045400      PERFORM 3110-COMPARAR-REGIONES                                      
045500              VARYING WKS-SORT-J FROM 1 BY 1                              
045600              UNTIL WKS-SORT-J > DPR-REGION-COUNT - WKS-SORT-I.           
045700  3100-PASADA-REGIONES-E. EXIT.                                           
045800******************************************************************        
045900*    3110-COMPARAR-REGIONES. COMPARA UN PAR ADYACENTE Y LO                
046000*    INTERCAMBIA SI EL DE LA IZQUIERDA TIENE MENOR TOTAL.                 
046100******************************************************************        
046200  3110-COMPARAR-REGIONES SECTION.                                         
046300      COMPUTE WKS-SORT-J2 = WKS-SORT-J + 1                                
046400      IF DPR-REG-TOTAL (WKS-SORT-J) < DPR-REG-TOTAL (WKS-SORT-J2)         
046500         MOVE DPR-REGION-TABLE (WKS-SORT-J)  TO WKS-TEMP-REGION           
046600         MOVE DPR-REGION-TABLE (WKS-SORT-J2) TO                           
046700              DPR-REGION-TABLE (WKS-SORT-J)                               
046800         MOVE WKS-TEMP-REGION TO DPR-REGION-TABLE (WKS-SORT-J2)           
046900      END-IF.                                                             
047000  3110-COMPARAR-REGIONES-E. EXIT.                                         
047100******************************************************************        
047200*    3200-PASADA-PRODUCTOS. UNA PASADA DE LA BURBUJA DE PRODUCTOS.        
047300******************************************************************        
047400  3200-PASADA-PRODUCTOS SECTION.                                          
047500      PERFORM 3210-COMPARAR-PRODUCTOS                                     
047600              VARYING WKS-SORT-J FROM 1 BY 1                              
047700              UNTIL WKS-SORT-J > DPR-PRODUCT-COUNT - WKS-SORT-I.          
047800  3200-PASADA-PRODUCTOS-E. EXIT.                                          
047900******************************************************************        
048000*    3210-COMPARAR-PRODUCTOS. COMPARA UN PAR ADYACENTE POR                
048100*    CANTIDAD; SOLO INTERCAMBIA SI ES ESTRICTAMENTE MENOR, PARA           
048200*    RESPETAR EL ORDEN DE PRIMERA APARICION EN LOS EMPATES.               
048300******************************************************************        
048400  3210-COMPARAR-PRODUCTOS SECTION.                                        
048500      COMPUTE WKS-SORT-J2 = WKS-SORT-J + 1                                
048600      IF DPR-PRD-QTY (WKS-SORT-J) < DPR-PRD-QTY (WKS-SORT-J2)             
048700         MOVE DPR-PRODUCT-TABLE (WKS-SORT-J)  TO WKS-TEMP-PRODUCTO        
048800         MOVE DPR-PRODUCT-TABLE (WKS-SORT-J2) TO                          
048900              DPR-PRODUCT-TABLE (WKS-SORT-J)                              
049000         MOVE WKS-TEMP-PRODUCTO TO DPR-PRODUCT-TABLE (WKS-SORT-J2)        
049100      END-IF.                                                             
049200  3210-COMPARAR-PRODUCTOS-E. EXIT.                                        
049300******************************************************************        
049400*    3300-PASADA-CLIENTES. UNA PASADA DE LA BURBUJA DE CLIENTES.          
049500******************************************************************        
049600  3300-PASADA-CLIENTES SECTION.                                           
049700      PERFORM 3310-COMPARAR-CLIENTES                                      
049800              VARYING WKS-SORT-J FROM 1 BY 1                              
049900              UNTIL WKS-SORT-J > DPR-CUSTOMER-COUNT - WKS-SORT-I.         
050000  3300-PASADA-CLIENTES-E. EXIT.                                           
050100******************************************************************        
050200*    3310-COMPARAR-CLIENTES. COMPARA UN PAR ADYACENTE POR TOTAL           
050300*    GASTADO Y LO INTERCAMBIA SI EL DE LA IZQUIERDA ES MENOR.             
050400******************************************************************        
050500  3310-COMPARAR-CLIENTES SECTION.                                         
050600      COMPUTE WKS-SORT-J2 = WKS-SORT-J + 1                                
050700      IF DPR-CUS-TOTAL (WKS-SORT-J) < DPR-CUS-TOTAL (WKS-SORT-J2)         
050800         MOVE DPR-CUSTOMER-TABLE (WKS-SORT-J)  TO WKS-TEMP-CLIENTE        
050900         MOVE DPR-CUSTOMER-TABLE (WKS-SORT-J2) TO                         
051000              DPR-CUSTOMER-TABLE (WKS-SORT-J)                             
051100         MOVE WKS-TEMP-CLIENTE TO DPR-CUSTOMER-TABLE (WKS-SORT-J2)        
051200      END-IF.                                                             
051300  3310-COMPARAR-CLIENTES-E. EXIT.                                         
051400******************************************************************        
051500*    3400-PASADA-DIAS. UNA PASADA DE LA BURBUJA DE TENDENCIA              
051600*    DIARIA. SOLO SE MUEVEN LOS CAMPOS ESCALARES DEL DIA; LA              
051700*    LISTA DE CLIENTES VISTOS YA NO SE USA DESPUES DE CONTAR.             
051800******************************************************************        
051900  3400-PASADA-DIAS SECTION.                                               
052000      PERFORM 3410-COMPARAR-DIAS                                          
052100              VARYING WKS-SORT-J FROM 1 BY 1                              
052200              UNTIL WKS-SORT-J > DPR-DAY-COUNT - WKS-SORT-I.              
052300  3400-PASADA-DIAS-E. EXIT.                                               
052400******************************************************************        
052500*    3410-COMPARAR-DIAS. COMPARA UN PAR ADYACENTE POR FECHA DE            
052600*    TEXTO Y LO INTERCAMBIA SI EL DE LA IZQUIERDA ES MAYOR                
052700*    (ORDEN ASCENDENTE).                                                  
052800******************************************************************        
052900  3410-COMPARAR-DIAS SECTION.                                             
053000      COMPUTE WKS-SORT-J2 = WKS-SORT-J + 1                                
053100      IF DPR-DAY-DATE (WKS-SORT-J) > DPR-DAY-DATE (WKS-SORT-J2)           
053200         MOVE DPR-DAY-DATE       (WKS-SORT-J) TO WKS-TMP-DIA-DATE         
053300         MOVE DPR-DAY-REVENUE (WKS-SORT-J)                                
053400              TO WKS-TMP-DIA-REVENUE                                      
053500         MOVE DPR-DAY-TXNS       (WKS-SORT-J) TO WKS-TMP-DIA-TXNS         
053600         MOVE DPR-DAY-CUST-COUNT (WKS-SORT-J) TO                          
053700              WKS-TMP-DIA-CUST-COUNT                                      
053800         MOVE DPR-DAY-DATE       (WKS-SORT-J2) TO                         
053900              DPR-DAY-DATE (WKS-SORT-J)                                   
054000         MOVE DPR-DAY-REVENUE    (WKS-SORT-J2) TO                         
054100              DPR-DAY-REVENUE (WKS-SORT-J)                                
054200         MOVE DPR-DAY-TXNS       (WKS-SORT-J2) TO                         
054300              DPR-DAY-TXNS (WKS-SORT-J)                                   
054400         MOVE DPR-DAY-CUST-COUNT (WKS-SORT-J2) TO                         
054500              DPR-DAY-CUST-COUNT (WKS-SORT-J)                             
054600         MOVE WKS-TMP-DIA-DATE TO DPR-DAY-DATE (WKS-SORT-J2)              
054700         MOVE WKS-TMP-DIA-REVENUE TO DPR-DAY-REVENUE (WKS-SORT-J2)        
054800         MOVE WKS-TMP-DIA-TXNS TO DPR-DAY-TXNS (WKS-SORT-J2)              
054900         MOVE WKS-TMP-DIA-CUST-COUNT TO                                   
055000              DPR-DAY-CUST-COUNT (WKS-SORT-J2)                            
055100      END-IF.                                                             
055200  3410-COMPARAR-DIAS-E. EXIT.                                             
055300******************************************************************        
055400*    4000-MOSTRAR-RESULTADOS. UNA LINEA DE RESUMEN POR CADA UNA           
055500*    DE LAS SIETE ANALITICAS (SOLO EN MODO 'D', LLAMADA DESDE             
055600*    VTAMAIN).                                                            
055700******************************************************************        
055800  4000-MOSTRAR-RESULTADOS SECTION.                                        
055900      MOVE ZERO TO WKS-BAJOS-COMP                                         
056000      PERFORM 4010-CONTAR-BAJO-DESEMPENO                                  
056100              VARYING WKS-IDX FROM 1 BY 1                                 
056200              UNTIL WKS-IDX > DPR-PRODUCT-COUNT                           
056300      DISPLAY '********************************************'              
056400      DISPLAY '*   VTADPROC - RESUMEN DE ANALITICAS        *'             
056500      DISPLAY '********************************************'              
056600      DISPLAY '* 1 INGRESO TOTAL              : '                         
056700              DPR-TOTAL-REVENUE                                           
056800      DISPLAY '* 2 VENTAS POR REGION          : '                         
056900              DPR-REGION-COUNT ' REGIONES'                                
057000      DISPLAY '* 3 PRODUCTOS TOP              : '                         
057100              DPR-PRODUCT-COUNT ' PRODUCTOS DISTINTOS'                    
057200      DISPLAY '* 4 ANALISIS DE CLIENTES       : '                         
057300              DPR-CUSTOMER-COUNT ' CLIENTES DISTINTOS'                    
057400      DISPLAY '* 5 TENDENCIA DIARIA           : '                         
057500              DPR-DAY-COUNT ' DIAS'                                       
057600      DISPLAY '* 6 DIA PICO                   : ' DPR-PEAK-DATE           
057700      DISPLAY '* 7 PRODUCTOS BAJO DESEMPENO   : '                         
057800              WKS-BAJOS-COMP                                              
057900      DISPLAY '********************************************'.             
058000  4000-MOSTRAR-RESULTADOS-E. EXIT.                                        
058100******************************************************************        
058200*    4010-CONTAR-BAJO-DESEMPENO. CUENTA LOS PRODUCTOS CON                 
058300*    CANTIDAD TOTAL MENOR A DIEZ, SOLO PARA EL RESUMEN EN PANTALLA        
058400******************************************************************        
058500  4010-CONTAR-BAJO-DESEMPENO SECTION.                                     
058600      IF DPR-PRD-QTY (WKS-IDX) < 10                                       
058700         ADD 1 TO WKS-BAJOS-COMP                                          
058800      END-IF.                                                             
058900  4010-CONTAR-BAJO-DESEMPENO-E. EXIT.                                     
