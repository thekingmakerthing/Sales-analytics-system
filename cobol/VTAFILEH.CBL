000100******************************************************************        
000200* FECHA       : 22/01/1991                                       *        
000300* PROGRAMADOR : JOSE LOVATO (JLOV)                               *        
000400* APLICACION  : VENTAS (ANALITICA DE VENTAS POR LOTE)            *        
000500* PROGRAMA    : VTAFILEH                                         *        
000600* TIPO        : BATCH (SUBPROGRAMA, INVOCADO POR VTAMAIN)        *        
000700* DESCRIPCION : LEE EL ARCHIVO CRUDO DE TRANSACCIONES DE VENTA,  *        
000800*             : SEPARA LOS CAMPOS DELIMITADOS POR '|', LIMPIA    *        
000900*             : COMAS DE NOMBRE/CANTIDAD/PRECIO, CONVIERTE LOS   *        
001000*             : CAMPOS NUMERICOS, VALIDA LAS OCHO REGLAS DE      *        
001100*             : NEGOCIO Y APLICA LOS FILTROS OPCIONALES DE       *        
001200*             : REGION Y RANGO DE MONTO. LAS TRANSACCIONES QUE   *        
001300*             : SOBREVIVEN QUEDAN EN EL ARCHIVO DE TRABAJO       *        
001400*             : SALVALD, LAYOUT VTATRAN, PARA VTADPROC Y VTAAPIH *        
001500* ARCHIVOS    : SALESIN=E , SALVALD=A                            *        
001600* ACCION (ES) : V=VALIDAR, F=FILTRAR                             *        
001700* BPM/RATIONAL: SIS-VTA-101                                      *        
001800* NOMBRE      : MANEJADOR DE ARCHIVO DE VENTAS                   *        
001900******************************************************************        
002000  IDENTIFICATION DIVISION.                                                
002100  PROGRAM-ID.                    VTAFILEH.                                
002200  AUTHOR.                        JOSE LOVATO.                             
002300  INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.                
002400  DATE-WRITTEN.                  22/01/1991.                              
002500  DATE-COMPILED.                 22/01/1991.                              
002600  SECURITY.                      USO INTERNO - APLICACION VENTAS.         
002700*    AMENDMENT HISTORY                                                    
002800*                                                                         
002900*     DATE       AUTHOR    TICKET      DESCRIPTION                        
003000*    ---------- --------- ----------- ------------------------            
003100                                                                          
003200*    1991-01-22  JLOV     SIS-VTA-101 PROGRAMA ORIGINAL. LECTURA  JLOV9101
003300*                         Y VALIDACION DE VENTAS PARA ANALITICA           
003400*    1994-05-30  EEDR     SIS-VTA-108 SE AGREGAN LOS FILTROS DE   EEDR9405
003500*                         REGION Y RANGO DE MONTO (4500/4510/4520)        
003600*    1996-03-14  RQCH     SIS-VTA-112 SE CORRIGE 3350, EL PRECIO  RQCH9603
003700*                         SIN PUNTO DECIMAL QUEDABA EN CEROS              
003800*    1999-11-09  PEDR     SIS-VTA-Y2K REVISION Y2K: STR-TRANS-YEARPEDR99Y2
003900*                         DE VTATRAN YA ES PIC 9(4), NO SE TOCA           
004000*                         FECHA EN ESTE PROGRAMA                          
004100*    2004-08-17  MVAS     SIS-VTA-118 SE AMPLIA EL RESUMEN CON EL MVAS0408
004200*                         LISTADO DE REGIONES DISTINTAS HALLADAS          
004300*    2008-04-14  CNAV     SIS-VTA-141 SE CORRIGE 2000, EL         CNAV0804
004400*                         ENCABEZADO DEL ARCHIVO (QUE EMPIEZA CON         
004500*                         'T' DE TransactionID) PASABA EL FILTRO          
004600*                         DE PRIMER CARACTER Y SE CONTABA COMO            
004700*                         TRANSACCION INVALIDA                            
004800*    2008-04-21  CNAV     SIS-VTA-142 SE ORDENA LA LISTA DE       CNAV0805
004900*                         REGIONES DISTINTAS (LKF-LISTA-REGIONES)         
005000*                         ANTES DE MOSTRARLA EN 5000, QUEDABA EN          
005100*                         ORDEN DE PRIMERA APARICION                      
005200*    2008-05-16  CNAV     SIS-VTA-144 SE SEPARA EL CONTEO DE      CNAV0807
005300*                         LINEAS DESCARTADAS EN EL PARSEO (3000)          
005400*                         DEL CONTEO DE TOTAL-INVALIDAS (4000),           
005500*                         VER LKF-TOTAL-DESCARTADAS EN VTAFPRM            
005600*    2008-05-20  CNAV     SIS-VTA-145 SE PASAN LOS CODIGOS DE     CNAV0808
005700*                         ESTADO DE ARCHIVO (FS-SALESIN,                  
005800*                         FS-SALVALD, FS-SALFTMP) A NIVEL 77,             
005900*                         CAMPOS ELEMENTALES SUELTOS SIN GRUPO            
006000*    2008-06-03  CNAV     SIS-VTA-146 SE AGREGAN 4070/4080, NO    CNAV0809
006100*                         HABIA VALIDACION DE FECHA NI DE NOMBRE          
006200*                         DE PRODUCTO VACIOS, SOLO SE REVISABAN           
006300*                         LAS OTRAS SEIS REGLAS                           
006400******************************************************************        
006500  ENVIRONMENT DIVISION.                                                   
006600  CONFIGURATION SECTION.                                                  
006700  SPECIAL-NAMES.                                                          
006800      C01 IS TOP-OF-FORM                                                  
006900      CLASS NUM-CLASE IS "0" THRU "9".                                    
007000  INPUT-OUTPUT SECTION.                                                   
007100  FILE-CONTROL.                                                           
007200*              A R C H I V O S   D E   E N T R A D A                      
007300      SELECT SALESIN ASSIGN  TO SALESIN                                   
007400             ORGANIZATION    IS LINE SEQUENTIAL                           
007500             FILE STATUS     IS FS-SALESIN.                               
007600*              A R C H I V O S   D E   S A L I D A                        
007700      SELECT SALVALD ASSIGN  TO SALVALD                                   
007800             ORGANIZATION    IS LINE SEQUENTIAL                           
007900             FILE STATUS     IS FS-SALVALD.                               
008000      SELECT SALFTMP ASSIGN  TO SALFTMP                                   
008100             ORGANIZATION    IS LINE SEQUENTIAL                           
008200             FILE STATUS     IS FS-SALFTMP.                               
008300  DATA DIVISION.                                                          
008400  FILE SECTION.                                                           
008500*1 -->ARCHIVO CRUDO DE TRANSACCIONES DE VENTA, CAMPOS CON '|'             
008600  FD  SALESIN.                                                            
008700  01  SIN-LINEA-ENTRADA                PIC X(200).                        
008800  01  SIN-LINEA-ENTRADA-R REDEFINES SIN-LINEA-ENTRADA.                    
008900      05  SIN-PRIMER-CARACTER          PIC X(1).                          
009000      05  FILLER                       PIC X(199).                        
009100*2 -->ARCHIVO DE TRABAJO, TRANSACCIONES VALIDAS Y FILTRADAS               
009200  FD  SALVALD.                                                            
009300  01  SVD-REGISTRO-SALIDA               PIC X(125).                       
009400*3 -->RESPALDO TEMPORAL USADO POR EL FILTRO DE REGION/MONTO (4510)        
009500  FD  SALFTMP.                                                            
009600  01  SALFTMP-REGISTRO                  PIC X(125).                       
009700  WORKING-STORAGE SECTION.                                                
009800*    -------------------------------------------------------------        
009900*    CODIGOS DE ESTADO DE ARCHIVO                                         
010000*    -------------------------------------------------------------        
010100  77  FS-SALESIN                        PIC 9(02)  VALUE ZEROS.           
010200  77  FS-SALVALD                        PIC 9(02)  VALUE ZEROS.           
010300  77  FS-SALFTMP                        PIC 9(02)  VALUE ZEROS.           
010400*    -------------------------------------------------------------        
010500*    COPY DEL LAYOUT DE TRANSACCION VALIDADA (SALVALD)                    
010600*    -------------------------------------------------------------        
010700  COPY VTATRAN.                                                           
010800*    -------------------------------------------------------------        
010900*    SWITCHES DE FIN DE ARCHIVO Y PARAMETROS DE ENTRADA/SALIDA            
011000*    -------------------------------------------------------------        
011100  01  WKS-SWITCHES.                                                       
011200      05  WKS-FIN-SALESIN              PIC X(1)  VALUE 'N'.               
011300          88  FIN-SALESIN                      VALUE 'S'.                 
011400      05  WKS-REGISTRO-OK               PIC X(1)  VALUE 'S'.              
011500          88  REGISTRO-ES-VALIDO                VALUE 'S'.                
011600          88  REGISTRO-ES-INVALIDO              VALUE 'N'.                
011700      05  WKS-LINEA-DESCARTADA          PIC X(1)  VALUE 'N'.              
011800          88  ES-LINEA-DESCARTADA               VALUE 'S'.                
011900      05  FILLER                        PIC X(1).                         
012000  01  UPSI-SWITCHES                     PIC X(1).                         
012100      88  UPSI-0-ON                     VALUE 'Y'.                        
012200*    -------------------------------------------------------------        
012300*    PARAMETROS DE FILTRO Y CONTADORES QUE REGRESAN A VTAMAIN             
012400*    -------------------------------------------------------------        
012500  COPY VTAFPRM.                                                           
012600*    -------------------------------------------------------------        
012700*    CAMPOS CRUDOS UNSTRING DE LA LINEA DE ENTRADA                        
012800*    -------------------------------------------------------------        
012900  01  WKS-CAMPOS-CRUDOS.                                                  
013000      05  WKS-RAW-TRANID                PIC X(40).                        
013100      05  WKS-RAW-FECHA                 PIC X(40).                        
013200      05  WKS-RAW-PRODID                PIC X(40).                        
013300      05  WKS-RAW-PRODNOM               PIC X(40).                        
013400      05  WKS-RAW-CANTIDAD              PIC X(40).                        
013500      05  WKS-RAW-PRECIO                PIC X(40).                        
013600      05  WKS-RAW-CLIENTE               PIC X(40).                        
013700      05  WKS-RAW-REGION                PIC X(40).                        
013800  01  WKS-RAW-FIELDS-R REDEFINES WKS-CAMPOS-CRUDOS.                       
013900      05  WKS-RAW-TABLA OCCURS 8 TIMES  PIC X(40).                        
014000*    -------------------------------------------------------------        
014100*    CONTADOR DE BARRAS '|' PARA VALIDAR QUE HAYA EXACTAMENTE             
014200*    OCHO CAMPOS ANTES DE HACER EL UNSTRING                               
014300*    -------------------------------------------------------------        
014400  01  WKS-CONTEO-BARRAS                 PIC 9(3)  COMP.                   
014500  01  WKS-CAMPO-COUNT                   PIC 9(3)  COMP.                   
014600*    -------------------------------------------------------------        
014700*    AREA DE TRABAJO PARA QUITAR ESPACIOS A LA IZQUIERDA                  
014800*    -------------------------------------------------------------        
014900  01  WKS-TRIM-AREA.                                                      
015000      05  WKS-TRIM-BUFFER               PIC X(40).                        
015100      05  WKS-TRIM-BUFFER-R REDEFINES WKS-TRIM-BUFFER.                    
015200          10  WKS-TRIM-CARACTER OCCURS 40 TIMES PIC X(1).                 
015300      05  WKS-TRIM-RESULT                PIC X(40).                       
015400      05  WKS-TRIM-IDX                   PIC 9(2)  COMP.                  
015500*    -------------------------------------------------------------        
015600*    AREA DE TRABAJO PARA QUITAR COMAS DE NOMBRE/CANTIDAD/PRECIO          
015700*    -------------------------------------------------------------        
015800  01  WKS-STRIP-AREA.                                                     
015900      05  WKS-STRIP-SOURCE               PIC X(40).                       
016000      05  WKS-STRIP-RESULT               PIC X(40).                       
016100      05  WKS-STRIP-IN-IDX                PIC 9(2)  COMP.                 
016200      05  WKS-STRIP-OUT-IDX               PIC 9(2)  COMP.                 
016300      05  WKS-STRIP-LEN                   PIC 9(2)  COMP.                 
016400      05  FILLER                          PIC X(1).                       
016500*    -------------------------------------------------------------        
016600*    AREA DE TRABAJO PARA HALLAR LA LONGITUD DE UN CAMPO                  
016700*    JUSTIFICADO A LA IZQUIERDA (RESTO RELLENO DE ESPACIOS)               
016800*    -------------------------------------------------------------        
016900  01  WKS-LONGITUD-AREA.                                                  
017000      05  WKS-LONG-BUFFER             PIC X(40).                          
017100      05  WKS-LONG-IDX                PIC 9(2)  COMP.                     
017200      05  WKS-LONG-RESULT             PIC 9(2)  COMP.                     
017300      05  FILLER                      PIC X(1).                           
017400*    -------------------------------------------------------------        
017500*    AREA DE CONVERSION DE CANTIDAD (ENTERO, SIN DECIMALES)               
017600*    -------------------------------------------------------------        
017700  01  WKS-CONV-CANTIDAD.                                                  
017800      05  WKS-CANT-TEXTO                  PIC 9(5).                       
017900      05  WKS-CANT-INICIO                 PIC S9(3)  COMP.                
018000      05  WKS-CANT-OK                     PIC X(1).                       
018100          88  CANTIDAD-CONVIERTE-OK              VALUE 'S'.               
018200      05  FILLER                           PIC X(1).                      
018300*    -------------------------------------------------------------        
018400*    AREA DE CONVERSION DE PRECIO (ENTERO.DECIMALES)                      
018500*    -------------------------------------------------------------        
018600  01  WKS-CONV-PRECIO.                                                    
018700      05  WKS-PRECIO-ENTERO-TXT            PIC X(20).                     
018800      05  WKS-PRECIO-DECIMAL-TXT           PIC X(2)   VALUE '00'.         
018900      05  WKS-PRECIO-ENTERO-NUM             PIC 9(7).                     
019000      05  WKS-PRECIO-INICIO                 PIC S9(3)  COMP.              
019100      05  WKS-PRECIO-OK                      PIC X(1).                    
019200          88  PRECIO-CONVIERTE-OK                  VALUE 'S'.             
019300      05  FILLER                              PIC X(1).                   
019400*    -------------------------------------------------------------        
019500*    CONTADORES DE RESUMEN Y MIN/MAX DE MONTO (TODOS COMP)                
019600*    -------------------------------------------------------------        
019700  01  WKS-CONTADORES.                                                     
019800      05  WKS-IDX                           PIC 9(3)  COMP.               
019900      05  WKS-IDX2                          PIC 9(3)  COMP.               
020000      05  WKS-BANDERA-NUEVA-REGION           PIC X(1).                    
020100          88  ES-REGION-NUEVA                     VALUE 'S'.              
020200      05  FILLER                              PIC X(1).                   
020300      05  WKS-TMP-REGION                    PIC X(15).                    
020400  01  WKS-MONTO-MIN-MAX.                                                  
020500      05  WKS-PRIMER-MONTO                    PIC X(1)  VALUE 'S'.        
020600          88  ES-EL-PRIMER-MONTO                      VALUE 'S'.          
020700      05  FILLER                              PIC X(1).                   
020800*    -------------------------------------------------------------        
020900*    LINEA DE ENCABEZADO A IGNORAR (SI LA PRIMERA LINEA NO TRAE           
021000*    DATOS NUMERICOS SE ASUME ENCABEZADO DEL ARCHIVO)                     
021100*    -------------------------------------------------------------        
021200  01  WKS-PRIMERA-LINEA                     PIC X(1)  VALUE 'S'.          
021300      88  ES-LA-PRIMERA-LINEA                      VALUE 'S'.             
021400  PROCEDURE DIVISION USING LKF-FILEH-PARMS.                               
021500******************************************************************        
021600*    0000-MAIN. CONTROLA LA SECUENCIA COMPLETA DEL MANEJADOR DE           
021700*    ARCHIVO: ABRIR, LEER/VALIDAR, FILTRAR, RESUMEN, CERRAR.              
021800******************************************************************        
021900  0000-MAIN SECTION.                                                      
022000      PERFORM 1000-ABRIR-ARCHIVOS                                         
022100      IF LKF-RC-OK                                                        
022200         PERFORM 2000-LEER-VALIDAR-ESCRIBIR                               
022300              UNTIL FIN-SALESIN                                           
022400         PERFORM 4500-APLICAR-FILTROS                                     
022500         PERFORM 4900-ORDENAR-REGIONES                                    
022600         PERFORM 5000-RESUMEN-VALIDACION                                  
022700         PERFORM 9000-CERRAR-ARCHIVOS                                     
022800      END-IF                                                              
022900      GOBACK.                                                             
023000******************************************************************        
023100*    1000-ABRIR-ARCHIVOS. ABRE EL ARCHIVO CRUDO DE ENTRADA Y EL           
023200*    ARCHIVO DE TRABAJO DE SALIDA. SI SALESIN NO EXISTE SE                
023300*    REGRESA EL CODIGO DE ERROR A VTAMAIN SIN TOCAR SALVALD.              
023400******************************************************************        
023500  1000-ABRIR-ARCHIVOS SECTION.                                            
023600      MOVE 0 TO LKF-RETURN-CODE                                           
023700      OPEN INPUT  SALESIN                                                 
023800      IF FS-SALESIN NOT = ZERO                                            
023900         MOVE 1 TO LKF-RETURN-CODE                                        
024000      ELSE                                                                
024100         OPEN OUTPUT SALVALD                                              
024200         INITIALIZE LKF-TOTAL-LEIDAS     LKF-TOTAL-INVALIDAS              
024300                    LKF-TOTAL-VALIDAS    LKF-TOTAL-TRAS-REGION            
024400                    LKF-TOTAL-TRAS-MONTO LKF-QUITADAS-REGION              
024500                    LKF-QUITADAS-MONTO   LKF-TOTAL-REGIONES               
024600                    LKF-MONTO-MINIMO     LKF-MONTO-MAXIMO                 
024700         MOVE 'S' TO WKS-PRIMER-MONTO                                     
024800      END-IF.                                                             
024900  1000-ABRIR-ARCHIVOS-E. EXIT.                                            
025000******************************************************************        
025100*    2000-LEER-VALIDAR-ESCRIBIR. LEE UNA LINEA, LA SEPARA, LIMPIA         
025200*    Y VALIDA. SI PASA LAS OCHO REGLAS SE ESCRIBE A SALVALD Y SE          
025300*    ACUMULA EN LA LISTA DE REGIONES DISTINTAS Y EN EL MIN/MAX            
025400*    DE MONTO (EL FILTRO DE REGION/MONTO SE HACE DESPUES, EN              
025500*    4500, SOBRE LO QUE QUEDO ESCRITO AQUI). CNAV0807 - LAS               
025600*    LINEAS QUE NO ARMAN (CAMPOS DE MAS/MENOS O QUE NO CONVIERTEN)        
025700*    SE DESCARTAN EN 3000 APARTE, NO CUENTAN EN TOTAL-LEIDAS NI           
025800*    EN TOTAL-INVALIDAS.                                                  
025900******************************************************************        
026000  2000-LEER-VALIDAR-ESCRIBIR SECTION.                                     
026100      READ SALESIN                                                        
026200          AT END MOVE 'S' TO WKS-FIN-SALESIN                              
026300      END-READ                                                            
026400      IF NOT FIN-SALESIN                                                  
026500*        CNAV0804 - LA PRIMERA LINEA FISICA SIEMPRE ES EL                 
026600*        ENCABEZADO, SE BRINCA SIN IMPORTAR SU PRIMER CARACTER            
026700         IF ES-LA-PRIMERA-LINEA                                           
026800            MOVE 'N' TO WKS-PRIMERA-LINEA                                 
026900            GO TO 2000-LEER-VALIDAR-ESCRIBIR-E                            
027000         END-IF                                                           
027100         IF SIN-LINEA-ENTRADA NOT = SPACES                                
027200            MOVE 'N' TO WKS-LINEA-DESCARTADA                              
027300            PERFORM 3000-PARSE-LINE                                       
027400            IF ES-LINEA-DESCARTADA                                        
027500               ADD 1 TO LKF-TOTAL-DESCARTADAS                             
027600            ELSE                                                          
027700               ADD 1 TO LKF-TOTAL-LEIDAS                                  
027800               PERFORM 4000-VALIDAR-REGISTRO                              
027900               IF REGISTRO-ES-VALIDO                                      
028000                  ADD 1 TO LKF-TOTAL-VALIDAS                              
028100                  PERFORM 4600-ACUMULAR-REGION                            
028200                  PERFORM 4700-ACUMULAR-MIN-MAX                           
028300                  PERFORM 4800-ESCRIBIR-SALVALD                           
028400               ELSE                                                       
028500                  ADD 1 TO LKF-TOTAL-INVALIDAS                            
028600               END-IF                                                     
028700            END-IF                                                        
028800         END-IF                                                           
028900      END-IF.                                                             
029000  2000-LEER-VALIDAR-ESCRIBIR-E. EXIT.                                     
029100******************************************************************        
029200*    3000-PARSE-LINE. CUENTA LAS BARRAS '|' DE LA LINEA; SI NO            
029300*    HAY EXACTAMENTE SIETE (OCHO CAMPOS) LA LINEA SE DESCARTA             
029400*    (CNAV0807: WKS-LINEA-DESCARTADA, NO CUENTA EN TOTAL-LEIDAS           
029500*    NI EN TOTAL-INVALIDAS, SOLO EN TOTAL-DESCARTADAS DE 2000).           
029600*    SI CUADRA, SE HACE EL UNSTRING Y SE LIMPIA CADA CAMPO.               
029700******************************************************************        
029800  3000-PARSE-LINE SECTION.                                                
029900      MOVE 'S' TO WKS-REGISTRO-OK                                         
030000      MOVE ZERO TO WKS-CONTEO-BARRAS                                      
030100      INSPECT SIN-LINEA-ENTRADA TALLYING WKS-CONTEO-BARRAS                
030200              FOR ALL '|'                                                 
030300      ADD 1 TO WKS-CONTEO-BARRAS GIVING WKS-CAMPO-COUNT                   
030400      IF WKS-CAMPO-COUNT NOT = 8                                          
030500         MOVE 'S' TO WKS-LINEA-DESCARTADA                                 
030600         GO TO 3000-PARSE-LINE-E                                          
030700      END-IF                                                              
030800      MOVE SPACES TO WKS-CAMPOS-CRUDOS                                    
030900      UNSTRING SIN-LINEA-ENTRADA DELIMITED BY '|'                         
031000               INTO WKS-RAW-TRANID  WKS-RAW-FECHA                         
031100                    WKS-RAW-PRODID  WKS-RAW-PRODNOM                       
031200                    WKS-RAW-CANTIDAD WKS-RAW-PRECIO                       
031300                    WKS-RAW-CLIENTE  WKS-RAW-REGION                       
031400      END-UNSTRING                                                        
031500      PERFORM 3050-LIMPIAR-CAMPO-CRUDO                                    
031600              VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 8               
031700      MOVE WKS-RAW-TRANID   TO STR-TRANSACTION-ID                         
031800      MOVE WKS-RAW-FECHA    TO STR-TRANS-DATE                             
031900      MOVE WKS-RAW-PRODID   TO STR-PRODUCT-ID                             
032000      MOVE WKS-RAW-CLIENTE  TO STR-CUSTOMER-ID                            
032100      MOVE WKS-RAW-REGION   TO STR-REGION                                 
032200      MOVE WKS-RAW-PRODNOM  TO WKS-STRIP-SOURCE                           
032300      PERFORM 3200-QUITAR-COMAS                                           
032400      MOVE WKS-STRIP-RESULT TO STR-PRODUCT-NAME                           
032500      PERFORM 3300-CONVERTIR-CANTIDAD                                     
032600      IF NOT CANTIDAD-CONVIERTE-OK                                        
032700         MOVE 'S' TO WKS-LINEA-DESCARTADA                                 
032800         GO TO 3000-PARSE-LINE-E                                          
032900      END-IF                                                              
033000      PERFORM 3350-CONVERTIR-PRECIO                                       
033100      IF NOT PRECIO-CONVIERTE-OK                                          
033200         MOVE 'S' TO WKS-LINEA-DESCARTADA                                 
033300         GO TO 3000-PARSE-LINE-E                                          
033400      END-IF                                                              
033500      PERFORM 3400-CALCULAR-MONTO.                                        
033600  3000-PARSE-LINE-E. EXIT.                                                
033700******************************************************************        
033800*    3050-LIMPIAR-CAMPO-CRUDO. CUERPO DEL PERFORM VARYING DE              
033900*    3000, UN PASO POR CADA UNO DE LOS OCHO CAMPOS DEL UNSTRING.          
034000******************************************************************        
034100  3050-LIMPIAR-CAMPO-CRUDO SECTION.                                       
034200      MOVE WKS-RAW-TABLA (WKS-IDX)  TO WKS-TRIM-BUFFER                    
034300      PERFORM 3100-TRIM-CAMPO                                             
034400      MOVE WKS-TRIM-RESULT          TO WKS-RAW-TABLA (WKS-IDX).           
034500  3050-LIMPIAR-CAMPO-CRUDO-E. EXIT.                                       
034600******************************************************************        
034700*    3100-TRIM-CAMPO. QUITA ESPACIOS A LA IZQUIERDA DE                    
034800*    WKS-TRIM-BUFFER, DEJANDO EL RESULTADO EN WKS-TRIM-RESULT.            
034900******************************************************************        
035000  3100-TRIM-CAMPO SECTION.                                                
035100      MOVE 1 TO WKS-TRIM-IDX                                              
035200      PERFORM 3105-TRIM-AVANZAR                                           
035300              UNTIL WKS-TRIM-IDX > 40                                     
035400                 OR WKS-TRIM-BUFFER (WKS-TRIM-IDX:1) NOT = SPACE          
035500      IF WKS-TRIM-IDX > 40                                                
035600         MOVE SPACES TO WKS-TRIM-RESULT                                   
035700      ELSE                                                                
035800         MOVE WKS-TRIM-BUFFER (WKS-TRIM-IDX:) TO WKS-TRIM-RESULT          
035900      END-IF.                                                             
036000  3100-TRIM-CAMPO-E. EXIT.                                                
036100******************************************************************        
036200*    3105-TRIM-AVANZAR. CUERPO DEL PERFORM UNTIL DE 3100.                 
036300******************************************************************        
036400  3105-TRIM-AVANZAR SECTION.                                              
036500      ADD 1 TO WKS-TRIM-IDX.                                              
036600  3105-TRIM-AVANZAR-E. EXIT.                                              
036700******************************************************************        
036800*    3150-HALLAR-LONGITUD. WKS-LONG-BUFFER VIENE JUSTIFICADO              
036900*    A LA IZQUIERDA, RELLENO DE ESPACIOS. REGRESA EN                      
037000*    WKS-LONG-RESULT LA CANTIDAD DE CARACTERES SIGNIFICATIVOS.            
037100******************************************************************        
037200  3150-HALLAR-LONGITUD SECTION.                                           
037300      MOVE 1 TO WKS-LONG-IDX                                              
037400      PERFORM 3155-LONG-AVANZAR                                           
037500              UNTIL WKS-LONG-IDX > 40                                     
037600                 OR WKS-LONG-BUFFER (WKS-LONG-IDX:1) = SPACE              
037700      COMPUTE WKS-LONG-RESULT = WKS-LONG-IDX - 1.                         
037800  3150-HALLAR-LONGITUD-E. EXIT.                                           
037900******************************************************************        
038000*    3155-LONG-AVANZAR. CUERPO DEL PERFORM UNTIL DE 3150.                 
038100******************************************************************        
038200  3155-LONG-AVANZAR SECTION.                                              
038300      ADD 1 TO WKS-LONG-IDX.                                              
038400  3155-LONG-AVANZAR-E. EXIT.                                              
038500******************************************************************        
038600*    3200-QUITAR-COMAS. COPIA WKS-STRIP-SOURCE A WKS-STRIP-RESULT         
038700*    OMITIENDO LAS COMAS. SIRVE PARA NOMBRE, CANTIDAD Y PRECIO            
038800*    (RQCH, SIS-VTA-112: USADA TAMBIEN EN 3300 Y 3350).                   
038900******************************************************************        
039000  3200-QUITAR-COMAS SECTION.                                              
039100      MOVE SPACES TO WKS-STRIP-RESULT                                     
039200      MOVE 1 TO WKS-STRIP-OUT-IDX                                         
039300      PERFORM 3205-QUITAR-COMAS-PASO                                      
039400              VARYING WKS-STRIP-IN-IDX FROM 1 BY 1                        
039500              UNTIL WKS-STRIP-IN-IDX > 40                                 
039600      COMPUTE WKS-STRIP-LEN = WKS-STRIP-OUT-IDX - 1.                      
039700  3200-QUITAR-COMAS-E. EXIT.                                              
039800******************************************************************        
039900*    3205-QUITAR-COMAS-PASO. CUERPO DEL PERFORM VARYING DE 3200.          
040000******************************************************************        
040100  3205-QUITAR-COMAS-PASO SECTION.                                         
040200      IF WKS-STRIP-SOURCE (WKS-STRIP-IN-IDX:1) NOT = ','                  
040300         MOVE WKS-STRIP-SOURCE (WKS-STRIP-IN-IDX:1)                       
040400              TO WKS-STRIP-RESULT (WKS-STRIP-OUT-IDX:1)                   
040500         ADD 1 TO WKS-STRIP-OUT-IDX                                       
040600      END-IF.                                                             
040700  3205-QUITAR-COMAS-PASO-E. EXIT.                                         
040800******************************************************************        
040900*    3300-CONVERTIR-CANTIDAD. QUITA COMAS Y CONVIERTE LA CANTIDAD         
041000*    A PIC 9(5), JUSTIFICADA A LA DERECHA CON CEROS A LA                  
041100*    IZQUIERDA. SI EL RESULTADO NO ES NUMERICO LA CONVERSION              
041200*    FALLA Y EL REGISTRO SE DESCARTA EN SILENCIO (3000).                  
041300******************************************************************        
041400  3300-CONVERTIR-CANTIDAD SECTION.                                        
041500      MOVE 'S' TO WKS-CANT-OK                                             
041600      MOVE WKS-RAW-CANTIDAD TO WKS-STRIP-SOURCE                           
041700      PERFORM 3200-QUITAR-COMAS                                           
041800      IF WKS-STRIP-LEN = 0 OR WKS-STRIP-LEN > 5                           
041900         MOVE 'N' TO WKS-CANT-OK                                          
042000         GO TO 3300-CONVERTIR-CANTIDAD-E                                  
042100      END-IF                                                              
042200      MOVE ZERO TO WKS-CANT-TEXTO                                         
042300      COMPUTE WKS-CANT-INICIO = 5 - WKS-STRIP-LEN + 1                     
042400      MOVE WKS-STRIP-RESULT (1:WKS-STRIP-LEN)                             
042500           TO WKS-CANT-TEXTO (WKS-CANT-INICIO:WKS-STRIP-LEN)              
042600      IF WKS-CANT-TEXTO NOT NUMERIC                                       
042700         MOVE 'N' TO WKS-CANT-OK                                          
042800      ELSE                                                                
042900         MOVE WKS-CANT-TEXTO TO STR-QUANTITY                              
043000      END-IF.                                                             
043100  3300-CONVERTIR-CANTIDAD-E. EXIT.                                        
043200******************************************************************        
043300*    3350-CONVERTIR-PRECIO. QUITA COMAS DEL PRECIO, SEPARA LA             
043400*    PARTE ENTERA DE LOS CENTAVOS POR EL PUNTO DECIMAL Y ARMA             
043500*    STR-UNIT-PRICE A TRAVES DEL REDEFINES STR-UNIT-PRICE-R. LA           
043600*    PARTE ENTERA SE JUSTIFICA A LA DERECHA (CEROS A LA                   
043700*    IZQUIERDA); LOS CENTAVOS SE JUSTIFICAN A LA IZQUIERDA                
043800*    (CEROS A LA DERECHA). SI NO HAY PUNTO, LOS CENTAVOS QUEDAN           
043900*    EN '00' (RQCH, SIS-VTA-112).                                         
044000******************************************************************        
044100  3350-CONVERTIR-PRECIO SECTION.                                          
044200      MOVE 'S' TO WKS-PRECIO-OK                                           
044300      MOVE WKS-RAW-PRECIO TO WKS-STRIP-SOURCE                             
044400      PERFORM 3200-QUITAR-COMAS                                           
044500      IF WKS-STRIP-LEN = 0                                                
044600         MOVE 'N' TO WKS-PRECIO-OK                                        
044700         GO TO 3350-CONVERTIR-PRECIO-E                                    
044800      END-IF                                                              
044900      MOVE SPACES TO WKS-PRECIO-ENTERO-TXT                                
045000      MOVE '00'   TO WKS-PRECIO-DECIMAL-TXT                               
045100      UNSTRING WKS-STRIP-RESULT (1:WKS-STRIP-LEN) DELIMITED BY '.'        
045200               INTO WKS-PRECIO-ENTERO-TXT WKS-PRECIO-DECIMAL-TXT          
045300      END-UNSTRING                                                        
045400      IF WKS-PRECIO-DECIMAL-TXT (1:1) = SPACE                             
045500         MOVE '00' TO WKS-PRECIO-DECIMAL-TXT                              
045600      ELSE                                                                
045700         IF WKS-PRECIO-DECIMAL-TXT (2:1) = SPACE                          
045800            MOVE '0' TO WKS-PRECIO-DECIMAL-TXT (2:1)                      
045900         END-IF                                                           
046000      END-IF                                                              
046100      MOVE WKS-PRECIO-ENTERO-TXT TO WKS-LONG-BUFFER                       
046200      PERFORM 3150-HALLAR-LONGITUD                                        
046300      IF WKS-LONG-RESULT = 0 OR WKS-LONG-RESULT > 7                       
046400         MOVE 'N' TO WKS-PRECIO-OK                                        
046500         GO TO 3350-CONVERTIR-PRECIO-E                                    
046600      END-IF                                                              
046700      MOVE ZERO TO WKS-PRECIO-ENTERO-NUM                                  
046800      COMPUTE WKS-PRECIO-INICIO = 7 - WKS-LONG-RESULT + 1                 
046900      MOVE WKS-PRECIO-ENTERO-TXT (1:WKS-LONG-RESULT)                      
047000           TO WKS-PRECIO-ENTERO-NUM (WKS-PRECIO-INICIO:                   
047100                                      WKS-LONG-RESULT)                    
047200      IF WKS-PRECIO-ENTERO-NUM NOT NUMERIC                                
047300         OR WKS-PRECIO-DECIMAL-TXT NOT NUMERIC                            
047400         MOVE 'N' TO WKS-PRECIO-OK                                        
047500      ELSE                                                                
047600         MOVE WKS-PRECIO-ENTERO-NUM  TO STR-PRICE-WHOLE                   
047700         MOVE WKS-PRECIO-DECIMAL-TXT TO STR-PRICE-CENTS                   
047800      END-IF.                                                             
047900  3350-CONVERTIR-PRECIO-E. EXIT.                                          
048000******************************************************************        
048100*    3400-CALCULAR-MONTO. MONTO = CANTIDAD X PRECIO UNITARIO.             
048200*    LA ARITMETICA DECIMAL NATIVA DE COBOL (PIC...V99) DA EL              
048300*    RESULTADO EXACTO, SIN NECESIDAD DE REDONDEO.                         
048400******************************************************************        
048500  3400-CALCULAR-MONTO SECTION.                                            
048600      COMPUTE STR-AMOUNT = STR-QUANTITY * STR-UNIT-PRICE.                 
048700  3400-CALCULAR-MONTO-E. EXIT.                                            
048800******************************************************************        
048900*    4000-VALIDAR-REGISTRO. APLICA LAS OCHO REGLAS DE NEGOCIO.    CNAV0809
049000*    A LA PRIMER REGLA QUE FALLE SE MARCA INVALIDO Y SE SALE.             
049100******************************************************************        
049200  4000-VALIDAR-REGISTRO SECTION.                                          
049300      MOVE 'S' TO WKS-REGISTRO-OK                                         
049400      PERFORM 4010-VALIDAR-TRANSACTION-ID                                 
049500      IF REGISTRO-ES-VALIDO                                               
049600         PERFORM 4020-VALIDAR-PRODUCT-ID                                  
049700      END-IF                                                              
049800      IF REGISTRO-ES-VALIDO                                               
049900         PERFORM 4030-VALIDAR-CUSTOMER-ID                                 
050000      END-IF                                                              
050100      IF REGISTRO-ES-VALIDO                                               
050200         PERFORM 4040-VALIDAR-CANTIDAD                                    
050300      END-IF                                                              
050400      IF REGISTRO-ES-VALIDO                                               
050500         PERFORM 4050-VALIDAR-PRECIO                                      
050600      END-IF                                                              
050700      IF REGISTRO-ES-VALIDO                                               
050800         PERFORM 4060-VALIDAR-REGION                                      
050900      END-IF                                                              
051000      IF REGISTRO-ES-VALIDO                                               
051100         PERFORM 4070-VALIDAR-FECHA                                       
051200      END-IF                                                              
051300      IF REGISTRO-ES-VALIDO                                               
051400         PERFORM 4080-VALIDAR-NOMBRE-PRODUCTO                             
051500      END-IF.                                                             
051600  4000-VALIDAR-REGISTRO-E. EXIT.                                          
051700******************************************************************        
051800*    4010-VALIDAR-TRANSACTION-ID. DEBE INICIAR CON 'T'.                   
051900******************************************************************        
052000  4010-VALIDAR-TRANSACTION-ID SECTION.                                    
052100      IF STR-TRANSACTION-ID = SPACES                                      
052200         OR STR-TRANSACTION-ID (1:1) NOT = 'T'                            
052300         MOVE 'N' TO WKS-REGISTRO-OK                                      
052400      END-IF.                                                             
052500  4010-VALIDAR-TRANSACTION-ID-E. EXIT.                                    
052600******************************************************************        
052700*    4020-VALIDAR-PRODUCT-ID. DEBE INICIAR CON 'P'.                       
052800******************************************************************        
052900  4020-VALIDAR-PRODUCT-ID SECTION.                                        
053000      IF STR-PRODUCT-ID = SPACES                                          
053100         OR STR-PRODUCT-ID (1:1) NOT = 'P'                                
053200         MOVE 'N' TO WKS-REGISTRO-OK                                      
053300      END-IF.                                                             
053400  4020-VALIDAR-PRODUCT-ID-E. EXIT.                                        
053500******************************************************************        
053600*    4030-VALIDAR-CUSTOMER-ID. SI VIENE, DEBE INICIAR CON 'C'.            
053700*    PUEDE VENIR VACIO (EL ANALISIS DE CLIENTES LO OMITE).                
053800******************************************************************        
053900  4030-VALIDAR-CUSTOMER-ID SECTION.                                       
054000      IF STR-CUSTOMER-ID NOT = SPACES                                     
054100         AND STR-CUSTOMER-ID (1:1) NOT = 'C'                              
054200         MOVE 'N' TO WKS-REGISTRO-OK                                      
054300      END-IF.                                                             
054400  4030-VALIDAR-CUSTOMER-ID-E. EXIT.                                       
054500******************************************************************        
054600*    4040-VALIDAR-CANTIDAD. DEBE SER MAYOR QUE CERO.                      
054700******************************************************************        
054800  4040-VALIDAR-CANTIDAD SECTION.                                          
054900      IF STR-QUANTITY = ZERO                                              
055000         MOVE 'N' TO WKS-REGISTRO-OK                                      
055100      END-IF.                                                             
055200  4040-VALIDAR-CANTIDAD-E. EXIT.                                          
055300******************************************************************        
055400*    4050-VALIDAR-PRECIO. DEBE SER MAYOR QUE CERO.                        
055500******************************************************************        
055600  4050-VALIDAR-PRECIO SECTION.                                            
055700      IF STR-UNIT-PRICE = ZERO                                            
055800         MOVE 'N' TO WKS-REGISTRO-OK                                      
055900      END-IF.                                                             
056000  4050-VALIDAR-PRECIO-E. EXIT.                                            
056100******************************************************************        
056200*    4060-VALIDAR-REGION. CAMPO OBLIGATORIO, NO PUEDE VENIR VACIO.        
056300******************************************************************        
056400  4060-VALIDAR-REGION SECTION.                                            
056500      IF STR-REGION = SPACES                                              
056600         MOVE 'N' TO WKS-REGISTRO-OK                                      
056700      END-IF.                                                             
056800  4060-VALIDAR-REGION-E. EXIT.                                            
056900******************************************************************        
057000*    4070-VALIDAR-FECHA. CAMPO OBLIGATORIO, NO PUEDE VENIR VACIO. CNAV0809
057100*    SIS-VTA-146 - LA LINEA DE EJEMPLO CON LA FECHA EN BLANCO             
057200*    TENIA OCHO BARRAS Y PASABA 3000, PERO SE QUEDABA SIN FECHA.          
057300******************************************************************        
057400  4070-VALIDAR-FECHA SECTION.                                             
057500      IF STR-TRANS-DATE = SPACES                                          
057600         MOVE 'N' TO WKS-REGISTRO-OK                                      
057700      END-IF.                                                             
057800  4070-VALIDAR-FECHA-E. EXIT.                                             
057900******************************************************************        
058000*    4080-VALIDAR-NOMBRE-PRODUCTO. CAMPO OBLIGATORIO, NO PUEDE    CNAV0809
058100*    VENIR VACIO.                                                         
058200******************************************************************        
058300  4080-VALIDAR-NOMBRE-PRODUCTO SECTION.                                   
058400      IF STR-PRODUCT-NAME = SPACES                                        
058500         MOVE 'N' TO WKS-REGISTRO-OK                                      
058600      END-IF.                                                             
058700  4080-VALIDAR-NOMBRE-PRODUCTO-E. EXIT.                                   
058800******************************************************************        
058900*    4500-APLICAR-FILTROS. LOS FILTROS DE REGION Y DE RANGO DE            
059000*    MONTO SON PARAMETROS DEL LOTE (TARJETA DE PARAMETROS LEIDA           
059100*    POR VTAMAIN EN SYSIN). POR SER APLICADOS SOBRE EL ARCHIVO            
059200*    SALVALD QUE YA QUEDO ESCRITO, SE RELEE COMPLETO, SE FILTRA           
059300*    Y SE REESCRIBE. SI NO HAY FILTROS CONFIGURADOS SE OMITE.             
059400******************************************************************        
059500  4500-APLICAR-FILTROS SECTION.                                           
059600      MOVE LKF-TOTAL-VALIDAS TO LKF-TOTAL-TRAS-REGION                     
059700      MOVE LKF-TOTAL-VALIDAS TO LKF-TOTAL-TRAS-MONTO                      
059800      IF LKF-HAY-FILTRO-REGION OR LKF-HAY-FILTRO-MONTO-MIN                
059900         OR LKF-HAY-FILTRO-MONTO-MAX                                      
060000         PERFORM 4510-RELEER-Y-FILTRAR                                    
060100         SUBTRACT LKF-QUITADAS-REGION FROM LKF-TOTAL-TRAS-REGION          
060200         COMPUTE LKF-TOTAL-TRAS-MONTO = LKF-TOTAL-TRAS-REGION             
060300                                       - LKF-QUITADAS-MONTO               
060400      END-IF.                                                             
060500  4500-APLICAR-FILTROS-E. EXIT.                                           
060600******************************************************************        
060700*    4510-RELEER-Y-FILTRAR. CIERRA SALVALD, LO VUELVE A ABRIR             
060800*    COMO ENTRADA CONTRA UN ARCHIVO TEMPORAL DE RESPALDO Y                
060900*    REESCRIBE SOLO LOS REGISTROS QUE PASAN LOS FILTROS.                  
061000******************************************************************        
061100  4510-RELEER-Y-FILTRAR SECTION.                                          
061200      CLOSE SALVALD                                                       
061300      OPEN INPUT SALVALD                                                  
061400      OPEN OUTPUT SALFTMP                                                 
061500      MOVE 'N' TO WKS-FIN-SALESIN                                         
061600      PERFORM 4512-FILTRAR-UN-REGISTRO UNTIL FIN-SALESIN                  
061700      CLOSE SALVALD SALFTMP                                               
061800      OPEN OUTPUT SALVALD                                                 
061900      OPEN INPUT SALFTMP                                                  
062000      MOVE 'N' TO WKS-FIN-SALESIN                                         
062100      PERFORM 4515-REESCRIBIR-UN-REGISTRO UNTIL FIN-SALESIN               
062200      CLOSE SALFTMP.                                                      
062300  4510-RELEER-Y-FILTRAR-E. EXIT.                                          
062400******************************************************************        
062500*    4512-FILTRAR-UN-REGISTRO. CUERPO DEL PRIMER PERFORM UNTIL            
062600*    DE 4510: LEE SALVALD Y PASA A SALFTMP LO QUE CUMPLE FILTRO.          
062700******************************************************************        
062800  4512-FILTRAR-UN-REGISTRO SECTION.                                       
062900      READ SALVALD INTO STR-SALES-TRANS-RECORD                            
063000          AT END MOVE 'S' TO WKS-FIN-SALESIN                              
063100      END-READ                                                            
063200      IF NOT FIN-SALESIN                                                  
063300         PERFORM 4520-EVALUAR-FILTROS                                     
063400         IF REGISTRO-ES-VALIDO                                            
063500            WRITE SALFTMP-REGISTRO FROM STR-SALES-TRANS-RECORD            
063600         END-IF                                                           
063700      END-IF.                                                             
063800  4512-FILTRAR-UN-REGISTRO-E. EXIT.                                       
063900******************************************************************        
064000*    4515-REESCRIBIR-UN-REGISTRO. CUERPO DEL SEGUNDO PERFORM              
064100*    UNTIL DE 4510: COPIA SALFTMP YA FILTRADO DE VUELTA A SALVALD.        
064200******************************************************************        
064300  4515-REESCRIBIR-UN-REGISTRO SECTION.                                    
064400      READ SALFTMP INTO STR-SALES-TRANS-RECORD                            
064500          AT END MOVE 'S' TO WKS-FIN-SALESIN                              
064600      END-READ                                                            
064700      IF NOT FIN-SALESIN                                                  
064800         WRITE SVD-REGISTRO-SALIDA FROM STR-SALES-TRANS-RECORD            
064900      END-IF.                                                             
065000  4515-REESCRIBIR-UN-REGISTRO-E. EXIT.                                    
065100******************************************************************        
065200*    4520-EVALUAR-FILTROS. APLICA PRIMERO EL FILTRO DE REGION             
065300*    (IGUALDAD EXACTA) Y LUEGO EL DE RANGO DE MONTO.                      
065400******************************************************************        
065500  4520-EVALUAR-FILTROS SECTION.                                           
065600      MOVE 'S' TO WKS-REGISTRO-OK                                         
065700      IF LKF-HAY-FILTRO-REGION                                            
065800         IF STR-REGION NOT = LKF-FILTRO-REGION                            
065900            MOVE 'N' TO WKS-REGISTRO-OK                                   
066000            ADD 1 TO LKF-QUITADAS-REGION                                  
066100         END-IF                                                           
066200      END-IF                                                              
066300      IF REGISTRO-ES-VALIDO                                               
066400         IF LKF-HAY-FILTRO-MONTO-MIN                                      
066500            AND STR-AMOUNT < LKF-FILTRO-MONTO-MIN                         
066600            MOVE 'N' TO WKS-REGISTRO-OK                                   
066700         END-IF                                                           
066800         IF REGISTRO-ES-VALIDO AND LKF-HAY-FILTRO-MONTO-MAX               
066900            AND STR-AMOUNT > LKF-FILTRO-MONTO-MAX                         
067000            MOVE 'N' TO WKS-REGISTRO-OK                                   
067100         END-IF                                                           
067200         IF REGISTRO-ES-INVALIDO                                          
067300            ADD 1 TO LKF-QUITADAS-MONTO                                   
067400         END-IF                                                           
067500      END-IF.                                                             
067600  4520-EVALUAR-FILTROS-E. EXIT.                                           
067700******************************************************************        
067800*    4600-ACUMULAR-REGION. MANTIENE LA LISTA DE REGIONES                  
067900*    DISTINTAS ENCONTRADAS (SIN ORDENAR, SOLO PARA EL RESUMEN).           
068000******************************************************************        
068100  4600-ACUMULAR-REGION SECTION.                                           
068200      MOVE 'S' TO WKS-BANDERA-NUEVA-REGION                                
068300      PERFORM 4605-BUSCAR-REGION-PASO                                     
068400              VARYING WKS-IDX FROM 1 BY 1                                 
068500              UNTIL WKS-IDX > LKF-TOTAL-REGIONES                          
068600      IF ES-REGION-NUEVA AND LKF-TOTAL-REGIONES < 30                      
068700         ADD 1 TO LKF-TOTAL-REGIONES                                      
068800         MOVE STR-REGION                                                  
068900              TO LKF-LISTA-REGIONES (LKF-TOTAL-REGIONES)                  
069000      END-IF.                                                             
069100  4600-ACUMULAR-REGION-E. EXIT.                                           
069200******************************************************************        
069300*    4605-BUSCAR-REGION-PASO. CUERPO DEL PERFORM VARYING DE 4600.         
069400******************************************************************        
069500  4605-BUSCAR-REGION-PASO SECTION.                                        
069600      IF LKF-LISTA-REGIONES (WKS-IDX) = STR-REGION                        
069700         MOVE 'N' TO WKS-BANDERA-NUEVA-REGION                             
069800      END-IF.                                                             
069900  4605-BUSCAR-REGION-PASO-E. EXIT.                                        
070000******************************************************************        
070100*    4700-ACUMULAR-MIN-MAX. LLEVA EL MONTO MINIMO Y MAXIMO DE             
070200*    LAS TRANSACCIONES VALIDAS PARA EL RESUMEN DE VALIDACION.             
070300******************************************************************        
070400  4700-ACUMULAR-MIN-MAX SECTION.                                          
070500      IF ES-EL-PRIMER-MONTO                                               
070600         MOVE STR-AMOUNT TO LKF-MONTO-MINIMO LKF-MONTO-MAXIMO             
070700         MOVE 'N' TO WKS-PRIMER-MONTO                                     
070800      ELSE                                                                
070900         IF STR-AMOUNT < LKF-MONTO-MINIMO                                 
071000            MOVE STR-AMOUNT TO LKF-MONTO-MINIMO                           
071100         END-IF                                                           
071200         IF STR-AMOUNT > LKF-MONTO-MAXIMO                                 
071300            MOVE STR-AMOUNT TO LKF-MONTO-MAXIMO                           
071400         END-IF                                                           
071500      END-IF.                                                             
071600  4700-ACUMULAR-MIN-MAX-E. EXIT.                                          
071700******************************************************************        
071800*    4800-ESCRIBIR-SALVALD. ESCRIBE LA TRANSACCION VALIDADA AL            
071900*    ARCHIVO DE TRABAJO, LAYOUT VTATRAN.                                  
072000******************************************************************        
072100  4800-ESCRIBIR-SALVALD SECTION.                                          
072200      WRITE SVD-REGISTRO-SALIDA FROM STR-SALES-TRANS-RECORD.              
072300  4800-ESCRIBIR-SALVALD-E. EXIT.                                          
072400******************************************************************        
072500*    4900-ORDENAR-REGIONES. CNAV0805 - ORDENA ASCENDENTE LA               
072600*    LISTA DE REGIONES DISTINTAS (BURBUJA, INTERCAMBIA SOLO               
072700*    CUANDO LA SIGUIENTE ES ESTRICTAMENTE MENOR) ANTES DE                 
072800*    MOSTRARLA EN 5000.                                                   
072900******************************************************************        
073000  4900-ORDENAR-REGIONES SECTION.                                          
073100      PERFORM 4910-ORDENAR-PASO-EXTERNO                                   
073200              VARYING WKS-IDX FROM 1 BY 1                                 
073300              UNTIL WKS-IDX >= LKF-TOTAL-REGIONES.                        
073400  4900-ORDENAR-REGIONES-E. EXIT.                                          
073500******************************************************************        
073600*    4910-ORDENAR-PASO-EXTERNO. CUERPO DEL PERFORM VARYING DE             
073700*    4900 (RECORRIDO EXTERNO DE LA BURBUJA).                              
073800******************************************************************        
073900  4910-ORDENAR-PASO-EXTERNO SECTION.                                      
074000      PERFORM 4920-ORDENAR-PASO-INTERNO                                   
074100              VARYING WKS-IDX2 FROM 1 BY 1                                
074200              UNTIL WKS-IDX2 > LKF-TOTAL-REGIONES - WKS-IDX.              
074300  4910-ORDENAR-PASO-EXTERNO-E. EXIT.                                      
074400******************************************************************        
074500*    4920-ORDENAR-PASO-INTERNO. COMPARA Y, SI HACE FALTA,                 
074600*    INTERCAMBIA DOS REGIONES CONSECUTIVAS DE LA LISTA.                   
074700******************************************************************        
074800  4920-ORDENAR-PASO-INTERNO SECTION.                                      
074900      IF LKF-LISTA-REGIONES (WKS-IDX2 + 1)                                
075000            < LKF-LISTA-REGIONES (WKS-IDX2)                               
075100         MOVE LKF-LISTA-REGIONES (WKS-IDX2)    TO WKS-TMP-REGION          
075200         MOVE LKF-LISTA-REGIONES (WKS-IDX2 + 1)                           
075300              TO LKF-LISTA-REGIONES (WKS-IDX2)                            
075400         MOVE WKS-TMP-REGION                                              
075500              TO LKF-LISTA-REGIONES (WKS-IDX2 + 1)                        
075600      END-IF.                                                             
075700  4920-ORDENAR-PASO-INTERNO-E. EXIT.                                      
075800******************************************************************        
075900*    5000-RESUMEN-VALIDACION. MUESTRA EL RESUMEN DE LA CORRIDA            
076000*    EN CONSOLA (SYSOUT), AL ESTILO DEL BANNER DE ESTADISTICAS            
076100*    USADO EN LOS DEMAS BATCH DEL DEPARTAMENTO.                           
076200******************************************************************        
076300  5000-RESUMEN-VALIDACION SECTION.                                        
076400      DISPLAY '********************************************'              
076500      DISPLAY '*   VTAFILEH - RESUMEN DE VALIDACION        *'             
076600      DISPLAY '********************************************'              
076700      DISPLAY '* LINEAS DESCARTADAS EN PARSEO : '                         
076800              LKF-TOTAL-DESCARTADAS                                       
076900      DISPLAY '* TOTAL DE LINEAS PARSEADAS   : ' LKF-TOTAL-LEIDAS         
077000      DISPLAY '* TOTAL INVALIDAS DESCARTADAS : '                          
077100              LKF-TOTAL-INVALIDAS                                         
077200      DISPLAY '* TOTAL VALIDAS               : ' LKF-TOTAL-VALIDAS        
077300      DISPLAY '* VALIDAS TRAS FILTRO REGION   : '                         
077400              LKF-TOTAL-TRAS-REGION                                       
077500      DISPLAY '* VALIDAS TRAS FILTRO MONTO    : '                         
077600              LKF-TOTAL-TRAS-MONTO                                        
077700      DISPLAY '* MONTO MINIMO HALLADO         : ' LKF-MONTO-MINIMO        
077800      DISPLAY '* MONTO MAXIMO HALLADO         : ' LKF-MONTO-MAXIMO        
077900      DISPLAY '* REGIONES DISTINTAS HALLADAS  : '                         
078000              LKF-TOTAL-REGIONES                                          
078100      PERFORM 5005-MOSTRAR-UNA-REGION                                     
078200              VARYING WKS-IDX FROM 1 BY 1                                 
078300              UNTIL WKS-IDX > LKF-TOTAL-REGIONES                          
078400      DISPLAY '********************************************'.             
078500  5000-RESUMEN-VALIDACION-E. EXIT.                                        
078600******************************************************************        
078700*    5005-MOSTRAR-UNA-REGION. CUERPO DEL PERFORM VARYING DE 5000.         
078800******************************************************************        
078900  5005-MOSTRAR-UNA-REGION SECTION.                                        
079000      DISPLAY '*     - ' LKF-LISTA-REGIONES (WKS-IDX).                    
079100  5005-MOSTRAR-UNA-REGION-E. EXIT.                                        
079200******************************************************************        
079300*    9000-CERRAR-ARCHIVOS. CIERRA LOS ARCHIVOS DE ESTE PROGRAMA.          
079400******************************************************************        
079500  9000-CERRAR-ARCHIVOS SECTION.                                           
079600      CLOSE SALESIN SALVALD.                                              
079700  9000-CERRAR-ARCHIVOS-E. EXIT.                                           
