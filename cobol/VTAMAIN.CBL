000100******************************************************************        
000200* FECHA       : 22/01/1991                                      *         
000300* PROGRAMADOR : PEDRO RUIZ (PEDR)                                *        
000400* APLICACION  : VENTAS (ANALITICA DE VENTAS POR LOTE)           *         
000500* PROGRAMA    : VTAMAIN                                         *         
000600* TIPO        : BATCH (PROGRAMA PRINCIPAL)                      *         
000700* DESCRIPCION : CONTROLA LA CORRIDA COMPLETA DE LA ANALITICA DE  *        
000800*             : VENTAS: LEE LOS FILTROS OPCIONALES DE LA TARJETA*         
000900*             : DE PARAMETROS, LLAMA A VTAFILEH (VALIDA Y        *        
001000*             : FILTRA), A VTADPROC EN MODO DESPLIEGUE (MUESTRA *         
001100*             : LAS SIETE ANALITICAS) Y A VTAAPIH (ENRIQUECE Y  *         
001200*             : REPORTA), Y ANUNCIA LOS ARCHIVOS DE SALIDA.      *        
001300* ARCHIVOS    : NINGUNO PROPIO (DELEGA EN LOS SUBPROGRAMAS)      *        
001400* ACCION (ES) : P=PROCESAR                                       *        
001500* BPM/RATIONAL: SIS-VTA-100                                      *        
001600* NOMBRE      : PROGRAMA PRINCIPAL DE ANALITICA DE VENTAS        *        
001700******************************************************************        
001800  IDENTIFICATION DIVISION.                                                
001900  PROGRAM-ID.                    VTAMAIN.                                 
002000  AUTHOR.                        PEDRO RUIZ.                              
002100  INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.                
002200  DATE-WRITTEN.                  22/01/1991.                              
002300  DATE-COMPILED.                 22/01/1991.                              
002400  SECURITY.                      USO INTERNO - APLICACION VENTAS.         
002500*    AMENDMENT HISTORY                                                    
002600*                                                                         
002700*     DATE       AUTHOR    TICKET      DESCRIPTION                        
002800*    ---------- --------- ----------- ------------------------            
002900                                                                          
003000*    1991-01-22  PEDR     SIS-VTA-100 PROGRAMA ORIGINAL. CONTROLA PEDR9101
003100*                         LA CORRIDA COMPLETA DE LA ANALITICA             
003200*    1994-06-21  EEDR     SIS-VTA-116 SE AGREGA LA LLAMADA A      EEDR9406
003300*                         VTAAPIH (ANTES SOLO TERMINABA EN                
003400*                         VTADPROC)                                       
003500*    1999-11-09  PEDR     SIS-VTA-Y2K REVISION Y2K: LA TARJETA DE PEDR99Y2
003600*                         PARAMETROS NO TRAE FECHAS, NO APLICA            
003700*    2004-08-17  MVAS     SIS-VTA-123 SE AMPLIA EL MENSAJE DE     MVAS0408
003800*                         ANUNCIO CON LOS CONTADORES DE VTAAPIH           
003900*    2008-05-16  CNAV     SIS-VTA-144 SE AGREGA EL CONTADOR DE    CNAV0807
004000*                         DESCARTADAS EN PARSEO Y SE RENOMBRA EL          
004100*                         ANUNCIO DE LEIDAS A PARSEADAS, ACORDE           
004200*                         CON EL NUEVO LKF-TOTAL-DESCARTADAS              
004300*    2008-05-20  CNAV     SIS-VTA-145 SE PASA WKS-PASO-PROCESO A  CNAV0808
004400*                         NIVEL 77, ES UN CONTADOR SUELTO SIN             
004500*                         GRUPO                                           
004600******************************************************************        
004700  ENVIRONMENT DIVISION.                                                   
004800  CONFIGURATION SECTION.                                                  
004900  SPECIAL-NAMES.                                                          
005000      C01 IS TOP-OF-FORM                                                  
005100      CLASS NUM-CLASE IS "0" THRU "9".                                    
005200  DATA DIVISION.                                                          
005300  WORKING-STORAGE SECTION.                                                
005400*    -------------------------------------------------------------        
005500*    TARJETA DE PARAMETROS OPCIONAL, LEIDA DE SYSIN. CAMPOS EN            
005600*    BLANCO/CERO SIGNIFICAN "SIN FILTRO".                                 
005700*    -------------------------------------------------------------        
005800  01  WKS-TARJETA-PARM.                                                   
005900      05  WKS-PARM-REGION                PIC X(15)  VALUE SPACES.         
006000      05  WKS-PARM-MONTO-MIN             PIC 9(9)V99 VALUE ZEROS.         
006100      05  WKS-PARM-MONTO-MAX             PIC 9(9)V99 VALUE ZEROS.         
006200      05  FILLER                         PIC X(5).                        
006300  01  WKS-TARJETA-PARM-R REDEFINES WKS-TARJETA-PARM.                      
006400      05  WKS-PARM-PLANA                 PIC X(40).                       
006500*    -------------------------------------------------------------        
006600*    FECHA Y HORA DE LA CORRIDA, PARA EL ANUNCIO FINAL                    
006700*    -------------------------------------------------------------        
006800  01  WKS-FECHA-CORRIDA                  PIC 9(6)  VALUE ZEROS.           
006900  01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.                    
007000      05  WKS-FC-ANO-CORTO                PIC 9(2).                       
007100      05  WKS-FC-MES                      PIC 9(2).                       
007200      05  WKS-FC-DIA                      PIC 9(2).                       
007300  01  WKS-HORA-CORRIDA                   PIC 9(8)  VALUE ZEROS.           
007400  01  WKS-HORA-CORRIDA-R REDEFINES WKS-HORA-CORRIDA.                      
007500      05  WKS-HC-HORA                     PIC 9(2).                       
007600      05  WKS-HC-MINUTO                   PIC 9(2).                       
007700      05  WKS-HC-SEGUNDO                  PIC 9(2).                       
007800      05  WKS-HC-CENTESIMA                PIC 9(2).                       
007900*    -------------------------------------------------------------        
008000*    AREAS DE PARAMETROS DE CADA SUBPROGRAMA, UNA POR CALL                
008100*    -------------------------------------------------------------        
008200  COPY VTAFPRM.                                                           
008300  COPY VTADTAB.                                                           
008400  COPY VTAAPRM.                                                           
008500*    -------------------------------------------------------------        
008600*    PASO ACTUAL DE LA CORRIDA, PARA EL MENSAJE DE DIAGNOSTICO            
008700*    SI ALGUN SUBPROGRAMA REGRESA CODIGO DE ARCHIVO-NO-EXISTE             
008800*    -------------------------------------------------------------        
008900  77  WKS-PASO-PROCESO                   PIC 9(2)  COMP VALUE ZERO        
009000*    -------------------------------------------------------------        
009100*    CONTADORES EDITADOS PARA EL ANUNCIO FINAL                            
009200*    -------------------------------------------------------------        
009300  01  WKS-CONT-EDITADO                   PIC Z,ZZZ,ZZ9.                   
009400  01  WKS-PCT-EDITADO                    PIC ZZ9.99.                      
009500  PROCEDURE DIVISION.                                                     
009600******************************************************************        
009700*    000-MAIN. SECUENCIA COMPLETA: LEER PARAMETROS, VALIDAR Y             
009800*    FILTRAR (VTAFILEH), ANALIZAR EN MODO DESPLIEGUE (VTADPROC),          
009900*    ENRIQUECER Y REPORTAR (VTAAPIH), ANUNCIAR RESULTADOS.                
010000******************************************************************        
010100  000-MAIN SECTION.                                                       
010200      MOVE 1 TO WKS-PASO-PROCESO                                          
010300      PERFORM LEER-PARAMETROS                                             
010400      MOVE 2 TO WKS-PASO-PROCESO                                          
010500      PERFORM LLAMAR-VTAFILEH                                             
010600      IF LKF-RC-OK                                                        
010700         MOVE 3 TO WKS-PASO-PROCESO                                       
010800         PERFORM LLAMAR-VTADPROC                                          
010900         MOVE 4 TO WKS-PASO-PROCESO                                       
011000         PERFORM LLAMAR-VTAAPIH                                           
011100         IF LKA-RC-OK                                                     
011200            PERFORM ANUNCIAR-RESULTADOS                                   
011300         ELSE                                                             
011400            DISPLAY '*** PASO ' WKS-PASO-PROCESO                          
011500                    ' (VTAAPIH): PRODREF NO EXISTE       '                
011600            DISPLAY '*** PROCESO DETENIDO SIN ENRIQUECER  '               
011700                    'NI REPORTAR                          '               
011800         END-IF                                                           
011900      ELSE                                                                
012000         DISPLAY '*** PASO ' WKS-PASO-PROCESO                             
012100                 ' (VTAFILEH): SALESIN NO EXISTE          '               
012200         DISPLAY '*** PROCESO DETENIDO                    '               
012300      END-IF                                                              
012400      STOP RUN.                                                           
012500  000-MAIN-E. EXIT.                                                       
012600******************************************************************        
012700*    LEER-PARAMETROS. ACEPTA LA TARJETA DE PARAMETROS OPCIONAL Y          
012800*    TRASLADA LOS FILTROS NO BLANCOS/NO CERO AL AREA DE VTAFILEH.         
012900******************************************************************        
013000  LEER-PARAMETROS SECTION.                                                
013100      MOVE SPACES TO WKS-TARJETA-PARM                                     
013200      ACCEPT WKS-TARJETA-PARM FROM SYSIN                                  
013300      MOVE SPACES TO LKF-FILTRO-REGION                                    
013400      MOVE 'N'     TO LKF-FILTRO-REGION-SW                                
013500      MOVE ZERO    TO LKF-FILTRO-MONTO-MIN                                
013600      MOVE 'N'     TO LKF-FILTRO-MONTO-MIN-SW                             
013700      MOVE ZERO    TO LKF-FILTRO-MONTO-MAX                                
013800      MOVE 'N'     TO LKF-FILTRO-MONTO-MAX-SW                             
013900      IF WKS-PARM-REGION NOT = SPACES                                     
014000         MOVE WKS-PARM-REGION TO LKF-FILTRO-REGION                        
014100         MOVE 'Y'             TO LKF-FILTRO-REGION-SW                     
014200      END-IF                                                              
014300      IF WKS-PARM-MONTO-MIN > ZERO                                        
014400         MOVE WKS-PARM-MONTO-MIN TO LKF-FILTRO-MONTO-MIN                  
014500         MOVE 'Y'                TO LKF-FILTRO-MONTO-MIN-SW               
014600      END-IF                                                              
014700      IF WKS-PARM-MONTO-MAX > ZERO                                        
014800         MOVE WKS-PARM-MONTO-MAX TO LKF-FILTRO-MONTO-MAX                  
014900         MOVE 'Y'                TO LKF-FILTRO-MONTO-MAX-SW               
015000      END-IF.                                                             
015100  LEER-PARAMETROS-E. EXIT.                                                
015200******************************************************************        
015300*    LLAMAR-VTAFILEH. VALIDA, FILTRA Y ESCRIBE EL ARCHIVO DE              
015400*    TRABAJO SALVALD A PARTIR DE SALESIN.                                 
015500******************************************************************        
015600  LLAMAR-VTAFILEH SECTION.                                                
015700      CALL 'VTAFILEH' USING LKF-FILEH-PARMS.                              
015800  LLAMAR-VTAFILEH-E. EXIT.                                                
015900******************************************************************        
016000*    LLAMAR-VTADPROC. UNA SOLA INVOCACION EN MODO DESPLIEGUE,             
016100*    MUESTRA UNA LINEA POR CADA UNA DE LAS SIETE ANALITICAS.              
016200******************************************************************        
016300  LLAMAR-VTADPROC SECTION.                                                
016400      MOVE 'D' TO DPR-MODE                                                
016500      CALL 'VTADPROC' USING DPR-RESULT-TABLES.                            
016600  LLAMAR-VTADPROC-E. EXIT.                                                
016700******************************************************************        
016800*    LLAMAR-VTAAPIH. ENRIQUECE LAS TRANSACCIONES CONTRA EL                
016900*    MAESTRO DE REFERENCIA DE PRODUCTOS Y EMITE EL REPORTE FINAL.         
017000*    VTAAPIH HACE SU PROPIA LLAMADA INTERNA A VTADPROC EN MODO            
017100*    SILENCIOSO PARA LLENAR LAS TABLAS DEL REPORTE.                       
017200******************************************************************        
017300  LLAMAR-VTAAPIH SECTION.                                                 
017400      CALL 'VTAAPIH' USING LKA-APIH-PARMS.                                
017500  LLAMAR-VTAAPIH-E. EXIT.                                                 
017600******************************************************************        
017700*    ANUNCIAR-RESULTADOS. RESUMEN POR CONSOLA DE LOS ARCHIVOS             
017800*    PRODUCIDOS Y LOS CONTADORES PRINCIPALES DE CADA PASO.                
017900******************************************************************        
018000  ANUNCIAR-RESULTADOS SECTION.                                            
018100      ACCEPT WKS-FECHA-CORRIDA FROM DATE                                  
018200      ACCEPT WKS-HORA-CORRIDA  FROM TIME                                  
018300      DISPLAY '******************************************'                
018400      DISPLAY '   ANALITICA DE VENTAS - PROCESO TERMINADO '               
018500      DISPLAY '   FECHA: ' WKS-FC-MES '/' WKS-FC-DIA '/'                  
018600              WKS-FC-ANO-CORTO '  HORA: ' WKS-HC-HORA ':'                 
018700              WKS-HC-MINUTO                                               
018800      DISPLAY '******************************************'                
018900      MOVE LKF-TOTAL-DESCARTADAS TO WKS-CONT-EDITADO                      
019000      DISPLAY 'DESCARTADAS EN PARSEO     : ' WKS-CONT-EDITADO             
019100      MOVE LKF-TOTAL-LEIDAS TO WKS-CONT-EDITADO                           
019200      DISPLAY 'TRANSACCIONES PARSEADAS   : ' WKS-CONT-EDITADO             
019300      MOVE LKF-TOTAL-VALIDAS TO WKS-CONT-EDITADO                          
019400      DISPLAY 'TRANSACCIONES VALIDAS     : ' WKS-CONT-EDITADO             
019500      MOVE LKF-TOTAL-INVALIDAS TO WKS-CONT-EDITADO                        
019600      DISPLAY 'TRANSACCIONES INVALIDAS   : ' WKS-CONT-EDITADO             
019700      MOVE LKA-TOTAL-COINCIDENCIAS TO WKS-CONT-EDITADO                    
019800      DISPLAY 'ENRIQUECIDAS CON EXITO    : ' WKS-CONT-EDITADO             
019900      MOVE LKA-PORCENTAJE-EXITO TO WKS-PCT-EDITADO                        
020000      DISPLAY 'PORCENTAJE DE EXITO API   : ' WKS-PCT-EDITADO              
020100      DISPLAY 'ARCHIVO DE TRABAJO        : SALVALD'                       
020200      DISPLAY 'ARCHIVO ENRIQUECIDO       : SALENR'                        
020300      DISPLAY 'REPORTE FINAL             : SALRPT'                        
020400      DISPLAY '******************************************'.               
020500  ANUNCIAR-RESULTADOS-E. EXIT.                                            
