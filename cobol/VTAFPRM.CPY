000100*****************************************************************         
000200*                                                               *         
000300*   COPY       : VTAFPRM                                       *          
000400*   APLICACION : VENTAS (ANALITICA DE VENTAS POR LOTE)         *          
000500*   DESCRIPCION: AREA DE PARAMETROS Y RESULTADOS DEL MANEJADOR *          
000600*             :  DE ARCHIVO (VTAFILEH). VTAMAIN LA DECLARA EN  *          
000700*             :  WORKING-STORAGE, LLENA LOS FILTROS ANTES DEL  *          
000800*             :  CALL Y LEE LOS CONTADORES DESPUES. VTAFILEH   *          
000900*             :  LA RECIBE EN LINKAGE SECTION.                 *          
001000*                                                               *         
001100*****************************************************************         
001200*    AMENDMENT HISTORY                                                    
001300*                                                                         
001400*     DATE       AUTHOR    TICKET      DESCRIPTION                        
001500*    ---------- --------- ----------- ------------------------            
001600                                                                          
001700*    1991-01-22  JLOV     SIS-VTA-101 ORIGINAL LAYOUT             JLOV9101
001800*    1994-05-30  EEDR     SIS-VTA-108 SE AGREGAN LOS SWITCHES Y   EEDR9405
001900*                         VALORES DE LOS FILTROS DE REGION/MONTO          
002000*    2004-08-17  MVAS     SIS-VTA-118 SE AMPLIA LA LISTA DE       MVAS0408
002100*                         REGIONES DISTINTAS A 30 POSICIONES              
002200*    2008-05-16  CNAV     SIS-VTA-144 SE AGREGA EL CONTADOR       CNAV0807
002300*                         LKF-TOTAL-DESCARTADAS (TOMADO DE LA             
002400*                         RESERVA DE EXPANSION), SEPARADO DE              
002500*                         TOTAL-INVALIDAS                                 
002600*****************************************************************         
002700  01  LKF-FILEH-PARMS.                                                    
002800*    -------------------------------------------------------------        
002900*    CODIGO DE RETORNO. 0 = PROCESO OK, 1 = SALESIN NO EXISTE             
003000*    -------------------------------------------------------------        
003100      05  LKF-RETURN-CODE               PIC 9(02)  COMP.                  
003200          88  LKF-RC-OK                            VALUE 0.               
003300          88  LKF-RC-ARCHIVO-NO-EXISTE              VALUE 1.              
003400*    -------------------------------------------------------------        
003500*    FILTROS OPCIONALES, TOMADOS DE LA TARJETA DE PARAMETROS              
003600*    -------------------------------------------------------------        
003700      05  LKF-FILTRO-REGION             PIC X(15).                        
003800      05  LKF-FILTRO-REGION-SW          PIC X(01).                        
003900          88  LKF-HAY-FILTRO-REGION                 VALUE 'Y'.            
004000      05  LKF-FILTRO-MONTO-MIN          PIC 9(9)V99.                      
004100      05  LKF-FILTRO-MONTO-MIN-SW       PIC X(01).                        
004200          88  LKF-HAY-FILTRO-MONTO-MIN              VALUE 'Y'.            
004300      05  LKF-FILTRO-MONTO-MAX          PIC 9(9)V99.                      
004400      05  LKF-FILTRO-MONTO-MAX-SW       PIC X(01).                        
004500          88  LKF-HAY-FILTRO-MONTO-MAX              VALUE 'Y'.            
004600*    -------------------------------------------------------------        
004700*    CONTADORES DEL RESUMEN DE VALIDACION (REGRESAN A VTAMAIN)            
004800*    -------------------------------------------------------------        
004900      05  LKF-TOTAL-LEIDAS              PIC 9(7)   COMP.                  
005000      05  LKF-TOTAL-INVALIDAS           PIC 9(7)   COMP.                  
005100      05  LKF-TOTAL-VALIDAS             PIC 9(7)   COMP.                  
005200      05  LKF-TOTAL-DESCARTADAS         PIC 9(7)   COMP.                  
005300      05  LKF-TOTAL-TRAS-REGION         PIC 9(7)   COMP.                  
005400      05  LKF-TOTAL-TRAS-MONTO          PIC 9(7)   COMP.                  
005500      05  LKF-QUITADAS-REGION           PIC 9(7)   COMP.                  
005600      05  LKF-QUITADAS-MONTO            PIC 9(7)   COMP.                  
005700      05  LKF-MONTO-MINIMO              PIC 9(9)V99.                      
005800      05  LKF-MONTO-MAXIMO              PIC 9(9)V99.                      
005900      05  LKF-TOTAL-REGIONES            PIC 9(3)   COMP.                  
006000      05  LKF-LISTA-REGIONES OCCURS 30 TIMES        PIC X(15).            
006100*    -------------------------------------------------------------        
006200*    EXPANSION PARA FUTUROS FILTROS SIN ROMPER EL LINKAGE                 
006300*    -------------------------------------------------------------        
006400      05  FILLER                        PIC X(06).                        
