000100*****************************************************************         
000200*                                                               *         
000300*   COPY       : VTATRAN                                       *          
000400*   APLICACION : VENTAS (ANALITICA DE VENTAS POR LOTE)         *          
000500*   DESCRIPCION: LAYOUT DEL REGISTRO DE TRANSACCION DE VENTA,  *          
000600*             :  YA VALIDADO Y FILTRADO, TAL COMO QUEDA EN EL  *          
000700*             :  ARCHIVO DE TRABAJO SALVALD ENTRE LOS PASOS    *          
000800*             :  VTAFILEH / VTADPROC / VTAAPIH.                *          
000900*   USADO POR : VTAFILEH (ESCRIBE), VTADPROC (LEE), VTAAPIH (LEE)         
001000*                                                               *         
001100*****************************************************************         
001200*    AMENDMENT HISTORY                                                    
001300*                                                                         
001400*     DATE       AUTHOR    TICKET      DESCRIPTION                        
001500*    ---------- --------- ----------- ------------------------            
001600                                                                          
001700*    1986-02-11  PEDR     SIS-VTA-001 ORIGINAL LAYOUT             PEDR8602
001800*    1989-07-03  RQCH     SIS-VTA-014 SE AGREGA STR-REGION        RQCH8907
001900*    1991-01-22  JLOV     SIS-VTA-022 REDEFINES DE FECHA Y PRECIO JLOV9101
002000*                         PARA REPORTES DE CIERRE                         
002100*    1994-05-30  EEDR     SIS-VTA-039 SE AMPLIA STR-AMOUNT A 9(9)VEEDR9405
002200*                         POR VOLUMEN CRECIENTE DE VENTAS                 
002300*    1999-11-09  PEDR     SIS-VTA-Y2K REVISION Y2K: STR-TRANS-YEARPEDR99Y2
002400*                         YA ES PIC 9(4), NO REQUIERE CAMBIO              
002500*    2004-08-17  MVAS     SIS-VTA-051 FILLER DE EXPANSION AL FINALMVAS0408
002600*****************************************************************         
002700  01  STR-SALES-TRANS-RECORD.                                             
002800*    -------------------------------------------------------------        
002900*    IDENTIFICADOR DE LA TRANSACCION, DEBE INICIAR CON 'T'                
003000*    -------------------------------------------------------------        
003100      05  STR-TRANSACTION-ID          PIC X(10).                          
003200*    -------------------------------------------------------------        
003300*    FECHA DE LA TRANSACCION, FORMATO AAAA-MM-DD (TEXTO, ORDENA           
003400*    CRONOLOGICAMENTE COMO TEXTO)                                         
003500*    -------------------------------------------------------------        
003600      05  STR-TRANS-DATE               PIC X(10).                         
003700      05  STR-TRANS-DATE-R REDEFINES STR-TRANS-DATE.                      
003800          10  STR-TRANS-YEAR           PIC 9(4).                          
003900          10  FILLER                   PIC X(1).                          
004000          10  STR-TRANS-MONTH          PIC 9(2).                          
004100          10  FILLER                   PIC X(1).                          
004200          10  STR-TRANS-DAY            PIC 9(2).                          
004300*    -------------------------------------------------------------        
004400*    IDENTIFICADOR DEL PRODUCTO, DEBE INICIAR CON 'P'                     
004500*    -------------------------------------------------------------        
004600      05  STR-PRODUCT-ID               PIC X(10).                         
004700      05  STR-PRODUCT-ID-R REDEFINES STR-PRODUCT-ID.                      
004800          10  STR-PROD-PREFIX          PIC X(1).                          
004900          10  STR-PROD-DIGITS          PIC X(9).                          
005000*    -------------------------------------------------------------        
005100*    NOMBRE DEL PRODUCTO, SIN COMAS INCRUSTADAS (SE LIMPIAN EN            
005200*    VTAFILEH ANTES DE MOVERLO A ESTE CAMPO)                              
005300*    -------------------------------------------------------------        
005400      05  STR-PRODUCT-NAME             PIC X(25).                         
005500*    -------------------------------------------------------------        
005600*    CANTIDAD DE UNIDADES VENDIDAS, DEBE SER MAYOR QUE CERO               
005700*    -------------------------------------------------------------        
005800      05  STR-QUANTITY                 PIC 9(5).                          
005900*    -------------------------------------------------------------        
006000*    PRECIO UNITARIO, DEBE SER MAYOR QUE CERO. REDEFINE PARA              
006100*    PODER ARMAR EL VALOR DESDE LA PARTE ENTERA Y LOS CENTAVOS            
006200*    YA LIMPIOS DE COMAS Y PUNTO DECIMAL (VER VTAFILEH 3300)              
006300*    -------------------------------------------------------------        
006400      05  STR-UNIT-PRICE               PIC 9(7)V99.                       
006500      05  STR-UNIT-PRICE-R REDEFINES STR-UNIT-PRICE.                      
006600          10  STR-PRICE-WHOLE          PIC 9(7).                          
006700          10  STR-PRICE-CENTS          PIC 9(2).                          
006800*    -------------------------------------------------------------        
006900*    IDENTIFICADOR DEL CLIENTE, PUEDE VENIR VACIO. SI VIENE               
007000*    DEBE INICIAR CON 'C'                                                 
007100*    -------------------------------------------------------------        
007200      05  STR-CUSTOMER-ID              PIC X(10).                         
007300*    -------------------------------------------------------------        
007400*    REGION DE VENTA, CAMPO OBLIGATORIO                                   
007500*    -------------------------------------------------------------        
007600      05  STR-REGION                   PIC X(15).                         
007700*    -------------------------------------------------------------        
007800*    MONTO = CANTIDAD X PRECIO UNITARIO, CALCULADO POR VTAFILEH           
007900*    AL VALIDAR EL REGISTRO (3400-CALCULAR-MONTO)                         
008000*    -------------------------------------------------------------        
008100      05  STR-AMOUNT                   PIC 9(9)V99.                       
008200      05  STR-AMOUNT-R REDEFINES STR-AMOUNT.                              
008300          10  STR-AMOUNT-WHOLE         PIC 9(9).                          
008400          10  STR-AMOUNT-CENTS         PIC 9(2).                          
008500*    -------------------------------------------------------------        
008600*    EXPANSION PARA FUTUROS CAMPOS SIN ROMPER EL ARCHIVO DE               
008700*    TRABAJO SALVALD (MVAS, SIS-VTA-051)                                  
008800*    -------------------------------------------------------------        
008900      05  FILLER                       PIC X(20).                         
