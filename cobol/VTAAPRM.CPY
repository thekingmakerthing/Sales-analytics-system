000100*****************************************************************         
000200*                                                               *         
000300*   COPY       : VTAAPRM                                       *          
000400*   APLICACION : VENTAS (ANALITICA DE VENTAS POR LOTE)         *          
000500*   DESCRIPCION: AREA DE RESULTADOS DEL ENRIQUECEDOR/REPORTE   *          
000600*             :  (VTAAPIH). VTAMAIN LA DECLARA EN WORKING-     *          
000700*             :  STORAGE Y LA LEE DESPUES DEL CALL PARA         *         
000800*             :  ANUNCIAR LOS ARCHIVOS DE SALIDA. VTAAPIH LA   *          
000900*             :  RECIBE EN LINKAGE SECTION.                     *         
001000*                                                               *         
001100*****************************************************************         
001200*    AMENDMENT HISTORY                                                    
001300*                                                                         
001400*     DATE       AUTHOR    TICKET      DESCRIPTION                        
001500*    ---------- --------- ----------- ------------------------            
001600                                                                          
001700*    1991-02-04  JLOV     SIS-VTA-130 ORIGINAL LAYOUT             JLOV9102
001800*    2004-08-17  MVAS     SIS-VTA-119 SE AMPLIA LA LISTA DE       MVAS0408
001900*                         PRODUCTOS NO ENCONTRADOS A 600                  
002000*****************************************************************         
002100  01  LKA-APIH-PARMS.                                                     
002200*    -------------------------------------------------------------        
002300*    CODIGO DE RETORNO. 0 = PROCESO OK, 1 = PRODREF NO EXISTE             
002400*    -------------------------------------------------------------        
002500      05  LKA-RETURN-CODE               PIC 9(02)  COMP.                  
002600          88  LKA-RC-OK                            VALUE 0.               
002700          88  LKA-RC-ARCHIVO-NO-EXISTE              VALUE 1.              
002800*    -------------------------------------------------------------        
002900*    CONTADORES DEL ENRIQUECIMIENTO (REGRESAN A VTAMAIN)                  
003000*    -------------------------------------------------------------        
003100      05  LKA-TOTAL-TRANSACCIONES      PIC 9(7)   COMP.                   
003200      05  LKA-TOTAL-COINCIDENCIAS      PIC 9(7)   COMP.                   
003300      05  LKA-TOTAL-SIN-COINCIDENCIA   PIC 9(7)   COMP.                   
003400      05  LKA-PORCENTAJE-EXITO         PIC 9(3)V99.                       
003500*    -------------------------------------------------------------        
003600*    LISTA DE PRODUCTID DISTINTOS SIN COINCIDENCIA, ORDENADA              
003700*    -------------------------------------------------------------        
003800      05  LKA-TOTAL-NO-ENCONTRADOS     PIC 9(4)   COMP.                   
003900      05  LKA-LISTA-NO-ENCONTRADOS OCCURS 600 TIMES                       
004000                                        PIC X(10).                        
004100*    -------------------------------------------------------------        
004200*    EXPANSION PARA FUTUROS CONTADORES SIN ROMPER EL LINKAGE              
004300*    -------------------------------------------------------------        
004400      05  FILLER                       PIC X(10).                         
